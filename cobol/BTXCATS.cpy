000100***************************************************************00000100
000200*                                                               00000200
000300*   COPYBOOK    = BTXCATS                                       00000300
000400*   DESCRIPTIVE NAME = CATEGORY ACCUMULATOR TABLE                00000400
000500*                                                                00000500
000600*   WORKING-STORAGE TABLE BUILT WHILE THE MASTER FILE IS         00000600
000700*   BEING SCANNED.  ONE ENTRY PER DISTINCT MT-CATEGORY VALUE     00000700
000800*   ENCOUNTERED (BLANK CATEGORY IS FILED UNDER "UNCATEGORIZED"). 00000800
000900*   USED BY BTXRPT FOR THE EXPENDITURE/INCOME-BY-CATEGORY        00000900
001000*   SECTIONS OF THE ANALYTICS REPORT AND BY BTXQUERY FOR THE     00001000
001100*   DISTINCT-CATEGORY LISTING FUNCTION.                          00001100
001200*                                                                00001200
001300*   CHANGE LOG                                                   00001300
001400*   ----------                                                   00001400
001500*   01/06/03  PJH  ORIGINAL TABLE - WITHHOLDING-TAX PROJECT      00001500
001600*   03/30/05  KLT  RAISED CT-MAX-ENTRIES FROM 50 TO 200 - USER   00001600
001700*                  HAD MORE DISTINCT CATEGORIES THAN THE TABLE   00001700
001800*                  COULD HOLD (REQ #6704)                        00001800
001900***************************************************************00001900
002000                                                                 00002000
002100 01  WS-CATEGORY-TABLE.                                          00002100
002200     05  CT-ENTRY-COUNT              PIC S9(04) COMP VALUE ZERO. 00002200
002300     05  CT-MAX-ENTRIES              PIC S9(04) COMP VALUE +200. 00002300
002400     05  CT-TABLE OCCURS 200 TIMES                               00002400
002500                 INDEXED BY CT-INDEX, CT-SRCH-INDEX.             00002500
002600         10  CT-CATEGORY-NAME        PIC X(20).                 00002600
002700         10  CT-DEBIT-TOTAL          PIC S9(11)V99 COMP-3.       00002700
002800         10  CT-CREDIT-TOTAL         PIC S9(11)V99 COMP-3.       00002800
002900         10  FILLER                  PIC X(05).                 00002900
