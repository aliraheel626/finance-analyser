000100***************************************************************00000100
000200*                                                               00000200
000300*   COPYBOOK    = BTXMSTR                                       00000300
000400*   DESCRIPTIVE NAME = MASTER TRANSACTION RECORD                00000400
000500*                                                                00000500
000600*   ONE ENTRY PER LEDGER TRANSACTION, ONE TRANSACTION PER        00000600
000700*   BOOKING DATE / DAY-ORDER-ID COMBINATION.  RECORD IS BUILT    00000700
000800*   BY BTXMERG FROM THE EXTRACT PRODUCED BY BTXEXTR AND IS       00000800
000900*   READ BY BTXQUERY, BTXMAINT AND BTXRPT.  FILE IS MAINTAINED   00000900
001000*   IN ASCENDING :TAG:-TXN-ID SEQUENCE.                          00001000
001100*                                                                00001100
001200*   THE :TAG: SUBSTITUTION VARIES THE RECORD PREFIX BY WHERE     00001200
001300*   IT IS COPIED - THE FD COPY USES MF- (MASTER FILE) AND THE    00001300
001400*   WORKING-STORAGE SCRATCH COPY USES WS-MSTR- (SEE SAM3ABND     00001400
001500*   CUSTCOPY / CSTOUT / WS-CUST FOR THE CONVENTION THIS FOLLOWS).00001500
001600*                                                                00001600
001700*   CHANGE LOG                                                   00001700
001800*   ----------                                                   00001800
001900*   03/11/91  RSD  ORIGINAL LAYOUT - LEDGER FEED PROJECT         00001900
002000*   07/22/92  RSD  ADDED :TAG:-ORIGINATOR-NAME, :TAG:-GROUP-NAME 00002000
002100*                  PER USER REQUEST #4471                       00002100
002200*   02/14/94  KLT  ADDED :TAG:-STAN-ID-NUM REDEFINES FOR THE     00002200
002300*                  RECONCILIATION EXTRACT (REQ #5108)            00002300
002400*   09/09/98  KLT  Y2K - CONFIRMED :TAG:-BOOKING-DATE AND        00002400
002500*                  :TAG:-VALUE-DATE ARE FULL 4-DIGIT CCYYMMDD;   00002500
002600*                  NO CHANGE REQUIRED                            00002600
002700*   01/06/03  PJH  ADDED :TAG:-IS-TAXES-FLAG AND 88-LEVELS FOR   00002700
002800*                  THE WITHHOLDING-TAX PROJECT (REQ #6290)       00002800
002900*   11/19/07  PJH  WIDENED FILLER, RECORD NOW 400 BYTES FIXED    00002900
003000*                  TO MATCH TXNMSTR DCB BLOCKSIZE (REQ #7014)    00003000
003100***************************************************************00003100
003200                                                                 00003200
003300 01  :TAG:-RECORD.                                               00003300
003400     05  :TAG:-TXN-ID                PIC 9(09).                 00003400
003500     05  :TAG:-BOOKING-DATE          PIC 9(08).                 00003500
003600     05  :TAG:-BOOKING-DATE-R REDEFINES :TAG:-BOOKING-DATE.     00003600
003700         10  :TAG:-BOOK-CCYY         PIC 9(04).                 00003700
003800         10  :TAG:-BOOK-MM           PIC 9(02).                 00003800
003900         10  :TAG:-BOOK-DD           PIC 9(02).                 00003900
004000     05  :TAG:-VALUE-DATE            PIC 9(08).                 00004000
004100     05  :TAG:-VALUE-DATE-R REDEFINES :TAG:-VALUE-DATE.         00004100
004200         10  :TAG:-VALUE-CCYY        PIC 9(04).                 00004200
004300         10  :TAG:-VALUE-MM          PIC 9(02).                 00004300
004400         10  :TAG:-VALUE-DD          PIC 9(02).                 00004400
004500     05  :TAG:-DAY-ORDER-ID          PIC 9(04).                 00004500
004600     05  :TAG:-BANK-STMT-DESC        PIC X(120).                00004600
004700     05  :TAG:-STAN-ID               PIC X(12).                 00004700
004800     05  :TAG:-STAN-ID-NUM REDEFINES :TAG:-STAN-ID PIC 9(12).   00004800
004900     05  :TAG:-DEBIT-AMOUNT          PIC S9(11)V99.             00004900
005000     05  :TAG:-DEBIT-PRESENT-FLAG    PIC X(01).                 00005000
005100         88  :TAG:-DEBIT-PRESENT         VALUE 'Y'.             00005100
005200         88  :TAG:-DEBIT-ABSENT          VALUE 'N'.             00005200
005300     05  :TAG:-CREDIT-AMOUNT         PIC S9(11)V99.             00005300
005400     05  :TAG:-CREDIT-PRESENT-FLAG   PIC X(01).                 00005400
005500         88  :TAG:-CREDIT-PRESENT        VALUE 'Y'.             00005500
005600         88  :TAG:-CREDIT-ABSENT         VALUE 'N'.             00005600
005700     05  :TAG:-AVAIL-BALANCE         PIC S9(11)V99.             00005700
005800     05  :TAG:-ANNOT-DESCRIPTION     PIC X(60).                 00005800
005900     05  :TAG:-CATEGORY              PIC X(20).                 00005900
006000     05  :TAG:-ORIGINATOR-NAME       PIC X(40).                 00006000
006100     05  :TAG:-GROUP-NAME            PIC X(20).                 00006100
006200     05  :TAG:-IS-TAXES-FLAG         PIC X(01).                 00006200
006300         88  :TAG:-IS-TAXES              VALUE 'Y'.             00006300
006400         88  :TAG:-NOT-TAXES             VALUE 'N'.             00006400
006500     05  FILLER                      PIC X(57).                 00006500
