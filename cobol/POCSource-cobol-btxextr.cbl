000100 ***************************************************************          
000200 * LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                      
000300 * ALL RIGHTS RESERVED                                                    
000400 ***************************************************************          
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.      BTXEXTR.                                               
000700  AUTHOR.          R S DIETZ.                                             
000800  INSTALLATION.    COBOL DEVELOPMENT CENTER.                              
000900  DATE-WRITTEN.    03/11/91.                                              
001000  DATE-COMPILED.                                                          
001100  SECURITY.        NON-CONFIDENTIAL.                                      
001200 *                                                                        
001300 ***************************************************************          
001400 * PROGRAM:  BTXEXTR                                                      
001500 *                                                                        
001600 * READS A RAW BANK STATEMENT EXTRACT FILE AND BUILDS A                   
001700 * SEQUENTIAL FILE OF CANONICAL LEDGER TRANSACTION RECORDS,               
001800 * ONE PER ACCEPTED STATEMENT LINE, IN INPUT ORDER.  THE                  
001900 * EXTRACT FILE PRODUCED HERE IS CONSUMED BY BTXMERG, WHICH               
002000 * MERGES IT INTO THE PERMANENT TRANSACTION MASTER.                       
002100 *                                                                        
002200 * THIS PROGRAM DOES NOT TOUCH THE MASTER FILE - IT ONLY                  
002300 * NORMALIZES THE RAW BANK FEED.  TXN-ID IS LEFT ZERO ON                  
002400 * EVERY EXTRACT RECORD; BTXMERG ASSIGNS THE REAL ID WHEN A               
002500 * RECORD IS ACTUALLY INSERTED.                                           
002600 *                                                                        
002700 * CHANGE LOG                                                             
002800 * ----------                                                             
002900 * 03/11/91  RSD  ORIGINAL PROGRAM - LEDGER FEED PROJECT                  
003000 * 08/02/91  RSD  CORRECTED DAY-ORDER-ID RESET LOGIC - WAS                
003100 *                CARRYING OVER BETWEEN BOOKING DATES (INC 0091)          
003200 * 07/22/92  RSD  ADDED ORIGINATOR/GROUP FIELDS TO EXTRACT                
003300 *                RECORD PER REQUEST #4471 - FIELDS LEFT BLANK,           
003400 *                POPULATED LATER BY BTXMAINT                             
003500 * 04/03/95  WLT  WIDENED WS-STMT-LINE-IN TO 256 BYTES - BANK             
003600 *                CHANGED EXTRACT FORMAT, LONGER NARRATIONS               
003700 * 02/14/94  KLT  ADDED STAN-ID EXTRACTION FOR THE                        
003800 *                RECONCILIATION EXTRACT (REQ #5108)                      
003900 * 09/09/98  KLT  Y2K REMEDIATION - CENTURY WINDOW ADDED TO               
004000 *                300-PARSE-STMT-DATE, "DD MON YYYY" INPUT IS             
004100 *                ALREADY 4-DIGIT SO NO WINDOWING NEEDED, BUT             
004200 *                CONFIRMED AND NOTED HERE PER Y2K SIGN-OFF               
004300 * 01/06/03  PJH  ADDED 600-SET-TAXES-FLAG FOR THE                        
004400 *                WITHHOLDING-TAX PROJECT (REQ #6290)                     
004500 * 11/19/07  PJH  SWITCHED 400-CLEAN-AMOUNT TO CHARACTER-BY-              
004600 *                CHARACTER SCAN - VENDOR STATEMENTS STARTED              
004700 *                EMBEDDING CURRENCY SYMBOLS (REQ #7014)                  
004800 * 09/02/15  RDM  RECAST EVERY PARAGRAPH PERFORM TO THE                   
004900 *                PERFORM...THRU...EXIT FORM AND MOVED THE                
005000 *                SCAN COUNTERS TO STANDALONE 77-LEVELS TO                
005100 *                MATCH CURRENT SHOP STANDARDS (REQ #8391)                
005200 * 09/02/16  RDM  500/505 NOW RETRY THE STAN SEARCH PAST A                
005300 *                FAILED HIT INSTEAD OF QUITTING AT THE FIRST             
005400 *                "STAN" SUBSTRING SEEN (REQ #8455)                       
005500 * 09/02/17  RDM  ADDED A LINKAGE SECTION SO BTXPIPE CAN PICK UP          
005600 *                THE RECORDS-EXTRACTED COUNT INSTEAD OF THE              
005700 *                CALLER HAVING NO WAY TO SEE IT (REQ #8456)              
005800 *                                                                        
005900 ***************************************************************          
006000  ENVIRONMENT DIVISION.                                                   
006100  CONFIGURATION SECTION.                                                  
006200  SOURCE-COMPUTER.  IBM-370.                                              
006300  OBJECT-COMPUTER.  IBM-370.                                              
006400  SPECIAL-NAMES.                                                          
006500      C01 IS TOP-OF-FORM.                                                 
006600  INPUT-OUTPUT SECTION.                                                   
006700  FILE-CONTROL.                                                           
006800      SELECT STATEMENT-FILE  ASSIGN TO STMTIN                             
006900             ORGANIZATION IS LINE SEQUENTIAL                              
007000             FILE STATUS  IS WS-STMTIN-STATUS.                            
007100      SELECT EXTRACT-FILE    ASSIGN TO TXNEXTR                            
007200             ORGANIZATION IS SEQUENTIAL                                   
007300             FILE STATUS  IS WS-EXTRACT-STATUS.                           
007400      SELECT REPORT-FILE     ASSIGN TO RUNLOG                             
007500             ORGANIZATION IS SEQUENTIAL                                   
007600             FILE STATUS  IS WS-REPORT-STATUS.                            
007700 *                                                                        
007800  DATA DIVISION.                                                          
007900  FILE SECTION.                                                           
008000 *                                                                        
008100  FD  STATEMENT-FILE                                                      
008200      RECORDING MODE IS V.                                                
008300  01  STMT-LINE-IN                PIC X(256).                             
008400 *                                                                        
008500  FD  EXTRACT-FILE                                                        
008600      RECORDING MODE IS F.                                                
008700  01  EF-RECORD-FD                PIC X(400).                             
008800 *                                                                        
008900  FD  REPORT-FILE                                                         
009000      RECORDING MODE IS F.                                                
009100  01  REPORT-RECORD               PIC X(132).                             
009200 *                                                                        
009300 ***************************************************************          
009400  WORKING-STORAGE SECTION.                                                
009500 ***************************************************************          
009600 *                                                                        
009700 * -- STANDALONE SCAN COUNTERS SHARED ACROSS THE PARSE/CLEAN   --         
009800 * -- AND STAN-ID/TAX-DETECTION PARAGRAPHS                     --         
009900  77  I                           PIC S9(4)  COMP VALUE +0.               
010000  77  WS-POS                      PIC S9(4)  COMP VALUE +0.               
010100  77  WS-SCAN-LIMIT                PIC S9(4) COMP VALUE +0.               
010200  77  WS-FOUND-AT                 PIC S9(4)  COMP VALUE +0.               
010300 *                                                                        
010400  01  EF-RECORD.                                                          
010500      COPY BTXMSTR REPLACING ==:TAG:== BY ==EF==.                         
010600 *                                                                        
010700  01  SYSTEM-DATE-AND-TIME.                                               
010800      05  CURRENT-DATE.                                                   
010900          10  CURRENT-YEAR         PIC 9(2).                              
011000          10  CURRENT-MONTH        PIC 9(2).                              
011100          10  CURRENT-DAY          PIC 9(2).                              
011200      05  CURRENT-TIME.                                                   
011300          10  CURRENT-HOUR         PIC 9(2).                              
011400          10  CURRENT-MINUTE       PIC 9(2).                              
011500          10  CURRENT-SECOND       PIC 9(2).                              
011600          10  CURRENT-HNDSEC       PIC 9(2).                              
011700      05  FILLER                  PIC X(1).                               
011800 *                                                                        
011900  01  WS-FIELDS.                                                          
012000      05  WS-STMTIN-STATUS        PIC X(2)  VALUE SPACES.                 
012100      05  WS-EXTRACT-STATUS       PIC X(2)  VALUE SPACES.                 
012200      05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                 
012300      05  WS-STMT-EOF             PIC X     VALUE 'N'.                    
012400          88  STMT-AT-EOF               VALUE 'Y'.                        
012500      05  WS-HEADER-SEEN          PIC X     VALUE 'N'.                    
012600          88  HEADER-SEEN               VALUE 'Y'.                        
012700      05  FILLER                  PIC X(1).                               
012800 *                                                                        
012900 * -- RAW STATEMENT LINE BROKEN INTO ITS SEVEN COMMA FIELDS --            
013000  01  WS-STMT-FIELDS.                                                     
013100      05  WS-STMT-FLD-1           PIC X(30).                              
013200      05  WS-STMT-FLD-2           PIC X(30).                              
013300      05  WS-STMT-FLD-3           PIC X(30).                              
013400      05  WS-STMT-FLD-4           PIC X(120).                             
013500      05  WS-STMT-FLD-5           PIC X(20).                              
013600      05  WS-STMT-FLD-6           PIC X(20).                              
013700      05  WS-STMT-FLD-7           PIC X(20).                              
013800      05  FILLER                  PIC X(1).                               
013900 *                                                                        
014000 * -- DAY-ORDER-ID WORK TABLE - ONE ENTRY PER DISTINCT DATE  --           
014100 * -- SEEN SO FAR IN THIS RUN                                --           
014200  01  WS-DAY-ORDER-TABLE.                                                 
014300      05  DO-ENTRY-COUNT          PIC S9(4)  COMP VALUE +0.               
014400      05  DO-TABLE OCCURS 400 TIMES INDEXED BY DO-INDEX.                  
014500          10  DO-BOOKING-DATE     PIC 9(8).                               
014600          10  DO-COUNTER          PIC S9(4)  COMP.                        
014700      05  FILLER                  PIC X(1).                               
014800 *                                                                        
014900 * -- MONTH-ABBREVIATION LOOKUP TABLE FOR "DD MON YYYY" DATES --          
015000  01  WS-MONTH-TABLE-VALUES.                                              
015100      05  FILLER  PIC X(6) VALUE 'JAN01'.                                 
015200      05  FILLER  PIC X(6) VALUE 'FEB02'.                                 
015300      05  FILLER  PIC X(6) VALUE 'MAR03'.                                 
015400      05  FILLER  PIC X(6) VALUE 'APR04'.                                 
015500      05  FILLER  PIC X(6) VALUE 'MAY05'.                                 
015600      05  FILLER  PIC X(6) VALUE 'JUN06'.                                 
015700      05  FILLER  PIC X(6) VALUE 'JUL07'.                                 
015800      05  FILLER  PIC X(6) VALUE 'AUG08'.                                 
015900      05  FILLER  PIC X(6) VALUE 'SEP09'.                                 
016000      05  FILLER  PIC X(6) VALUE 'OCT10'.                                 
016100      05  FILLER  PIC X(6) VALUE 'NOV11'.                                 
016200      05  FILLER  PIC X(6) VALUE 'DEC12'.                                 
016300  01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.                     
016400      05  MO-ENTRY OCCURS 12 TIMES INDEXED BY MO-INDEX.                   
016500          10  MO-ABBREV           PIC X(3).                               
016600          10  MO-NUMBER           PIC X(2).                               
016700          10  FILLER              PIC X(1).                               
016800 *                                                                        
016900  01  WS-DATE-WORK.                                                       
017000      05  WS-DATE-WORK-SRC        PIC X(11).                              
017100      05  WS-DATE-VALID           PIC X     VALUE 'N'.                    
017200          88  DATE-IS-VALID             VALUE 'Y'.                        
017300      05  WS-DATE-DD              PIC X(2).                               
017400      05  WS-DATE-MON             PIC X(3).                               
017500      05  WS-DATE-CCYY            PIC X(4).                               
017600      05  WS-DATE-YYYYMMDD        PIC 9(8).                               
017700      05  FILLER                  PIC X(1).                               
017800 *                                                                        
017900 * -- AMOUNT CLEAN-UP WORK AREA --                                        
018000  01  WS-AMOUNT-WORK.                                                     
018100      05  WS-AMT-RAW              PIC X(20).                              
018200      05  WS-AMT-CLEAN            PIC X(20).                              
018300      05  WS-AMT-CLEAN-LEN        PIC S9(4)  COMP VALUE +0.               
018400      05  WS-AMT-SIGN             PIC X     VALUE '+'.                    
018500      05  WS-AMT-INT-PART         PIC X(15).                              
018600      05  WS-AMT-DEC-PART         PIC X(2)  VALUE '00'.                   
018700      05  WS-AMT-INT-NUM          PIC 9(11) VALUE 0.                      
018800      05  WS-AMT-DEC-NUM          PIC 9(2)  VALUE 0.                      
018900      05  WS-AMT-RESULT           PIC S9(11)V99.                          
019000      05  WS-AMT-PRESENT          PIC X     VALUE 'N'.                    
019100          88  AMT-IS-PRESENT            VALUE 'Y'.                        
019200      05  FILLER                  PIC X(1).                               
019300 *                                                                        
019400 * -- DESCRIPTION SCAN WORK AREA (STAN-ID / TAX DETECTION) --             
019500  01  WS-DESC-WORK.                                                       
019600      05  WS-DESC-UPPER           PIC X(120).                             
019700      05  WS-STAN-ID-OUT          PIC X(12)  VALUE SPACES.                
019800      05  WS-TAXES-FLAG-OUT       PIC X      VALUE 'N'.                   
019900      05  WS-CHG-POS              PIC S9(4)  COMP VALUE +0.               
020000      05  FILLER                  PIC X(1).                               
020100 *                                                                        
020200  01  REPORT-TOTALS.                                                      
020300      05  NUM-LINES-READ          PIC S9(9)  COMP-3 VALUE +0.             
020400      05  NUM-LINES-SKIPPED       PIC S9(9)  COMP-3 VALUE +0.             
020500      05  NUM-RECORDS-EXTRACTED   PIC S9(9)  COMP-3 VALUE +0.             
020600      05  FILLER                  PIC X(1).                               
020700 *                                                                        
020800  01  RPT-HEADER1.                                                        
020900      05  FILLER  PIC X(40)                                               
021000              VALUE 'BUDGET TRACKER - STATEMENT EXTRACT LOG  '.           
021100      05  RPT-MM  PIC 99.                                                 
021200      05  FILLER  PIC X VALUE '/'.                                        
021300      05  RPT-DD  PIC 99.                                                 
021400      05  FILLER  PIC X VALUE '/'.                                        
021500      05  RPT-YY  PIC 99.                                                 
021600      05  FILLER  PIC X(20) VALUE ' (MM/DD/YY)   TIME: '.                 
021700      05  RPT-HH  PIC 99.                                                 
021800      05  FILLER  PIC X VALUE ':'.                                        
021900      05  RPT-MIN PIC 99.                                                 
022000      05  FILLER  PIC X VALUE ':'.                                        
022100      05  RPT-SS  PIC 99.                                                 
022200      05  FILLER  PIC X(35) VALUE SPACES.                                 
022300  01  RPT-DETAIL1.                                                        
022400      05  FILLER    PIC X(30) VALUE 'LINES READ..............: '.         
022500      05  RPT-LINES-READ  PIC ZZZ,ZZZ,ZZ9.                                
022600      05  FILLER    PIC X(92) VALUE SPACES.                               
022700  01  RPT-DETAIL2.                                                        
022800      05  FILLER    PIC X(30) VALUE 'LINES SKIPPED..........: '.          
022900      05  RPT-LINES-SKIPPED PIC ZZZ,ZZZ,ZZ9.                              
023000      05  FILLER    PIC X(92) VALUE SPACES.                               
023100  01  RPT-DETAIL3.                                                        
023200      05  FILLER    PIC X(30) VALUE 'RECS EXTRACTED..........: '.         
023300      05  RPT-RECS-EXTRACTED PIC ZZZ,ZZZ,ZZ9.                             
023400      05  FILLER    PIC X(92) VALUE SPACES.                               
023500 *                                                                        
023600 * -- PASSED BACK TO BTXPIPE SO THE PIPELINE SUMMARY CAN SHOW    --       
023700 * -- HOW MANY RECORDS THIS RUN ACTUALLY PULLED OUT              --       
023800  LINKAGE SECTION.                                                        
023900  01  RECORDS-EXTRACTED-COUNT     PIC S9(9)  COMP-3.                      
024000 *                                                                        
024100 ***************************************************************          
024200  PROCEDURE DIVISION USING RECORDS-EXTRACTED-COUNT.                       
024300 ***************************************************************          
024400 *                                                                        
024500  000-MAIN.                                                               
024600      ACCEPT CURRENT-DATE FROM DATE.                                      
024700      ACCEPT CURRENT-TIME FROM TIME.                                      
024800      DISPLAY 'BTXEXTR STARTED DATE = ' CURRENT-MONTH '/'                 
024900              CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                
025000 *                                                                        
025100      PERFORM 700-OPEN-FILES THRU 700-EXIT.                               
025200      PERFORM 800-INIT-REPORT THRU 800-EXIT.                              
025300 *                                                                        
025400      PERFORM 730-READ-STATEMENT-LINE THRU 730-EXIT.                      
025500      PERFORM 100-SKIP-TO-HEADER THRU 100-EXIT                            
025600              UNTIL STMT-AT-EOF OR HEADER-SEEN.                           
025700 *                                                                        
025800      PERFORM 200-PROCESS-STMT-LINES THRU 200-EXIT                        
025900              UNTIL STMT-AT-EOF.                                          
026000 *                                                                        
026100      PERFORM 850-REPORT-EXTRACT-STATS THRU 850-EXIT.                     
026200      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                              
026300      MOVE NUM-RECORDS-EXTRACTED TO RECORDS-EXTRACTED-COUNT.              
026400 *                                                                        
026500      GOBACK.                                                             
026600 *                                                                        
026700  100-SKIP-TO-HEADER.                                                     
026800      IF WS-STMT-FLD-1 (1:12) = 'BOOKING DATE' OR                         
026900         WS-STMT-FLD-1 (1:12) = 'Booking Date'                            
027000          MOVE 'Y' TO WS-HEADER-SEEN                                      
027100          PERFORM 730-READ-STATEMENT-LINE THRU 730-EXIT                   
027200      ELSE                                                                
027300          PERFORM 730-READ-STATEMENT-LINE THRU 730-EXIT                   
027400      END-IF.                                                             
027500  100-EXIT.                                                               
027600      EXIT.                                                               
027700 *                                                                        
027800  200-PROCESS-STMT-LINES.                                                 
027900      ADD +1 TO NUM-LINES-READ.                                           
028000      IF WS-STMT-FLD-1 = SPACES                                           
028100          ADD +1 TO NUM-LINES-SKIPPED                                     
028200      ELSE                                                                
028300          PERFORM 210-PARSE-STMT-LINE THRU 210-EXIT                       
028400      END-IF.                                                             
028500      PERFORM 730-READ-STATEMENT-LINE THRU 730-EXIT.                      
028600  200-EXIT.                                                               
028700      EXIT.                                                               
028800 *                                                                        
028900  210-PARSE-STMT-LINE.                                                    
029000      UNSTRING STMT-LINE-IN DELIMITED BY ','                              
029100          INTO WS-STMT-FLD-1 WS-STMT-FLD-2 WS-STMT-FLD-3                  
029200               WS-STMT-FLD-4 WS-STMT-FLD-5 WS-STMT-FLD-6                  
029300               WS-STMT-FLD-7.                                             
029400      MOVE WS-STMT-FLD-1 TO WS-DATE-WORK-SRC.                             
029500      PERFORM 300-PARSE-STMT-DATE THRU 300-EXIT.                          
029600      IF NOT DATE-IS-VALID                                                
029700          ADD +1 TO NUM-LINES-SKIPPED                                     
029800      ELSE                                                                
029900          MOVE WS-DATE-YYYYMMDD TO EF-BOOKING-DATE                        
030000          MOVE WS-STMT-FLD-2    TO WS-DATE-WORK-SRC                       
030100          PERFORM 300-PARSE-STMT-DATE THRU 300-EXIT                       
030200          IF NOT DATE-IS-VALID                                            
030300              ADD +1 TO NUM-LINES-SKIPPED                                 
030400          ELSE                                                            
030500              MOVE WS-DATE-YYYYMMDD TO EF-VALUE-DATE                      
030600              PERFORM 220-ASSIGN-DAY-ORDER-ID THRU 220-EXIT               
030700              MOVE 0            TO EF-TXN-ID                              
030800              MOVE WS-STMT-FLD-4 TO EF-BANK-STMT-DESC                     
030900              MOVE WS-STMT-FLD-5 TO WS-AMT-RAW                            
031000              PERFORM 400-CLEAN-AMOUNT THRU 400-EXIT                      
031100              MOVE WS-AMT-PRESENT TO EF-DEBIT-PRESENT-FLAG                
031200              MOVE WS-AMT-RESULT  TO EF-DEBIT-AMOUNT                      
031300              MOVE WS-STMT-FLD-6 TO WS-AMT-RAW                            
031400              PERFORM 400-CLEAN-AMOUNT THRU 400-EXIT                      
031500              MOVE WS-AMT-PRESENT TO EF-CREDIT-PRESENT-FLAG               
031600              MOVE WS-AMT-RESULT  TO EF-CREDIT-AMOUNT                     
031700              MOVE WS-STMT-FLD-7 TO WS-AMT-RAW                            
031800              PERFORM 400-CLEAN-AMOUNT THRU 400-EXIT                      
031900              MOVE WS-AMT-RESULT  TO EF-AVAIL-BALANCE                     
032000              MOVE SPACES         TO EF-ANNOT-DESCRIPTION                 
032100                                      EF-CATEGORY                         
032200                                      EF-ORIGINATOR-NAME                  
032300                                      EF-GROUP-NAME                       
032400              PERFORM 500-EXTRACT-STAN-ID THRU 500-EXIT                   
032500              MOVE WS-STAN-ID-OUT TO EF-STAN-ID                           
032600              PERFORM 600-SET-TAXES-FLAG THRU 600-EXIT                    
032700              MOVE WS-TAXES-FLAG-OUT TO EF-IS-TAXES-FLAG                  
032800              WRITE EF-RECORD-FD FROM EF-RECORD                           
032900              ADD +1 TO NUM-RECORDS-EXTRACTED                             
033000          END-IF                                                          
033100      END-IF.                                                             
033200  210-EXIT.                                                               
033300      EXIT.                                                               
033400 *                                                                        
033500  220-ASSIGN-DAY-ORDER-ID.                                                
033600      SET WS-FOUND-AT TO 0.                                               
033700      IF DO-ENTRY-COUNT > 0                                               
033800          PERFORM 225-SEARCH-DAY-ORDER-TABLE THRU 225-EXIT                
033900                  VARYING DO-INDEX FROM 1 BY 1                            
034000                  UNTIL DO-INDEX > DO-ENTRY-COUNT                         
034100                     OR WS-FOUND-AT NOT = 0                               
034200      END-IF.                                                             
034300      IF WS-FOUND-AT = 0                                                  
034400          ADD +1 TO DO-ENTRY-COUNT                                        
034500          SET DO-INDEX TO DO-ENTRY-COUNT                                  
034600          MOVE WS-DATE-YYYYMMDD TO DO-BOOKING-DATE (DO-INDEX)             
034700          MOVE 1                TO DO-COUNTER (DO-INDEX)                  
034800      ELSE                                                                
034900          SET DO-INDEX TO WS-FOUND-AT                                     
035000          ADD +1 TO DO-COUNTER (DO-INDEX)                                 
035100      END-IF.                                                             
035200      MOVE DO-COUNTER (DO-INDEX) TO EF-DAY-ORDER-ID.                      
035300  220-EXIT.                                                               
035400      EXIT.                                                               
035500 *                                                                        
035600  225-SEARCH-DAY-ORDER-TABLE.                                             
035700      IF DO-BOOKING-DATE (DO-INDEX) = EF-BOOKING-DATE                     
035800          SET WS-FOUND-AT TO DO-INDEX                                     
035900      END-IF.                                                             
036000  225-EXIT.                                                               
036100      EXIT.                                                               
036200 *                                                                        
036300  300-PARSE-STMT-DATE.                                                    
036400      MOVE 'N' TO WS-DATE-VALID.                                          
036500      IF WS-DATE-WORK-SRC (1:2) NUMERIC AND                               
036600         (WS-DATE-WORK-SRC (4:1) = SPACE OR                               
036700          WS-DATE-WORK-SRC (4:1) = '-')                                   
036800          MOVE WS-DATE-WORK-SRC (1:2)  TO WS-DATE-DD                      
036900          MOVE WS-DATE-WORK-SRC (4:3)  TO WS-DATE-MON                     
037000          MOVE WS-DATE-WORK-SRC (8:4)  TO WS-DATE-CCYY                    
037100          SET WS-FOUND-AT TO 0                                            
037200          PERFORM 310-SEARCH-MONTH-TABLE THRU 310-EXIT                    
037300                  VARYING MO-INDEX FROM 1 BY 1                            
037400                  UNTIL MO-INDEX > 12 OR WS-FOUND-AT NOT = 0              
037500          IF WS-FOUND-AT NOT = 0 AND WS-DATE-DD NUMERIC                   
037600                                  AND WS-DATE-CCYY NUMERIC                
037700              STRING WS-DATE-CCYY DELIMITED BY SIZE                       
037800                     MO-NUMBER (MO-INDEX) DELIMITED BY SIZE               
037900                     WS-DATE-DD DELIMITED BY SIZE                         
038000                     INTO WS-DATE-YYYYMMDD                                
038100              MOVE 'Y' TO WS-DATE-VALID                                   
038200          END-IF                                                          
038300      END-IF.                                                             
038400  300-EXIT.                                                               
038500      EXIT.                                                               
038600 *                                                                        
038700  310-SEARCH-MONTH-TABLE.                                                 
038800      IF MO-ABBREV (MO-INDEX) = WS-DATE-MON                               
038900          SET WS-FOUND-AT TO MO-INDEX                                     
039000      END-IF.                                                             
039100  310-EXIT.                                                               
039200      EXIT.                                                               
039300 *                                                                        
039400  400-CLEAN-AMOUNT.                                                       
039500      MOVE SPACES  TO WS-AMT-CLEAN.                                       
039600      MOVE 0       TO WS-AMT-CLEAN-LEN.                                   
039700      MOVE '+'     TO WS-AMT-SIGN.                                        
039800      MOVE 'N'     TO WS-AMT-PRESENT.                                     
039900      PERFORM 410-SCAN-AMOUNT-CHAR THRU 410-EXIT                          
040000              VARYING WS-POS FROM 1 BY 1                                  
040100              UNTIL WS-POS > 20.                                          
040200      IF WS-AMT-CLEAN-LEN = 0                                             
040300          MOVE 0 TO WS-AMT-RESULT                                         
040400      ELSE                                                                
040500          MOVE 'Y' TO WS-AMT-PRESENT                                      
040600          PERFORM 420-SPLIT-AMOUNT THRU 420-EXIT                          
040700          COMPUTE WS-AMT-RESULT ROUNDED =                                 
040800                  WS-AMT-INT-NUM + (WS-AMT-DEC-NUM / 100)                 
040900          IF WS-AMT-SIGN = '-'                                            
041000              COMPUTE WS-AMT-RESULT = WS-AMT-RESULT * -1                  
041100          END-IF                                                          
041200      END-IF.                                                             
041300  400-EXIT.                                                               
041400      EXIT.                                                               
041500 *                                                                        
041600  410-SCAN-AMOUNT-CHAR.                                                   
041700      IF WS-AMT-RAW (WS-POS:1) IS NUMERIC                                 
041800          ADD +1 TO WS-AMT-CLEAN-LEN                                      
041900          MOVE WS-AMT-RAW (WS-POS:1)                                      
042000                  TO WS-AMT-CLEAN (WS-AMT-CLEAN-LEN:1)                    
042100      ELSE                                                                
042200          IF WS-AMT-RAW (WS-POS:1) = '.'                                  
042300              ADD +1 TO WS-AMT-CLEAN-LEN                                  
042400              MOVE '.' TO WS-AMT-CLEAN (WS-AMT-CLEAN-LEN:1)               
042500          ELSE                                                            
042600              IF WS-AMT-RAW (WS-POS:1) = '-'                              
042700                  MOVE '-' TO WS-AMT-SIGN                                 
042800              END-IF                                                      
042900          END-IF                                                          
043000      END-IF.                                                             
043100  410-EXIT.                                                               
043200      EXIT.                                                               
043300 *                                                                        
043400  420-SPLIT-AMOUNT.                                                       
043500      MOVE 0 TO WS-AMT-INT-NUM WS-AMT-DEC-NUM.                            
043600      MOVE SPACES TO WS-AMT-INT-PART WS-AMT-DEC-PART.                     
043700      UNSTRING WS-AMT-CLEAN (1:WS-AMT-CLEAN-LEN) DELIMITED BY '.'         
043800          INTO WS-AMT-INT-PART WS-AMT-DEC-PART.                           
043900      IF WS-AMT-INT-PART NOT = SPACES                                     
044000          MOVE WS-AMT-INT-PART TO WS-AMT-INT-NUM                          
044100      END-IF.                                                             
044200      IF WS-AMT-DEC-PART NOT = SPACES                                     
044300          MOVE WS-AMT-DEC-PART (1:2) TO WS-AMT-DEC-NUM                    
044400      END-IF.                                                             
044500  420-EXIT.                                                               
044600      EXIT.                                                               
044700 *                                                                        
044800 * 09/02/16  RDM  510 STOPPED AFTER THE FIRST "STAN" IT SAW, SO           
044900 *                A DESCRIPTION LIKE "STANDARD FEE, REF STAN              
045000 *                (551234)" LEFT STAN-ID BLANK - "STANDARD" MATCHED       
045100 *                THE 4-BYTE TEST BUT THEN HAD NO DIGITS BEHIND IT.       
045200 *                505 NOW RETRIES THE SEARCH FROM THE NEXT BYTE           
045300 *                PAST A FAILED HIT, NOT GIVE UP (REQ #8455)              
045400  500-EXTRACT-STAN-ID.                                                    
045500      MOVE SPACES TO WS-STAN-ID-OUT.                                      
045600      MOVE EF-BANK-STMT-DESC TO WS-DESC-UPPER.                            
045700      INSPECT WS-DESC-UPPER CONVERTING                                    
045800              'abcdefghijklmnopqrstuvwxyz'                                
045900           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
046000      MOVE 1 TO WS-POS.                                                   
046100      PERFORM 505-TRY-NEXT-STAN-HIT THRU 505-EXIT                         
046200              UNTIL WS-POS > 116 OR WS-STAN-ID-OUT NOT = SPACES.          
046300  500-EXIT.                                                               
046400      EXIT.                                                               
046500 *                                                                        
046600 * -- LOCATES ONE "STAN" HIT AT OR AFTER WS-POS AND TRIES THE    --       
046700 * -- DIGIT PULL AGAINST IT; ON A FAILED PULL WS-POS IS ALREADY  --       
046800 * -- ONE BYTE PAST THAT HIT, SO THE CALLING LOOP RESUMES THERE  --       
046900 * -- INSTEAD OF QUITTING FOR GOOD                               --       
047000  505-TRY-NEXT-STAN-HIT.                                                  
047100      SET WS-FOUND-AT TO 0.                                               
047200      PERFORM 510-SEARCH-FOR-STAN THRU 510-EXIT                           
047300              VARYING WS-POS FROM WS-POS BY 1                             
047400              UNTIL WS-POS > 116 OR WS-FOUND-AT NOT = 0.                  
047500      IF WS-FOUND-AT NOT = 0                                              
047600          PERFORM 520-PULL-STAN-DIGITS THRU 520-EXIT                      
047700      END-IF.                                                             
047800  505-EXIT.                                                               
047900      EXIT.                                                               
048000 *                                                                        
048100  510-SEARCH-FOR-STAN.                                                    
048200      IF WS-DESC-UPPER (WS-POS:4) = 'STAN'                                
048300          SET WS-FOUND-AT TO WS-POS                                       
048400      END-IF.                                                             
048500  510-EXIT.                                                               
048600      EXIT.                                                               
048700 *                                                                        
048800  520-PULL-STAN-DIGITS.                                                   
048900      SET WS-SCAN-LIMIT TO WS-FOUND-AT.                                   
049000      ADD 4 TO WS-SCAN-LIMIT.                                             
049100      PERFORM 525-SKIP-BLANK-AND-PAREN THRU 525-EXIT                      
049200              UNTIL WS-SCAN-LIMIT > 120                                   
049300                 OR WS-DESC-UPPER (WS-SCAN-LIMIT:1) NOT = SPACE.          
049400      IF WS-DESC-UPPER (WS-SCAN-LIMIT:1) = '('                            
049500          ADD 1 TO WS-SCAN-LIMIT                                          
049600          MOVE 0 TO I                                                     
049700          PERFORM 530-COPY-ONE-DIGIT THRU 530-EXIT                        
049800                  UNTIL WS-SCAN-LIMIT > 120 OR I > 12                     
049900                     OR WS-DESC-UPPER (WS-SCAN-LIMIT:1) = ')'             
050000      END-IF.                                                             
050100  520-EXIT.                                                               
050200      EXIT.                                                               
050300 *                                                                        
050400  525-SKIP-BLANK-AND-PAREN.                                               
050500      ADD 1 TO WS-SCAN-LIMIT.                                             
050600  525-EXIT.                                                               
050700      EXIT.                                                               
050800 *                                                                        
050900  530-COPY-ONE-DIGIT.                                                     
051000      IF WS-DESC-UPPER (WS-SCAN-LIMIT:1) IS NUMERIC                       
051100          ADD 1 TO I                                                      
051200          MOVE WS-DESC-UPPER (WS-SCAN-LIMIT:1)                            
051300                  TO WS-STAN-ID-OUT (I:1)                                 
051400      END-IF.                                                             
051500      ADD 1 TO WS-SCAN-LIMIT.                                             
051600  530-EXIT.                                                               
051700      EXIT.                                                               
051800 *                                                                        
051900  600-SET-TAXES-FLAG.                                                     
052000      MOVE 'N' TO WS-TAXES-FLAG-OUT.                                      
052100      IF WS-DESC-UPPER (1:120) NOT = SPACES                               
052200          PERFORM 610-CHECK-FBRTAX THRU 610-EXIT                          
052300          IF WS-TAXES-FLAG-OUT = 'N'                                      
052400              PERFORM 620-CHECK-WITHHOLDING THRU 620-EXIT                 
052500          END-IF                                                          
052600          IF WS-TAXES-FLAG-OUT = 'N'                                      
052700              PERFORM 630-CHECK-CHARGES-TAXES THRU 630-EXIT               
052800          END-IF                                                          
052900          IF WS-TAXES-FLAG-OUT = 'N'                                      
053000              PERFORM 640-CHECK-CHG-TAX THRU 640-EXIT                     
053100          END-IF                                                          
053200      END-IF.                                                             
053300  600-EXIT.                                                               
053400      EXIT.                                                               
053500 *                                                                        
053600  610-CHECK-FBRTAX.                                                       
053700      SET WS-FOUND-AT TO 0.                                               
053800      PERFORM 611-SEARCH-FBRTAX THRU 611-EXIT                             
053900              VARYING WS-POS FROM 1 BY 1                                  
054000              UNTIL WS-POS > 114 OR WS-FOUND-AT NOT = 0.                  
054100      IF WS-FOUND-AT NOT = 0                                              
054200          MOVE 'Y' TO WS-TAXES-FLAG-OUT                                   
054300      END-IF.                                                             
054400  610-EXIT.                                                               
054500      EXIT.                                                               
054600 *                                                                        
054700  611-SEARCH-FBRTAX.                                                      
054800      IF WS-DESC-UPPER (WS-POS:6) = 'FBRTAX'                              
054900          SET WS-FOUND-AT TO WS-POS                                       
055000      END-IF.                                                             
055100  611-EXIT.                                                               
055200      EXIT.                                                               
055300 *                                                                        
055400  620-CHECK-WITHHOLDING.                                                  
055500      SET WS-FOUND-AT TO 0.                                               
055600      PERFORM 621-SEARCH-WITHHOLDING THRU 621-EXIT                        
055700              VARYING WS-POS FROM 1 BY 1                                  
055800              UNTIL WS-POS > 105 OR WS-FOUND-AT NOT = 0.                  
055900      IF WS-FOUND-AT NOT = 0                                              
056000          MOVE 'Y' TO WS-TAXES-FLAG-OUT                                   
056100      END-IF.                                                             
056200  620-EXIT.                                                               
056300      EXIT.                                                               
056400 *                                                                        
056500  621-SEARCH-WITHHOLDING.                                                 
056600      IF WS-DESC-UPPER (WS-POS:15) = 'WITHHOLDING TAX'                    
056700          SET WS-FOUND-AT TO WS-POS                                       
056800      END-IF.                                                             
056900  621-EXIT.                                                               
057000      EXIT.                                                               
057100 *                                                                        
057200  630-CHECK-CHARGES-TAXES.                                                
057300      SET WS-FOUND-AT TO 0.                                               
057400      PERFORM 631-SEARCH-CHARGES-TAXES THRU 631-EXIT                      
057500              VARYING WS-POS FROM 1 BY 1                                  
057600              UNTIL WS-POS > 107 OR WS-FOUND-AT NOT = 0.                  
057700      IF WS-FOUND-AT NOT = 0                                              
057800          MOVE 'Y' TO WS-TAXES-FLAG-OUT                                   
057900      END-IF.                                                             
058000  630-EXIT.                                                               
058100      EXIT.                                                               
058200 *                                                                        
058300  631-SEARCH-CHARGES-TAXES.                                               
058400      IF WS-DESC-UPPER (WS-POS:13) = 'CHARGES TAXES'                      
058500          SET WS-FOUND-AT TO WS-POS                                       
058600      END-IF.                                                             
058700  631-EXIT.                                                               
058800      EXIT.                                                               
058900 *                                                                        
059000  640-CHECK-CHG-TAX.                                                      
059100      SET WS-CHG-POS TO 0.                                                
059200      SET WS-FOUND-AT TO 0.                                               
059300      PERFORM 641-SEARCH-CHG THRU 641-EXIT                                
059400              VARYING WS-POS FROM 1 BY 1                                  
059500              UNTIL WS-POS > 116 OR WS-FOUND-AT NOT = 0.                  
059600      IF WS-FOUND-AT NOT = 0                                              
059700          SET WS-CHG-POS TO WS-FOUND-AT                                   
059800          SET WS-FOUND-AT TO 0                                            
059900          PERFORM 642-SEARCH-TAX-AFTER-CHG THRU 642-EXIT                  
060000                  VARYING WS-POS FROM WS-CHG-POS BY 1                     
060100                  UNTIL WS-POS > 117 OR WS-FOUND-AT NOT = 0               
060200          IF WS-FOUND-AT NOT = 0                                          
060300              MOVE 'Y' TO WS-TAXES-FLAG-OUT                               
060400          END-IF                                                          
060500      END-IF.                                                             
060600  640-EXIT.                                                               
060700      EXIT.                                                               
060800 *                                                                        
060900  641-SEARCH-CHG.                                                         
061000      IF WS-DESC-UPPER (WS-POS:4) = 'CHG:'                                
061100          SET WS-FOUND-AT TO WS-POS                                       
061200      END-IF.                                                             
061300  641-EXIT.                                                               
061400      EXIT.                                                               
061500 *                                                                        
061600  642-SEARCH-TAX-AFTER-CHG.                                               
061700      IF WS-DESC-UPPER (WS-POS:3) = 'TAX'                                 
061800          SET WS-FOUND-AT TO WS-POS                                       
061900      END-IF.                                                             
062000  642-EXIT.                                                               
062100      EXIT.                                                               
062200 *                                                                        
062300  700-OPEN-FILES.                                                         
062400      OPEN INPUT  STATEMENT-FILE                                          
062500           OUTPUT EXTRACT-FILE                                            
062600                  REPORT-FILE.                                            
062700      IF WS-STMTIN-STATUS NOT = '00'                                      
062800          DISPLAY 'ERROR OPENING STATEMENT INPUT FILE. RC:'               
062900                  WS-STMTIN-STATUS                                        
063000          DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                 
063100          MOVE 16 TO RETURN-CODE                                          
063200          MOVE 'Y' TO WS-STMT-EOF                                         
063300      END-IF.                                                             
063400      IF WS-EXTRACT-STATUS NOT = '00'                                     
063500          DISPLAY 'ERROR OPENING EXTRACT OUTPUT FILE. RC:'                
063600                  WS-EXTRACT-STATUS                                       
063700          DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                 
063800          MOVE 16 TO RETURN-CODE                                          
063900          MOVE 'Y' TO WS-STMT-EOF                                         
064000      END-IF.                                                             
064100  700-EXIT.                                                               
064200      EXIT.                                                               
064300 *                                                                        
064400  730-READ-STATEMENT-LINE.                                                
064500      READ STATEMENT-FILE                                                 
064600          AT END MOVE 'Y' TO WS-STMT-EOF.                                 
064700      IF NOT STMT-AT-EOF                                                  
064800          UNSTRING STMT-LINE-IN DELIMITED BY ','                          
064900              INTO WS-STMT-FLD-1 WS-STMT-FLD-2 WS-STMT-FLD-3              
065000                   WS-STMT-FLD-4 WS-STMT-FLD-5 WS-STMT-FLD-6              
065100                   WS-STMT-FLD-7                                          
065200      END-IF.                                                             
065300  730-EXIT.                                                               
065400      EXIT.                                                               
065500 *                                                                        
065600  790-CLOSE-FILES.                                                        
065700      CLOSE STATEMENT-FILE                                                
065800            EXTRACT-FILE                                                  
065900            REPORT-FILE.                                                  
066000  790-EXIT.                                                               
066100      EXIT.                                                               
066200 *                                                                        
066300  800-INIT-REPORT.                                                        
066400      MOVE CURRENT-YEAR   TO RPT-YY.                                      
066500      MOVE CURRENT-MONTH  TO RPT-MM.                                      
066600      MOVE CURRENT-DAY    TO RPT-DD.                                      
066700      MOVE CURRENT-HOUR   TO RPT-HH.                                      
066800      MOVE CURRENT-MINUTE TO RPT-MIN.                                     
066900      MOVE CURRENT-SECOND TO RPT-SS.                                      
067000      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
067100  800-EXIT.                                                               
067200      EXIT.                                                               
067300 *                                                                        
067400  850-REPORT-EXTRACT-STATS.                                               
067500      MOVE NUM-LINES-READ        TO RPT-LINES-READ.                       
067600      WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 2.                       
067700      MOVE NUM-LINES-SKIPPED     TO RPT-LINES-SKIPPED.                    
067800      WRITE REPORT-RECORD FROM RPT-DETAIL2 AFTER 1.                       
067900      MOVE NUM-RECORDS-EXTRACTED TO RPT-RECS-EXTRACTED.                   
068000      WRITE REPORT-RECORD FROM RPT-DETAIL3 AFTER 1.                       
068100      DISPLAY 'BTXEXTR - LINES READ......: ' NUM-LINES-READ.              
068200      DISPLAY 'BTXEXTR - LINES SKIPPED...: ' NUM-LINES-SKIPPED.           
068300      DISPLAY 'BTXEXTR - RECS EXTRACTED..: ' NUM-RECORDS-EXTRACTED.       
068400  850-EXIT.                                                               
068500      EXIT.                                                               
