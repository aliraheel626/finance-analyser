000100***************************************************************           
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400***************************************************************           
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.      BTXMAINT.                                               
000700 AUTHOR.          R S DIETZ.                                              
000800 INSTALLATION.    COBOL DEVELOPMENT CENTER.                               
000900 DATE-WRITTEN.    05/14/91.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.        NON-CONFIDENTIAL.                                       
001200*                                                                         
001300***************************************************************           
001400* PROGRAM:  BTXMAINT                                                      
001500*                                                                         
001600* APPLIES MAINTENANCE CARDS TO THE TRANSACTION MASTER - USED TO           
001700* FILE IN THE ANNOTATION/CATEGORY FIELDS THAT BTXEXTR AND                 
001800* BTXMERG LEAVE BLANK, TO RECATEGORIZE A LIST OF RECORDS IN               
001900* ONE PASS (BULKUPD/BULKID), AND TO REMOVE A RECORD ENTERED               
002000* IN ERROR.                                                               
002100*                                                                         
002200* MAINTENANCE CARD LAYOUT:                                                
002300*     0    1    1    2    2    3    3    4    4    5    5    6            
002400* ....5....0....5....0....5....0....5....0....5....0....5....0..          
002500* CMD----- KEY-TXN- FLD-NAME- VALUE-1---------------------------          
002600*          KEY-TXN-ID IS THE 9(9) ID ASSIGNED BY BTXMERG                  
002700* CMD CAN BE:  UPDATE    CHANGE ONE FIELD ON THE KEYED RECORD             
002800*              DELETE    REMOVE THE KEYED RECORD                          
002900*              BULKUPD   HEADER CARD - SETS THE FIELD/VALUE               
003000*                        THAT THE BULKID CARDS BELOW IT APPLY             
003100*                        (KEY IS IGNORED ON A BULKUPD CARD)               
003200*              BULKID    APPLIES THE PENDING BULKUPD FIELD/               
003300*                        VALUE TO THE KEYED TXN-ID                        
003400* FLD-NAME FOR UPDATE/BULKUPD IS ONE OF:                                  
003500*              CATEGORY  ANNOTDESC  GROUPNAME  ORIGINATR                  
003600*                                                                         
003700* CHANGE LOG                                                              
003800* ----------                                                              
003900* 05/14/91  RSD  ORIGINAL PROGRAM - LEDGER FEED PROJECT                   
004000* 07/22/92  RSD  ADDED ORIGINATR AND GROUPNAME FIELD NAMES PER            
004100*                REQUEST #4471                                            
004200* 09/09/98  KLT  Y2K - CONFIRMED MC-KEY-BOOKING-DATE IS FULL              
004300*                4-DIGIT CCYYMMDD; NO CHANGE REQUIRED                     
004400* 01/06/03  PJH  NO CHANGE FOR WITHHOLDING-TAX PROJECT - TAX              
004500*                FLAG IS SET BY BTXEXTR, NOT MAINTAINABLE HERE            
004600*                (REQ #6290)                                              
004700* 03/30/05  KLT  ADDED BULKUPD COMMAND - USER WANTED TO RENAME            
004800*                A CATEGORY ACROSS THE WHOLE FILE WITHOUT ONE             
004900*                CARD PER TRANSACTION (REQ #6704)                         
005000* 11/19/07  PJH  WIDENED MASTER RECORD TO 400 BYTES TO MATCH              
005100*                TXNMSTR DCB BLOCKSIZE CHANGE (REQ #7014)                 
005200* 06/10/15  RDM  UPDATE/DELETE CARDS NOW KEY BY THE ASSIGNED              
005300*                TXN-ID INSTEAD OF BOOKING-DATE/DAY-ORDER-ID SO           
005400*                A CARD STILL MATCHES AFTER A RE-EXTRACT OF THE           
005500*                SAME DAY (REQ #8390)                                     
005600* 06/10/15  RDM  CARDS THAT MATCH NO MASTER RECORD ARE NOW                
005700*                COUNTED AND LOGGED AS NOT-FOUND INSTEAD OF               
005800*                BEING SILENTLY DROPPED (REQ #8390)                       
005900* 09/02/15  RDM  REPLACED THE BULKUPD OLD-CATEGORY/NEW-CATEGORY           
006000*                RENAME WITH A BULKUPD HEADER CARD FOLLOWED BY            
006100*                BULKID CARDS SO THE SAME FIELD/VALUE UPDATE              
006200*                CAN BE APPLIED TO AN EXPLICIT LIST OF                    
006300*                TRANSACTION IDS (REQ #8390)                              
006400*                                                                         
006500***************************************************************           
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER.  IBM-370.                                               
006900 OBJECT-COMPUTER.  IBM-370.                                               
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM.                                                  
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400     SELECT MAINT-CARD-FILE  ASSIGN TO MAINTIN                            
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            FILE STATUS  IS WS-CARDFILE-STATUS.                           
007700     SELECT MASTER-FILE      ASSIGN TO TXNMSTR                            
007800            ORGANIZATION IS SEQUENTIAL                                    
007900            FILE STATUS  IS WS-MASTER-STATUS.                             
008000     SELECT MASTER-FILE-OUT  ASSIGN TO TXNMOUT                            
008100            ORGANIZATION IS SEQUENTIAL                                    
008200            FILE STATUS  IS WS-MASTOUT-STATUS.                            
008300     SELECT REPORT-FILE      ASSIGN TO RUNLOG                             
008400            ORGANIZATION IS SEQUENTIAL                                    
008500            FILE STATUS  IS WS-REPORT-STATUS.                             
008600*                                                                         
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*                                                                         
009000 FD  MAINT-CARD-FILE                                                      
009100     RECORDING MODE IS F.                                                 
009200 01  MC-CARD-IN.                                                          
009300     05  MC-COMMAND              PIC X(08).                               
009400     05  MC-KEY-TXN-ID           PIC 9(09).                               
009500     05  MC-FIELD-NAME           PIC X(10).                               
009600     05  MC-VALUE-1              PIC X(60).                               
009700     05  FILLER                  PIC X(13).                               
009800*                                                                         
009900 FD  MASTER-FILE                                                          
010000     RECORDING MODE IS F.                                                 
010100 01  MF-RECORD-FD                PIC X(400).                              
010200*                                                                         
010300 FD  MASTER-FILE-OUT                                                      
010400     RECORDING MODE IS F.                                                 
010500 01  MO-RECORD-FD                PIC X(400).                              
010600*                                                                         
010700 FD  REPORT-FILE                                                          
010800     RECORDING MODE IS F.                                                 
010900 01  REPORT-RECORD               PIC X(132).                              
011000*                                                                         
011100***************************************************************           
011200 WORKING-STORAGE SECTION.                                                 
011300***************************************************************           
011400*                                                                         
011500* -- STANDALONE SWITCHES USED WHILE EDITING THE CARD DECK    --           
011600 77  WS-BULK-FIELD-NAME          PIC X(10) VALUE SPACES.                  
011700 77  WS-BULK-VALUE-1             PIC X(60) VALUE SPACES.                  
011800 77  WS-BULK-ACTIVE-SW           PIC X     VALUE 'N'.                     
011900     88  BULK-IS-ACTIVE                VALUE 'Y'.                         
012000 77  NUM-CARDS-NOTFOUND          PIC S9(9) COMP-3 VALUE +0.               
012100*                                                                         
012200 01  WS-MF-RECORD.                                                        
012300     COPY BTXMSTR REPLACING ==:TAG:== BY ==MF==.                          
012400*                                                                         
012500 01  SYSTEM-DATE-AND-TIME.                                                
012600     05  CURRENT-DATE.                                                    
012700         10  CURRENT-YEAR         PIC 9(2).                               
012800         10  CURRENT-MONTH        PIC 9(2).                               
012900         10  CURRENT-DAY          PIC 9(2).                               
013000     05  CURRENT-TIME.                                                    
013100         10  CURRENT-HOUR         PIC 9(2).                               
013200         10  CURRENT-MINUTE       PIC 9(2).                               
013300         10  CURRENT-SECOND       PIC 9(2).                               
013400         10  CURRENT-HNDSEC       PIC 9(2).                               
013500     05  FILLER                  PIC X(1).                                
013600*                                                                         
013700 01  WS-FIELDS.                                                           
013800     05  WS-CARDFILE-STATUS      PIC X(2)  VALUE SPACES.                  
013900     05  WS-MASTER-STATUS        PIC X(2)  VALUE SPACES.                  
014000     05  WS-MASTOUT-STATUS       PIC X(2)  VALUE SPACES.                  
014100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
014200     05  WS-CARD-EOF             PIC X     VALUE 'N'.                     
014300         88  CARD-AT-EOF               VALUE 'Y'.                         
014400     05  WS-MASTER-EOF           PIC X     VALUE 'N'.                     
014500         88  MASTER-AT-EOF             VALUE 'Y'.                         
014600     05  WS-CARD-VALID           PIC X     VALUE 'N'.                     
014700         88  CARD-IS-VALID             VALUE 'Y'.                         
014800     05  WS-DELETE-THIS-REC      PIC X     VALUE 'N'.                     
014900         88  DELETE-THIS-REC           VALUE 'Y'.                         
015000     05  FILLER                  PIC X(1).                                
015100*                                                                         
015200* -- UPDATE/DELETE/BULKID CARDS - MATCHED TO A MASTER RECORD --           
015300* -- BY THE ASSIGNED TRANSACTION ID                          --           
015400 01  WS-UPD-CARD-TABLE.                                                   
015500     05  UC-ENTRY-COUNT          PIC S9(4)  COMP VALUE +0.                
015600     05  UC-TABLE OCCURS 2000 TIMES INDEXED BY UC-INDEX.                  
015700         10  UC-COMMAND          PIC X(08).                               
015800         10  UC-KEY-TXN-ID       PIC 9(09).                               
015900         10  UC-FIELD-NAME       PIC X(10).                               
016000         10  UC-VALUE-1          PIC X(60).                               
016100         10  UC-FOUND-SW         PIC X.                                   
016200             88  UC-WAS-FOUND          VALUE 'Y'.                         
016300     05  FILLER                  PIC X(1).                                
016400*                                                                         
016500 01  REPORT-TOTALS.                                                       
016600     05  NUM-CARDS-READ          PIC S9(9)  COMP-3 VALUE +0.              
016700     05  NUM-CARDS-BAD           PIC S9(9)  COMP-3 VALUE +0.              
016800     05  NUM-MASTER-READ         PIC S9(9)  COMP-3 VALUE +0.              
016900     05  NUM-RECS-UPDATED        PIC S9(9)  COMP-3 VALUE +0.              
017000     05  NUM-RECS-BULK-UPD       PIC S9(9)  COMP-3 VALUE +0.              
017100     05  NUM-RECS-DELETED        PIC S9(9)  COMP-3 VALUE +0.              
017200     05  FILLER                  PIC X(1).                                
017300*                                                                         
017400 01  RPT-HEADER1.                                                         
017500     05  FILLER  PIC X(40)                                                
017600             VALUE 'BUDGET TRACKER - MASTER MAINTENANCE LOG '.            
017700     05  RPT-MM  PIC 99.                                                  
017800     05  FILLER  PIC X VALUE '/'.                                         
017900     05  RPT-DD  PIC 99.                                                  
018000     05  FILLER  PIC X VALUE '/'.                                         
018100     05  RPT-YY  PIC 99.                                                  
018200     05  FILLER  PIC X(20) VALUE ' (MM/DD/YY)   TIME: '.                  
018300     05  RPT-HH  PIC 99.                                                  
018400     05  FILLER  PIC X VALUE ':'.                                         
018500     05  RPT-MIN PIC 99.                                                  
018600     05  FILLER  PIC X VALUE ':'.                                         
018700     05  RPT-SS  PIC 99.                                                  
018800     05  FILLER  PIC X(35) VALUE SPACES.                                  
018900 01  RPT-DETAIL1.                                                         
019000     05  FILLER    PIC X(30) VALUE 'MAINT CARDS READ..........: '.        
019100     05  RPT-CARDS-READ    PIC ZZZ,ZZZ,ZZ9.                               
019200     05  FILLER    PIC X(92) VALUE SPACES.                                
019300 01  RPT-DETAIL2.                                                         
019400     05  FILLER  PIC X(30) VALUE 'MAINT CARDS REJECTED......: '.          
019500     05  RPT-CARDS-BAD     PIC ZZZ,ZZZ,ZZ9.                               
019600     05  FILLER  PIC X(92) VALUE SPACES.                                  
019700 01  RPT-DETAIL3.                                                         
019800     05  FILLER  PIC X(30) VALUE 'MASTER RECS READ..........: '.          
019900     05  RPT-MASTER-READ   PIC ZZZ,ZZZ,ZZ9.                               
020000     05  FILLER  PIC X(92) VALUE SPACES.                                  
020100 01  RPT-DETAIL4.                                                         
020200     05  FILLER  PIC X(30) VALUE 'RECS UPDATED...............: '.         
020300     05  RPT-RECS-UPDATED  PIC ZZZ,ZZZ,ZZ9.                               
020400     05  FILLER  PIC X(92) VALUE SPACES.                                  
020500 01  RPT-DETAIL5.                                                         
020600     05  FILLER  PIC X(30) VALUE 'RECS BULK-UPDATED..........: '.         
020700     05  RPT-RECS-BULK-UPD PIC ZZZ,ZZZ,ZZ9.                               
020800     05  FILLER  PIC X(92) VALUE SPACES.                                  
020900 01  RPT-DETAIL6.                                                         
021000     05  FILLER  PIC X(30) VALUE 'RECS DELETED...............: '.         
021100     05  RPT-RECS-DELETED  PIC ZZZ,ZZZ,ZZ9.                               
021200     05  FILLER  PIC X(92) VALUE SPACES.                                  
021300 01  RPT-DETAIL7.                                                         
021400     05  FILLER  PIC X(30) VALUE 'CARDS NOT FOUND ON MASTER..: '.         
021500     05  RPT-CARDS-NOTFOUND PIC ZZZ,ZZZ,ZZ9.                              
021600     05  FILLER  PIC X(92) VALUE SPACES.                                  
021700 01  RPT-BADCARD.                                                         
021800     05  FILLER    PIC X(20) VALUE 'REJECTED CARD......: '.               
021900     05  RPT-BADCARD-TEXT  PIC X(100).                                    
022000     05  FILLER    PIC X(12) VALUE SPACES.                                
022100 01  RPT-NOTFOUND.                                                        
022200     05  FILLER    PIC X(20) VALUE 'CARD NOT FOUND.....: '.               
022300     05  RPT-NF-COMMAND    PIC X(8).                                      
022400     05  FILLER    PIC X(3) VALUE SPACES.                                 
022500     05  RPT-NF-TXN-ID     PIC 9(9).                                      
022600     05  FILLER    PIC X(92) VALUE SPACES.                                
022700*                                                                         
022800***************************************************************           
022900 PROCEDURE DIVISION.                                                      
023000***************************************************************           
023100*                                                                         
023200 000-MAIN.                                                                
023300     ACCEPT CURRENT-DATE FROM DATE.                                       
023400     ACCEPT CURRENT-TIME FROM TIME.                                       
023500     DISPLAY 'BTXMAINT STARTED DATE = ' CURRENT-MONTH '/'                 
023600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
023700*                                                                         
023800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
023900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
024000*                                                                         
024100     PERFORM 100-PROCESS-MAINT-CARDS THRU 100-EXIT.                       
024200     PERFORM 710-LOAD-MASTER-TABLE THRU 710-EXIT.                         
024300     PERFORM 740-REPORT-UNFOUND-CARDS THRU 740-EXIT.                      
024400*                                                                         
024500     PERFORM 850-REPORT-MAINT-STATS THRU 850-EXIT.                        
024600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
024700*                                                                         
024800     GOBACK.                                                              
024900*                                                                         
025000 100-PROCESS-MAINT-CARDS.                                                 
025100     PERFORM 105-READ-MAINT-CARD THRU 105-EXIT.                           
025200     PERFORM 110-EDIT-ONE-MAINT-CARD THRU 110-EXIT                        
025300             UNTIL CARD-AT-EOF.                                           
025400 100-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700 105-READ-MAINT-CARD.                                                     
025800     READ MAINT-CARD-FILE                                                 
025900         AT END MOVE 'Y' TO WS-CARD-EOF.                                  
026000     IF NOT CARD-AT-EOF                                                   
026100         ADD +1 TO NUM-CARDS-READ                                         
026200     END-IF.                                                              
026300 105-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 110-EDIT-ONE-MAINT-CARD.                                                 
026700     MOVE 'Y' TO WS-CARD-VALID.                                           
026800     IF MC-COMMAND NOT = 'UPDATE  '                                       
026900        AND MC-COMMAND NOT = 'DELETE  '                                   
027000        AND MC-COMMAND NOT = 'BULKUPD '                                   
027100        AND MC-COMMAND NOT = 'BULKID  '                                   
027200         MOVE 'N' TO WS-CARD-VALID                                        
027300     END-IF.                                                              
027400     IF CARD-IS-VALID AND MC-COMMAND = 'UPDATE  '                         
027500         PERFORM 200-PROCESS-UPDATE-CARD THRU 200-EXIT                    
027600     END-IF.                                                              
027700     IF CARD-IS-VALID AND MC-COMMAND = 'BULKUPD '                         
027800         PERFORM 210-PROCESS-BULKUPD-CARD THRU 210-EXIT                   
027900     END-IF.                                                              
028000     IF CARD-IS-VALID AND MC-COMMAND = 'BULKID  '                         
028100         PERFORM 215-PROCESS-BULKID-CARD THRU 215-EXIT                    
028200     END-IF.                                                              
028300     IF CARD-IS-VALID AND MC-COMMAND = 'DELETE  '                         
028400         PERFORM 220-PROCESS-DELETE-CARD THRU 220-EXIT                    
028500     END-IF.                                                              
028600     IF NOT CARD-IS-VALID                                                 
028700         PERFORM 299-REPORT-BAD-CARD THRU 299-EXIT                        
028800     END-IF.                                                              
028900     PERFORM 105-READ-MAINT-CARD THRU 105-EXIT.                           
029000 110-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300 200-PROCESS-UPDATE-CARD.                                                 
029400     IF MC-FIELD-NAME NOT = 'CATEGORY  ' AND                              
029500        MC-FIELD-NAME NOT = 'ANNOTDESC ' AND                              
029600        MC-FIELD-NAME NOT = 'GROUPNAME ' AND                              
029700        MC-FIELD-NAME NOT = 'ORIGINATR '                                  
029800         MOVE 'N' TO WS-CARD-VALID                                        
029900     ELSE                                                                 
030000         IF UC-ENTRY-COUNT < 2000                                         
030100             ADD +1 TO UC-ENTRY-COUNT                                     
030200             SET UC-INDEX TO UC-ENTRY-COUNT                               
030300             MOVE MC-COMMAND    TO UC-COMMAND (UC-INDEX)                  
030400             MOVE MC-KEY-TXN-ID TO UC-KEY-TXN-ID (UC-INDEX)               
030500             MOVE MC-FIELD-NAME TO UC-FIELD-NAME (UC-INDEX)               
030600             MOVE MC-VALUE-1    TO UC-VALUE-1 (UC-INDEX)                  
030700             MOVE 'N'           TO UC-FOUND-SW (UC-INDEX)                 
030800         END-IF                                                           
030900     END-IF.                                                              
031000 200-EXIT.                                                                
031100     EXIT.                                                                
031200*                                                                         
031300 210-PROCESS-BULKUPD-CARD.                                                
031400     IF MC-VALUE-1 = SPACES                                               
031500        OR (MC-FIELD-NAME NOT = 'CATEGORY  ' AND                          
031600            MC-FIELD-NAME NOT = 'ANNOTDESC ' AND                          
031700            MC-FIELD-NAME NOT = 'GROUPNAME ' AND                          
031800            MC-FIELD-NAME NOT = 'ORIGINATR ')                             
031900         MOVE 'N' TO WS-CARD-VALID                                        
032000     ELSE                                                                 
032100         MOVE MC-FIELD-NAME TO WS-BULK-FIELD-NAME                         
032200         MOVE MC-VALUE-1    TO WS-BULK-VALUE-1                            
032300         SET BULK-IS-ACTIVE TO TRUE                                       
032400     END-IF.                                                              
032500 210-EXIT.                                                                
032600     EXIT.                                                                
032700*                                                                         
032800 215-PROCESS-BULKID-CARD.                                                 
032900     IF NOT BULK-IS-ACTIVE                                                
033000         MOVE 'N' TO WS-CARD-VALID                                        
033100     ELSE                                                                 
033200         IF UC-ENTRY-COUNT < 2000                                         
033300             ADD +1 TO UC-ENTRY-COUNT                                     
033400             SET UC-INDEX TO UC-ENTRY-COUNT                               
033500             MOVE 'BULKID  '    TO UC-COMMAND (UC-INDEX)                  
033600             MOVE MC-KEY-TXN-ID TO UC-KEY-TXN-ID (UC-INDEX)               
033700             MOVE WS-BULK-FIELD-NAME TO                                   
033800                     UC-FIELD-NAME (UC-INDEX)                             
033900             MOVE WS-BULK-VALUE-1    TO UC-VALUE-1 (UC-INDEX)             
034000             MOVE 'N'           TO UC-FOUND-SW (UC-INDEX)                 
034100         END-IF                                                           
034200     END-IF.                                                              
034300 215-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 220-PROCESS-DELETE-CARD.                                                 
034700     IF UC-ENTRY-COUNT < 2000                                             
034800         ADD +1 TO UC-ENTRY-COUNT                                         
034900         SET UC-INDEX TO UC-ENTRY-COUNT                                   
035000         MOVE MC-COMMAND    TO UC-COMMAND (UC-INDEX)                      
035100         MOVE MC-KEY-TXN-ID TO UC-KEY-TXN-ID (UC-INDEX)                   
035200         MOVE 'N'           TO UC-FOUND-SW (UC-INDEX)                     
035300     END-IF.                                                              
035400 220-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700 299-REPORT-BAD-CARD.                                                     
035800     ADD +1 TO NUM-CARDS-BAD.                                             
035900     MOVE SPACES TO RPT-BADCARD-TEXT.                                     
036000     MOVE MC-CARD-IN TO RPT-BADCARD-TEXT.                                 
036100     WRITE REPORT-RECORD FROM RPT-BADCARD AFTER 1.                        
036200 299-EXIT.                                                                
036300     EXIT.                                                                
036400*                                                                         
036500 700-OPEN-FILES.                                                          
036600     OPEN INPUT  MAINT-CARD-FILE                                          
036700                 MASTER-FILE                                              
036800          OUTPUT MASTER-FILE-OUT                                          
036900                 REPORT-FILE.                                             
037000     IF WS-CARDFILE-STATUS NOT = '00'                                     
037100         DISPLAY 'ERROR OPENING MAINT CARD FILE. RC:'                     
037200                 WS-CARDFILE-STATUS                                       
037300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
037400         MOVE 16 TO RETURN-CODE                                           
037500         MOVE 'Y' TO WS-CARD-EOF                                          
037600         MOVE 'Y' TO WS-MASTER-EOF                                        
037700     END-IF.                                                              
037800     IF WS-MASTER-STATUS NOT = '00'                                       
037900         DISPLAY 'ERROR OPENING MASTER INPUT FILE. RC:'                   
038000                 WS-MASTER-STATUS                                         
038100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
038200         MOVE 16 TO RETURN-CODE                                           
038300         MOVE 'Y' TO WS-CARD-EOF                                          
038400         MOVE 'Y' TO WS-MASTER-EOF                                        
038500     END-IF.                                                              
038600     IF WS-MASTOUT-STATUS NOT = '00'                                      
038700         DISPLAY 'ERROR OPENING MASTER OUTPUT FILE. RC:'                  
038800                 WS-MASTOUT-STATUS                                        
038900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
039000         MOVE 16 TO RETURN-CODE                                           
039100         MOVE 'Y' TO WS-CARD-EOF                                          
039200         MOVE 'Y' TO WS-MASTER-EOF                                        
039300     END-IF.                                                              
039400 700-EXIT.                                                                
039500     EXIT.                                                                
039600*                                                                         
039700 710-LOAD-MASTER-TABLE.                                                   
039800     PERFORM 712-READ-MASTER-FILE THRU 712-EXIT.                          
039900     PERFORM 720-APPLY-CARDS-TO-ONE-REC THRU 720-EXIT                     
040000             UNTIL MASTER-AT-EOF.                                         
040100 710-EXIT.                                                                
040200     EXIT.                                                                
040300*                                                                         
040400 712-READ-MASTER-FILE.                                                    
040500     READ MASTER-FILE                                                     
040600         AT END MOVE 'Y' TO WS-MASTER-EOF.                                
040700     IF NOT MASTER-AT-EOF                                                 
040800         MOVE MF-RECORD-FD TO WS-MF-RECORD                                
040900         ADD +1 TO NUM-MASTER-READ                                        
041000     END-IF.                                                              
041100 712-EXIT.                                                                
041200     EXIT.                                                                
041300*                                                                         
041400 720-APPLY-CARDS-TO-ONE-REC.                                              
041500     MOVE 'N' TO WS-DELETE-THIS-REC.                                      
041600     IF UC-ENTRY-COUNT > 0                                                
041700         PERFORM 725-APPLY-ONE-UPD-CARD THRU 725-EXIT                     
041800                 VARYING UC-INDEX FROM 1 BY 1                             
041900                 UNTIL UC-INDEX > UC-ENTRY-COUNT                          
042000     END-IF.                                                              
042100     IF NOT DELETE-THIS-REC                                               
042200         PERFORM 780-REWRITE-MASTER-FILE THRU 780-EXIT                    
042300     ELSE                                                                 
042400         ADD +1 TO NUM-RECS-DELETED                                       
042500     END-IF.                                                              
042600     PERFORM 712-READ-MASTER-FILE THRU 712-EXIT.                          
042700 720-EXIT.                                                                
042800     EXIT.                                                                
042900*                                                                         
043000 725-APPLY-ONE-UPD-CARD.                                                  
043100     IF UC-KEY-TXN-ID (UC-INDEX) = MF-TXN-ID                              
043200         SET UC-WAS-FOUND (UC-INDEX) TO TRUE                              
043300         IF UC-COMMAND (UC-INDEX) = 'DELETE  '                            
043400             MOVE 'Y' TO WS-DELETE-THIS-REC                               
043500         ELSE                                                             
043600             EVALUATE UC-FIELD-NAME (UC-INDEX)                            
043700                 WHEN 'CATEGORY  '                                        
043800                     MOVE UC-VALUE-1 (UC-INDEX) TO MF-CATEGORY            
043900                 WHEN 'ANNOTDESC '                                        
044000                     MOVE UC-VALUE-1 (UC-INDEX) TO                        
044100                             MF-ANNOT-DESCRIPTION                         
044200                 WHEN 'GROUPNAME '                                        
044300                     MOVE UC-VALUE-1 (UC-INDEX) TO MF-GROUP-NAME          
044400                 WHEN 'ORIGINATR '                                        
044500                     MOVE UC-VALUE-1 (UC-INDEX) TO                        
044600                             MF-ORIGINATOR-NAME                           
044700             END-EVALUATE                                                 
044800             IF UC-COMMAND (UC-INDEX) = 'BULKID  '                        
044900                 ADD +1 TO NUM-RECS-BULK-UPD                              
045000             ELSE                                                         
045100                 ADD +1 TO NUM-RECS-UPDATED                               
045200             END-IF                                                       
045300         END-IF                                                           
045400     END-IF.                                                              
045500 725-EXIT.                                                                
045600     EXIT.                                                                
045700*                                                                         
045800 780-REWRITE-MASTER-FILE.                                                 
045900     WRITE MO-RECORD-FD FROM WS-MF-RECORD.                                
046000 780-EXIT.                                                                
046100     EXIT.                                                                
046200*                                                                         
046300 740-REPORT-UNFOUND-CARDS.                                                
046400     IF UC-ENTRY-COUNT > 0                                                
046500         PERFORM 745-CHECK-ONE-CARD-FOUND THRU 745-EXIT                   
046600                 VARYING UC-INDEX FROM 1 BY 1                             
046700                 UNTIL UC-INDEX > UC-ENTRY-COUNT                          
046800     END-IF.                                                              
046900 740-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 745-CHECK-ONE-CARD-FOUND.                                                
047300     IF NOT UC-WAS-FOUND (UC-INDEX)                                       
047400         ADD +1 TO NUM-CARDS-NOTFOUND                                     
047500         MOVE UC-COMMAND (UC-INDEX)    TO RPT-NF-COMMAND                  
047600         MOVE UC-KEY-TXN-ID (UC-INDEX) TO RPT-NF-TXN-ID                   
047700         WRITE REPORT-RECORD FROM RPT-NOTFOUND AFTER 1                    
047800     END-IF.                                                              
047900 745-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200 790-CLOSE-FILES.                                                         
048300     CLOSE MAINT-CARD-FILE                                                
048400           MASTER-FILE                                                    
048500           MASTER-FILE-OUT                                                
048600           REPORT-FILE.                                                   
048700 790-EXIT.                                                                
048800     EXIT.                                                                
048900*                                                                         
049000 800-INIT-REPORT.                                                         
049100     MOVE CURRENT-YEAR   TO RPT-YY.                                       
049200     MOVE CURRENT-MONTH  TO RPT-MM.                                       
049300     MOVE CURRENT-DAY    TO RPT-DD.                                       
049400     MOVE CURRENT-HOUR   TO RPT-HH.                                       
049500     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
049600     MOVE CURRENT-SECOND TO RPT-SS.                                       
049700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
049800 800-EXIT.                                                                
049900     EXIT.                                                                
050000*                                                                         
050100 850-REPORT-MAINT-STATS.                                                  
050200     MOVE NUM-CARDS-READ       TO RPT-CARDS-READ.                         
050300     WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 2.                        
050400     MOVE NUM-CARDS-BAD        TO RPT-CARDS-BAD.                          
050500     WRITE REPORT-RECORD FROM RPT-DETAIL2 AFTER 1.                        
050600     MOVE NUM-MASTER-READ      TO RPT-MASTER-READ.                        
050700     WRITE REPORT-RECORD FROM RPT-DETAIL3 AFTER 1.                        
050800     MOVE NUM-RECS-UPDATED     TO RPT-RECS-UPDATED.                       
050900     WRITE REPORT-RECORD FROM RPT-DETAIL4 AFTER 1.                        
051000     MOVE NUM-RECS-BULK-UPD    TO RPT-RECS-BULK-UPD.                      
051100     WRITE REPORT-RECORD FROM RPT-DETAIL5 AFTER 1.                        
051200     MOVE NUM-RECS-DELETED     TO RPT-RECS-DELETED.                       
051300     WRITE REPORT-RECORD FROM RPT-DETAIL6 AFTER 1.                        
051400     MOVE NUM-CARDS-NOTFOUND   TO RPT-CARDS-NOTFOUND.                     
051500     WRITE REPORT-RECORD FROM RPT-DETAIL7 AFTER 1.                        
051600     DISPLAY 'BTXMAINT - CARDS READ.....: ' NUM-CARDS-READ.               
051700     DISPLAY 'BTXMAINT - CARDS REJECTED.: ' NUM-CARDS-BAD.                
051800     DISPLAY 'BTXMAINT - RECS UPDATED...: ' NUM-RECS-UPDATED.             
051900     DISPLAY 'BTXMAINT - RECS BULK UPD..: ' NUM-RECS-BULK-UPD.            
052000     DISPLAY 'BTXMAINT - RECS DELETED...: ' NUM-RECS-DELETED.             
052100     DISPLAY 'BTXMAINT - CARDS NOTFOUND.: ' NUM-CARDS-NOTFOUND.           
052200 850-EXIT.                                                                
052300     EXIT.                                                                
