000100***************************************************************           
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400***************************************************************           
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.      BTXMERG.                                                
000700 AUTHOR.          R S DIETZ.                                              
000800 INSTALLATION.    COBOL DEVELOPMENT CENTER.                               
000900 DATE-WRITTEN.    04/02/91.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.        NON-CONFIDENTIAL.                                       
001200*                                                                         
001300***************************************************************           
001400* PROGRAM:  BTXMERG                                                       
001500*                                                                         
001600* MERGES THE STATEMENT EXTRACT PRODUCED BY BTXEXTR INTO THE               
001700* PERMANENT TRANSACTION MASTER.  THE MASTER IS COPIED THROUGH             
001800* UNCHANGED, THEN EACH EXTRACT RECORD IS TESTED AGAINST A                 
001900* WORKING-STORAGE KEY TABLE BUILT FROM THE MASTER (AND FROM               
002000* RECORDS INSERTED EARLIER IN THIS SAME RUN) BEFORE BEING                 
002100* ASSIGNED A REAL TXN-ID AND APPENDED.  A RECORD WHOSE                    
002200* BOOKING-DATE/DAY-ORDER-ID PAIR ALREADY EXISTS IS A DUPLICATE            
002300* OF SOMETHING ALREADY ON FILE AND IS NOT WRITTEN AGAIN.                  
002400*                                                                         
002500* THIS PROGRAM DOES NOT VALIDATE, EDIT OR RE-CATEGORIZE                   
002600* EXTRACT RECORDS - THAT IS BTXMAINT'S JOB.  ANNOT-DESCRIPTION,           
002700* CATEGORY, ORIGINATOR-NAME AND GROUP-NAME ARE CARRIED THROUGH            
002800* BLANK ON A NEWLY-INSERTED RECORD.                                       
002900*                                                                         
003000* CHANGE LOG                                                              
003100* ----------                                                              
003200* 04/02/91  RSD  ORIGINAL PROGRAM - LEDGER FEED PROJECT                   
003300* 08/02/91  RSD  RAISED WS-MSTR-KEY-TABLE FROM 2000 TO 5000               
003400*                ENTRIES - RAN OUT OF ROOM ON THE MONTH-END               
003500*                CATCH-UP RUN (INC 0091)                                  
003600* 09/09/98  KLT  Y2K - CONFIRMED MK-BOOKING-DATE IS FULL                  
003700*                4-DIGIT CCYYMMDD, CARRIED FROM BTXMSTR; NO               
003800*                CHANGE REQUIRED                                          
003900* 01/06/03  PJH  NO CHANGE FOR WITHHOLDING-TAX PROJECT - NEW              
004000*                FIELDS ALREADY BLANK ON INSERT (REQ #6290)               
004100* 11/19/07  PJH  WIDENED MASTER RECORD TO 400 BYTES TO MATCH              
004200*                TXNMSTR DCB BLOCKSIZE CHANGE (REQ #7014)                 
004300* 09/02/15  RDM  RECAST EVERY PARAGRAPH PERFORM TO THE                    
004400*                PERFORM...THRU...EXIT FORM AND MOVED                     
004500*                WS-MAX-TXN-ID TO A STANDALONE 77-LEVEL TO                
004600*                MATCH CURRENT SHOP STANDARDS (REQ #8391)                 
004700* 09/02/17  RDM  ADDED A LINKAGE SECTION SO BTXPIPE CAN PICK UP           
004800*                THE RECORDS-INSERTED COUNT INSTEAD OF THE                
004900*                CALLER HAVING NO WAY TO SEE IT (REQ #8456)               
005000*                                                                         
005100***************************************************************           
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.  IBM-370.                                               
005500 OBJECT-COMPUTER.  IBM-370.                                               
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT MASTER-FILE      ASSIGN TO TXNMSTR                            
006100            ORGANIZATION IS SEQUENTIAL                                    
006200            FILE STATUS  IS WS-MASTER-STATUS.                             
006300     SELECT MASTER-FILE-OUT  ASSIGN TO TXNMOUT                            
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WS-MASTOUT-STATUS.                            
006600     SELECT EXTRACT-FILE     ASSIGN TO TXNEXTR                            
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            FILE STATUS  IS WS-EXTRACT-STATUS.                            
006900     SELECT REPORT-FILE      ASSIGN TO RUNLOG                             
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            FILE STATUS  IS WS-REPORT-STATUS.                             
007200*                                                                         
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500*                                                                         
007600 FD  MASTER-FILE                                                          
007700     RECORDING MODE IS F.                                                 
007800 01  MF-RECORD-FD                PIC X(400).                              
007900*                                                                         
008000 FD  MASTER-FILE-OUT                                                      
008100     RECORDING MODE IS F.                                                 
008200 01  MO-RECORD-FD                PIC X(400).                              
008300*                                                                         
008400 FD  EXTRACT-FILE                                                         
008500     RECORDING MODE IS F.                                                 
008600 01  EF-RECORD-FD                PIC X(400).                              
008700*                                                                         
008800 FD  REPORT-FILE                                                          
008900     RECORDING MODE IS F.                                                 
009000 01  REPORT-RECORD               PIC X(132).                              
009100*                                                                         
009200***************************************************************           
009300 WORKING-STORAGE SECTION.                                                 
009400***************************************************************           
009500*                                                                         
009600* -- STANDALONE HIGH-WATER-MARK COUNTER FOR TXN-ID ASSIGNMENT --          
009700 77  WS-MAX-TXN-ID               PIC S9(9)  COMP VALUE +0.                
009800*                                                                         
009900 01  WS-MF-RECORD.                                                        
010000     COPY BTXMSTR REPLACING ==:TAG:== BY ==MF==.                          
010100*                                                                         
010200 01  EF-RECORD.                                                           
010300     COPY BTXMSTR REPLACING ==:TAG:== BY ==EF==.                          
010400*                                                                         
010500 01  SYSTEM-DATE-AND-TIME.                                                
010600     05  CURRENT-DATE.                                                    
010700         10  CURRENT-YEAR         PIC 9(2).                               
010800         10  CURRENT-MONTH        PIC 9(2).                               
010900         10  CURRENT-DAY          PIC 9(2).                               
011000     05  CURRENT-TIME.                                                    
011100         10  CURRENT-HOUR         PIC 9(2).                               
011200         10  CURRENT-MINUTE       PIC 9(2).                               
011300         10  CURRENT-SECOND       PIC 9(2).                               
011400         10  CURRENT-HNDSEC       PIC 9(2).                               
011500     05  FILLER                  PIC X(1).                                
011600*                                                                         
011700 01  WS-FIELDS.                                                           
011800     05  WS-MASTER-STATUS        PIC X(2)  VALUE SPACES.                  
011900     05  WS-MASTOUT-STATUS       PIC X(2)  VALUE SPACES.                  
012000     05  WS-EXTRACT-STATUS       PIC X(2)  VALUE SPACES.                  
012100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
012200     05  WS-MASTER-EOF           PIC X     VALUE 'N'.                     
012300         88  MASTER-AT-EOF             VALUE 'Y'.                         
012400     05  WS-EXTRACT-EOF          PIC X     VALUE 'N'.                     
012500         88  EXTRACT-AT-EOF            VALUE 'Y'.                         
012600     05  WS-DUP-FOUND            PIC X     VALUE 'N'.                     
012700         88  DUP-WAS-FOUND             VALUE 'Y'.                         
012800     05  FILLER                  PIC X(1).                                
012900*                                                                         
013000* -- LEAN LOOKUP TABLE - ONE ENTRY PER MASTER RECORD ON FILE  --          
013100* -- PLUS ONE PER RECORD INSERTED SO FAR IN THIS RUN          --          
013200 01  WS-MSTR-KEY-TABLE.                                                   
013300     05  MK-ENTRY-COUNT          PIC S9(9)  COMP VALUE +0.                
013400     05  MK-MAX-ENTRIES          PIC S9(9)  COMP VALUE +5000.             
013500     05  MK-TABLE OCCURS 5000 TIMES INDEXED BY MK-INDEX.                  
013600         10  MK-BOOKING-DATE     PIC 9(8).                                
013700         10  MK-DAY-ORDER-ID     PIC 9(4).                                
013800         10  MK-TXN-ID           PIC 9(9).                                
013900     05  FILLER                  PIC X(1).                                
014000*                                                                         
014100 01  REPORT-TOTALS.                                                       
014200     05  NUM-MASTER-READ         PIC S9(9)  COMP-3 VALUE +0.              
014300     05  NUM-EXTRACT-READ        PIC S9(9)  COMP-3 VALUE +0.              
014400     05  NUM-RECORDS-INSERTED    PIC S9(9)  COMP-3 VALUE +0.              
014500     05  NUM-DUPS-SKIPPED        PIC S9(9)  COMP-3 VALUE +0.              
014600     05  FILLER                  PIC X(1).                                
014700*                                                                         
014800 01  RPT-HEADER1.                                                         
014900     05  FILLER  PIC X(40)                                                
015000             VALUE 'BUDGET TRACKER - MASTER MERGE LOG       '.            
015100     05  RPT-MM  PIC 99.                                                  
015200     05  FILLER  PIC X VALUE '/'.                                         
015300     05  RPT-DD  PIC 99.                                                  
015400     05  FILLER  PIC X VALUE '/'.                                         
015500     05  RPT-YY  PIC 99.                                                  
015600     05  FILLER  PIC X(20) VALUE ' (MM/DD/YY)   TIME: '.                  
015700     05  RPT-HH  PIC 99.                                                  
015800     05  FILLER  PIC X VALUE ':'.                                         
015900     05  RPT-MIN PIC 99.                                                  
016000     05  FILLER  PIC X VALUE ':'.                                         
016100     05  RPT-SS  PIC 99.                                                  
016200     05  FILLER  PIC X(35) VALUE SPACES.                                  
016300 01  RPT-DETAIL1.                                                         
016400     05  FILLER    PIC X(30) VALUE 'MASTER RECS READ.........: '.         
016500     05  RPT-MASTER-READ   PIC ZZZ,ZZZ,ZZ9.                               
016600     05  FILLER    PIC X(92) VALUE SPACES.                                
016700 01  RPT-DETAIL2.                                                         
016800     05  FILLER    PIC X(30) VALUE 'EXTRACT RECS READ........: '.         
016900     05  RPT-EXTRACT-READ  PIC ZZZ,ZZZ,ZZ9.                               
017000     05  FILLER    PIC X(92) VALUE SPACES.                                
017100 01  RPT-DETAIL3.                                                         
017200     05  FILLER    PIC X(30) VALUE 'RECS INSERTED.............: '.        
017300     05  RPT-RECS-INSERTED PIC ZZZ,ZZZ,ZZ9.                               
017400     05  FILLER    PIC X(92) VALUE SPACES.                                
017500 01  RPT-DETAIL4.                                                         
017600     05  FILLER    PIC X(30) VALUE 'DUPLICATES SKIPPED........: '.        
017700     05  RPT-DUPS-SKIPPED  PIC ZZZ,ZZZ,ZZ9.                               
017800     05  FILLER    PIC X(92) VALUE SPACES.                                
017900*                                                                         
018000* -- PASSED BACK TO BTXPIPE SO THE PIPELINE SUMMARY CAN SHOW    --        
018100* -- HOW MANY RECORDS THIS RUN ACTUALLY INSERTED               --         
018200 LINKAGE SECTION.                                                         
018300 01  RECORDS-INSERTED-COUNT    PIC S9(9)  COMP-3.                         
018400*                                                                         
018500***************************************************************           
018600 PROCEDURE DIVISION USING RECORDS-INSERTED-COUNT.                         
018700***************************************************************           
018800*                                                                         
018900 000-MAIN.                                                                
019000     ACCEPT CURRENT-DATE FROM DATE.                                       
019100     ACCEPT CURRENT-TIME FROM TIME.                                       
019200     DISPLAY 'BTXMERG STARTED DATE = ' CURRENT-MONTH '/'                  
019300             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
019400*                                                                         
019500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
019600     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
019700*                                                                         
019800     PERFORM 710-LOAD-MASTER-TABLE THRU 710-EXIT.                         
019900     PERFORM 100-PROCESS-EXTRACT-RECS THRU 100-EXIT.                      
020000*                                                                         
020100     PERFORM 850-REPORT-MERGE-STATS THRU 850-EXIT.                        
020200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
020300     MOVE NUM-RECORDS-INSERTED TO RECORDS-INSERTED-COUNT.                 
020400*                                                                         
020500     GOBACK.                                                              
020600*                                                                         
020700 100-PROCESS-EXTRACT-RECS.                                                
020800     PERFORM 715-READ-EXTRACT-FILE THRU 715-EXIT.                         
020900     PERFORM 110-PROCESS-ONE-EXTRACT-REC THRU 110-EXIT                    
021000             UNTIL EXTRACT-AT-EOF.                                        
021100 100-EXIT.                                                                
021200     EXIT.                                                                
021300*                                                                         
021400 110-PROCESS-ONE-EXTRACT-REC.                                             
021500     ADD +1 TO NUM-EXTRACT-READ.                                          
021600     PERFORM 200-SEARCH-MASTER-TABLE THRU 200-EXIT.                       
021700     IF DUP-WAS-FOUND                                                     
021800         ADD +1 TO NUM-DUPS-SKIPPED                                       
021900     ELSE                                                                 
022000         PERFORM 210-INSERT-NEW-RECORD THRU 210-EXIT                      
022100     END-IF.                                                              
022200     PERFORM 715-READ-EXTRACT-FILE THRU 715-EXIT.                         
022300 110-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600 200-SEARCH-MASTER-TABLE.                                                 
022700     MOVE 'N' TO WS-DUP-FOUND.                                            
022800     SET MK-INDEX TO 1.                                                   
022900     PERFORM 205-COMPARE-TABLE-ENTRY THRU 205-EXIT                        
023000             VARYING MK-INDEX FROM 1 BY 1                                 
023100             UNTIL MK-INDEX > MK-ENTRY-COUNT OR DUP-WAS-FOUND.            
023200 200-EXIT.                                                                
023300     EXIT.                                                                
023400*                                                                         
023500 205-COMPARE-TABLE-ENTRY.                                                 
023600     IF MK-BOOKING-DATE (MK-INDEX) = EF-BOOKING-DATE                      
023700        AND MK-DAY-ORDER-ID (MK-INDEX) = EF-DAY-ORDER-ID                  
023800         MOVE 'Y' TO WS-DUP-FOUND                                         
023900     END-IF.                                                              
024000 205-EXIT.                                                                
024100     EXIT.                                                                
024200*                                                                         
024300 210-INSERT-NEW-RECORD.                                                   
024400     ADD +1 TO WS-MAX-TXN-ID.                                             
024500     MOVE WS-MAX-TXN-ID TO EF-TXN-ID.                                     
024600     IF MK-ENTRY-COUNT < MK-MAX-ENTRIES                                   
024700         ADD +1 TO MK-ENTRY-COUNT                                         
024800         SET MK-INDEX TO MK-ENTRY-COUNT                                   
024900         MOVE EF-BOOKING-DATE TO MK-BOOKING-DATE (MK-INDEX)               
025000         MOVE EF-DAY-ORDER-ID TO MK-DAY-ORDER-ID (MK-INDEX)               
025100         MOVE EF-TXN-ID       TO MK-TXN-ID (MK-INDEX)                     
025200     END-IF.                                                              
025300     PERFORM 740-WRITE-MASTER-FILE THRU 740-EXIT.                         
025400     ADD +1 TO NUM-RECORDS-INSERTED.                                      
025500 210-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 700-OPEN-FILES.                                                          
025900     OPEN INPUT  MASTER-FILE                                              
026000                 EXTRACT-FILE                                             
026100          OUTPUT MASTER-FILE-OUT                                          
026200                 REPORT-FILE.                                             
026300     IF WS-MASTER-STATUS NOT = '00'                                       
026400        AND WS-MASTER-STATUS NOT = '35'                                   
026500         DISPLAY 'ERROR OPENING MASTER INPUT FILE. RC:'                   
026600                 WS-MASTER-STATUS                                         
026700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
026800         MOVE 16 TO RETURN-CODE                                           
026900         MOVE 'Y' TO WS-MASTER-EOF                                        
027000     END-IF.                                                              
027100     IF WS-MASTER-STATUS = '35'                                           
027200         MOVE 'Y' TO WS-MASTER-EOF                                        
027300     END-IF.                                                              
027400     IF WS-EXTRACT-STATUS NOT = '00'                                      
027500         DISPLAY 'ERROR OPENING EXTRACT INPUT FILE. RC:'                  
027600                 WS-EXTRACT-STATUS                                        
027700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
027800         MOVE 16 TO RETURN-CODE                                           
027900         MOVE 'Y' TO WS-EXTRACT-EOF                                       
028000     END-IF.                                                              
028100     IF WS-MASTOUT-STATUS NOT = '00'                                      
028200         DISPLAY 'ERROR OPENING MASTER OUTPUT FILE. RC:'                  
028300                 WS-MASTOUT-STATUS                                        
028400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
028500         MOVE 16 TO RETURN-CODE                                           
028600         MOVE 'Y' TO WS-EXTRACT-EOF                                       
028700     END-IF.                                                              
028800 700-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100 710-LOAD-MASTER-TABLE.                                                   
029200     PERFORM 712-READ-MASTER-FILE THRU 712-EXIT.                          
029300     PERFORM 720-LOAD-ONE-MASTER-REC THRU 720-EXIT                        
029400             UNTIL MASTER-AT-EOF.                                         
029500 710-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 712-READ-MASTER-FILE.                                                    
029900     READ MASTER-FILE                                                     
030000         AT END MOVE 'Y' TO WS-MASTER-EOF.                                
030100     IF NOT MASTER-AT-EOF                                                 
030200         MOVE MF-RECORD-FD TO WS-MF-RECORD                                
030300     END-IF.                                                              
030400 712-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700 715-READ-EXTRACT-FILE.                                                   
030800     READ EXTRACT-FILE                                                    
030900         AT END MOVE 'Y' TO WS-EXTRACT-EOF.                               
031000     IF NOT EXTRACT-AT-EOF                                                
031100         MOVE EF-RECORD-FD TO EF-RECORD                                   
031200     END-IF.                                                              
031300 715-EXIT.                                                                
031400     EXIT.                                                                
031500*                                                                         
031600 720-LOAD-ONE-MASTER-REC.                                                 
031700     ADD +1 TO NUM-MASTER-READ.                                           
031800     IF MF-TXN-ID > WS-MAX-TXN-ID                                         
031900         MOVE MF-TXN-ID TO WS-MAX-TXN-ID                                  
032000     END-IF.                                                              
032100     IF MK-ENTRY-COUNT < MK-MAX-ENTRIES                                   
032200         ADD +1 TO MK-ENTRY-COUNT                                         
032300         SET MK-INDEX TO MK-ENTRY-COUNT                                   
032400         MOVE MF-BOOKING-DATE TO MK-BOOKING-DATE (MK-INDEX)               
032500         MOVE MF-DAY-ORDER-ID TO MK-DAY-ORDER-ID (MK-INDEX)               
032600         MOVE MF-TXN-ID       TO MK-TXN-ID (MK-INDEX)                     
032700     END-IF.                                                              
032800     WRITE MO-RECORD-FD FROM MF-RECORD-FD.                                
032900     PERFORM 712-READ-MASTER-FILE THRU 712-EXIT.                          
033000 720-EXIT.                                                                
033100     EXIT.                                                                
033200*                                                                         
033300 740-WRITE-MASTER-FILE.                                                   
033400     WRITE MO-RECORD-FD FROM EF-RECORD.                                   
033500 740-EXIT.                                                                
033600     EXIT.                                                                
033700*                                                                         
033800 790-CLOSE-FILES.                                                         
033900     CLOSE MASTER-FILE                                                    
034000           MASTER-FILE-OUT                                                
034100           EXTRACT-FILE                                                   
034200           REPORT-FILE.                                                   
034300 790-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 800-INIT-REPORT.                                                         
034700     MOVE CURRENT-YEAR   TO RPT-YY.                                       
034800     MOVE CURRENT-MONTH  TO RPT-MM.                                       
034900     MOVE CURRENT-DAY    TO RPT-DD.                                       
035000     MOVE CURRENT-HOUR   TO RPT-HH.                                       
035100     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
035200     MOVE CURRENT-SECOND TO RPT-SS.                                       
035300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
035400 800-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700 850-REPORT-MERGE-STATS.                                                  
035800     MOVE NUM-MASTER-READ      TO RPT-MASTER-READ.                        
035900     WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 2.                        
036000     MOVE NUM-EXTRACT-READ     TO RPT-EXTRACT-READ.                       
036100     WRITE REPORT-RECORD FROM RPT-DETAIL2 AFTER 1.                        
036200     MOVE NUM-RECORDS-INSERTED TO RPT-RECS-INSERTED.                      
036300     WRITE REPORT-RECORD FROM RPT-DETAIL3 AFTER 1.                        
036400     MOVE NUM-DUPS-SKIPPED     TO RPT-DUPS-SKIPPED.                       
036500     WRITE REPORT-RECORD FROM RPT-DETAIL4 AFTER 1.                        
036600     DISPLAY 'BTXMERG - MASTER READ.....: ' NUM-MASTER-READ.              
036700     DISPLAY 'BTXMERG - EXTRACT READ....: ' NUM-EXTRACT-READ.             
036800     DISPLAY 'BTXMERG - RECS INSERTED...: ' NUM-RECORDS-INSERTED.         
036900     DISPLAY 'BTXMERG - DUPS SKIPPED....: ' NUM-DUPS-SKIPPED.             
037000 850-EXIT.                                                                
037100     EXIT.                                                                
