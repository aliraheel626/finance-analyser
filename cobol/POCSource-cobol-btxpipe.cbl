000100***************************************************************           
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400***************************************************************           
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.      BTXPIPE.                                                
000700 AUTHOR.          R S DIETZ.                                              
000800 INSTALLATION.    COBOL DEVELOPMENT CENTER.                               
000900 DATE-WRITTEN.    04/09/91.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.        NON-CONFIDENTIAL.                                       
001200*                                                                         
001300***************************************************************           
001400* PROGRAM:  BTXPIPE                                                       
001500*                                                                         
001600* NIGHTLY DRIVER FOR THE STATEMENT LOAD.  CALLS BTXEXTR TO PULL           
001700* THE NEW TRANSACTIONS OUT OF THE BANK STATEMENT TEXT FILE, THEN          
001800* CALLS BTXMERG TO FOLD THE EXTRACT INTO THE TRANSACTION MASTER           
001900* WITHOUT DUPLICATING ANYTHING ALREADY ON FILE.  IF EITHER STEP           
002000* COMES BACK WITH A NON-ZERO RETURN CODE THE PIPELINE STOPS AND           
002100* ABENDS RATHER THAN RUNNING THE NEXT STEP AGAINST BAD DATA.              
002200*                                                                         
002300* THIS SHOP HAS NO AUTOMATIC CATEGORY/DESCRIPTION ANNOTATION              
002400* STEP - THAT IS A MANUAL BTXMAINT UPDATE CARD JOB RUN SEPARATE           
002500* FROM THIS PIPELINE - SO NUM-ANNOTATED-THIS-RUN IS ALWAYS                
002600* REPORTED AS ZERO HERE.  DO NOT WIRE IT UP TO ANYTHING.                  
002700*                                                                         
002800* CHANGE LOG                                                              
002900* ----------                                                              
003000* 04/09/91  RSD  ORIGINAL PROGRAM - LEDGER FEED PROJECT                   
003100* 09/09/98  KLT  Y2K - NO DATE FIELDS OF ITS OWN, VERIFIED THE            
003200*                CALLED STEPS HANDLE THE CENTURY, NO CHANGE HERE          
003300* 01/06/03  PJH  ADDED THE RETURN-CODE CHECK AFTER EACH CALL SO           
003400*                A BAD EXTRACT NO LONGER RUNS INTO THE MERGE              
003500*                STEP (REQ #5518)                                         
003600* 11/19/07  PJH  ADDED THE PIPELINE SUMMARY DISPLAY LINES FOR             
003700*                THE OPERATOR CONSOLE LOG (REQ #7014)                     
003800* 09/02/15  RDM  RECAST EVERY PARAGRAPH PERFORM TO THE                    
003900*                PERFORM...THRU...EXIT FORM SO 0100-EXIT,                 
004000*                0200-EXIT AND 0800-EXIT ARE ACTUALLY REACHED,            
004100*                AND MOVED THE STEP RETURN-CODE COUNTER TO A              
004200*                STANDALONE 77-LEVEL TO MATCH CURRENT SHOP                
004300*                STANDARDS (REQ #8391)                                    
004400* 09/02/17  RDM  BTXEXTR AND BTXMERG NOW RETURN THEIR RECORD              
004500*                COUNTS ON THE CALL - 0100/0200 PASS A RECEIVING          
004600*                FIELD AND 0800 PRINTS RECS EXTRACTED/INSERTED            
004700*                ALONGSIDE STEPS COMPLETED (REQ #8456)                    
004800*                                                                         
004900***************************************************************           
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-370.                                               
005300 OBJECT-COMPUTER.  IBM-370.                                               
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 WORKING-STORAGE SECTION.                                                 
005900*                                                                         
006000* -- STANDALONE RETURN-CODE HOLDING AREA FOR THE STEP JUST RUN --         
006100 77  WS-STEP-RC-NUM              PIC S9(4)  COMP VALUE +0.                
006200*                                                                         
006300 01  SYSTEM-DATE-AND-TIME.                                                
006400     05  CURRENT-DATE.                                                    
006500         10  CURRENT-YEAR         PIC 9(2).                               
006600         10  CURRENT-MONTH        PIC 9(2).                               
006700         10  CURRENT-DAY          PIC 9(2).                               
006800     05  FILLER                   PIC X(1).                               
006900* -- NUMERIC VIEW OF TODAY'S DATE FOR THE CONSOLE BANNER LINE --          
007000 01  CURRENT-DATE-N REDEFINES SYSTEM-DATE-AND-TIME.                       
007100     05  CURRENT-DATE-NUM         PIC 9(6).                               
007200     05  FILLER                   PIC X(1).                               
007300*                                                                         
007400 01  WS-STEP-RC-DISPLAY-FIELDS.                                           
007500     05  WS-STEP-RC-DD            PIC 99  VALUE 0.                        
007600     05  FILLER                   PIC X(1).                               
007700*                                                                         
007800 01  WS-STEP-NAME-TABLE-VALUES.                                           
007900     05  FILLER  PIC X(8) VALUE 'BTXEXTR '.                               
008000     05  FILLER  PIC X(8) VALUE 'BTXMERG '.                               
008100 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAME-TABLE-VALUES.              
008200     05  WS-STEP-NAME OCCURS 2 TIMES                                      
008300                       INDEXED BY WS-STEP-INDEX  PIC X(8).                
008400*                                                                         
008500 01  WS-FAILED-STEP-FIELDS.                                               
008600     05  WS-FAILED-STEP-NAME      PIC X(8)  VALUE SPACES.                 
008700     05  FILLER                   PIC X(1).                               
008800* -- ALTERNATE VIEW SPLITTING THE FAILED STEP NAME IN HALF   --           
008900* -- FOR THE SHORT-FORM CONSOLE ABEND BANNER                 --           
009000 01  WS-FAILED-STEP-ALT REDEFINES WS-FAILED-STEP-FIELDS.                  
009100     05  WS-FAILED-STEP-PREFIX    PIC X(4).                               
009200     05  WS-FAILED-STEP-SUFFIX    PIC X(4).                               
009300     05  FILLER                   PIC X(1).                               
009400*                                                                         
009500 01  PIPELINE-COUNTS.                                                     
009600     05  NUM-STEPS-RUN             PIC S9(3)  COMP VALUE +0.              
009700     05  NUM-RECORDS-EXTRACTED     PIC S9(9)  COMP-3 VALUE +0.            
009800     05  NUM-RECORDS-INSERTED      PIC S9(9)  COMP-3 VALUE +0.            
009900     05  NUM-ANNOTATED-THIS-RUN    PIC S9(7)  COMP VALUE +0.              
010000     05  FILLER                   PIC X(1).                               
010100*                                                                         
010200***************************************************************           
010300 PROCEDURE DIVISION.                                                      
010400***************************************************************           
010500*                                                                         
010600 0000-MAIN-LINE.                                                          
010700     ACCEPT CURRENT-DATE FROM DATE.                                       
010800     DISPLAY 'BTXPIPE STARTED DATE = ' CURRENT-MONTH '/'                  
010900             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
011000*                                                                         
011100     PERFORM 0100-RUN-EXTRACT THRU 0100-EXIT.                             
011200     PERFORM 0200-RUN-MERGE THRU 0200-EXIT.                               
011300     PERFORM 0800-REPORT-PIPELINE-COUNTS THRU 0800-EXIT.                  
011400*                                                                         
011500     DISPLAY 'BTXPIPE ENDED NORMALLY'.                                    
011600     GOBACK.                                                              
011700*                                                                         
011800 0100-RUN-EXTRACT.                                                        
011900     SET WS-STEP-INDEX TO 1.                                              
012000     DISPLAY 'BTXPIPE - CALLING BTXEXTR'.                                 
012100     CALL 'BTXEXTR' USING NUM-RECORDS-EXTRACTED.                          
012200     MOVE RETURN-CODE TO WS-STEP-RC-NUM.                                  
012300     IF WS-STEP-RC-NUM NOT = 0                                            
012400         MOVE WS-STEP-NAME (WS-STEP-INDEX) TO WS-FAILED-STEP-NAME         
012500         MOVE WS-STEP-RC-NUM TO WS-STEP-RC-DD                             
012600         GO TO 9999-ABEND-ROUTINE                                         
012700     END-IF.                                                              
012800     ADD +1 TO NUM-STEPS-RUN.                                             
012900*                                                                         
013000 0100-EXIT.                                                               
013100     EXIT.                                                                
013200*                                                                         
013300 0200-RUN-MERGE.                                                          
013400     SET WS-STEP-INDEX TO 2.                                              
013500     DISPLAY 'BTXPIPE - CALLING BTXMERG'.                                 
013600     CALL 'BTXMERG' USING NUM-RECORDS-INSERTED.                           
013700     MOVE RETURN-CODE TO WS-STEP-RC-NUM.                                  
013800     IF WS-STEP-RC-NUM NOT = 0                                            
013900         MOVE WS-STEP-NAME (WS-STEP-INDEX) TO WS-FAILED-STEP-NAME         
014000         MOVE WS-STEP-RC-NUM TO WS-STEP-RC-DD                             
014100         GO TO 9999-ABEND-ROUTINE                                         
014200     END-IF.                                                              
014300     ADD +1 TO NUM-STEPS-RUN.                                             
014400*                                                                         
014500 0200-EXIT.                                                               
014600     EXIT.                                                                
014700*                                                                         
014800 0800-REPORT-PIPELINE-COUNTS.                                             
014900     MOVE 0 TO NUM-ANNOTATED-THIS-RUN.                                    
015000     DISPLAY 'BTXPIPE - STEPS COMPLETED.: ' NUM-STEPS-RUN.                
015100     DISPLAY 'BTXPIPE - RECS EXTRACTED..: ' NUM-RECORDS-EXTRACTED.        
015200     DISPLAY 'BTXPIPE - RECS INSERTED...: ' NUM-RECORDS-INSERTED.         
015300     DISPLAY 'BTXPIPE - RECS ANNOTATED..: '                               
015400             NUM-ANNOTATED-THIS-RUN.                                      
015500*                                                                         
015600 0800-EXIT.                                                               
015700     EXIT.                                                                
015800*                                                                         
015900 9999-ABEND-ROUTINE.                                                      
016000     DISPLAY '*****************************************'.                 
016100     DISPLAY '* BTXPIPE - PIPELINE STEP FAILED         *'.                
016200     DISPLAY '*****************************************'.                 
016300     DISPLAY 'FAILED STEP..: ' WS-FAILED-STEP-NAME.                       
016400     DISPLAY 'RETURN CODE..: ' WS-STEP-RC-DD.                             
016500     MOVE 16 TO RETURN-CODE.                                              
016600     GOBACK.                                                              
