000100 ***************************************************************          
000200 * LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                      
000300 * ALL RIGHTS RESERVED                                                    
000400 ***************************************************************          
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.      BTXQUERY.                                              
000700  AUTHOR.          W L TRUONG.                                            
000800  INSTALLATION.    COBOL DEVELOPMENT CENTER.                              
000900  DATE-WRITTEN.    06/03/95.                                              
001000  DATE-COMPILED.                                                          
001100  SECURITY.        NON-CONFIDENTIAL.                                      
001200 *                                                                        
001300 ***************************************************************          
001400 * PROGRAM:  BTXQUERY                                                     
001500 *                                                                        
001600 * READS THE TRANSACTION MASTER, KEEPS EVERY RECORD FALLING               
001700 * INSIDE THE DATE RANGE AND MATCHING WHICHEVER OF THE                    
001800 * QRYPARM FILTERS ARE ACTIVE (CATEGORY, TRANSACTION ID,                  
001900 * DESCRIPTION SUBSTRING, ORIGINATOR SUBSTRING, ANNOTATED-                
002000 * ONLY), SORTS THE SURVIVING SET, AND PRINTS IT PAGE BY PAGE.            
002100 * A TAX RECORD (IS-TAXES-FLAG = 'Y') THAT SHARES ITS STAN-ID             
002200 * WITH ANOTHER SURVIVING RECORD ANYWHERE IN THE FILTERED SET             
002300 * IS NOT PRINTED AS A LINE OF ITS OWN - IT IS PRINTED                    
002400 * INDENTED, IMMEDIATELY UNDER THE CHARGE IT BELONGS TO.                  
002500 *                                                                        
002600 * WHEN QP-LIST-CATEGORIES-ONLY = 'Y' THE DETAIL REPORT IS                
002700 * SKIPPED AND A SINGLE-PAGE LIST OF EVERY DISTINCT CATEGORY IN           
002800 * THE FILTERED SET IS PRINTED INSTEAD, WITH ITS DEBIT/CREDIT             
002900 * TOTALS - SEE BTXCATS FOR THE TABLE LAYOUT, SHARED WITH BTXRPT.         
003000 *                                                                        
003100 * PAGINATION IS DRIVEN OFF THE TOP-LEVEL (NON-NESTED) RECORD             
003200 * COUNT AND THE QP-PAGE-SIZE CARD VALUE - TOTAL PAGES IS THE             
003300 * TOP-LEVEL COUNT DIVIDED BY PAGE SIZE, ROUNDED UP.                      
003400 *                                                                        
003500 * THIS PROGRAM DOES NOT UPDATE THE MASTER - IT IS READ-ONLY.             
003600 *                                                                        
003700 * CHANGE LOG                                                             
003800 * ----------                                                             
003900 * 06/03/95  WLT  ORIGINAL PROGRAM - LEDGER FEED PROJECT                  
004000 * 09/09/98  KLT  Y2K - CONFIRMED QP-DATE-FROM/QP-DATE-TO ARE             
004100 *                FULL 4-DIGIT CCYYMMDD; NO CHANGE REQUIRED               
004200 * 01/06/03  PJH  ADDED TAX-RECORD NESTING FOR THE                        
004300 *                WITHHOLDING-TAX PROJECT (REQ #6290)                     
004400 * 03/30/05  KLT  ADDED QP-LIST-CATEGORIES-ONLY AND THE CATEGORY          
004500 *                LIST REPORT (REQ #6704)                                 
004600 * 11/19/07  PJH  WIDENED MASTER RECORD TO 400 BYTES TO MATCH             
004700 *                TXNMSTR DCB BLOCKSIZE CHANGE (REQ #7014)                
004800 * 06/10/15  RDM  ADDED QP-TXN-ID-FILTER, QP-DESC-FILTER,                 
004900 *                QP-ORIGINATOR-FILTER (CASE-INSENSITIVE                  
005000 *                SUBSTRING) AND QP-ANNOTATED-ONLY - USERS                
005100 *                COULD ONLY NARROW BY DATE AND EXACT CATEGORY            
005200 *                BEFORE THIS (REQ #8390)                                 
005300 * 06/10/15  RDM  TAX NESTING NOW MATCHES STAN-ID ACROSS THE              
005400 *                WHOLE FILTERED SET INSTEAD OF THE ADJACENT              
005500 *                SORT SLOT, AND NESTED TAX LINES ARE PULLED              
005600 *                OUT OF THE MAIN DETAIL LOOP ENTIRELY (REQ               
005700 *                #8390)                                                  
005800 * 09/02/15  RDM  REPLACED THE EVERY-N-LINES PAGE BREAK WITH              
005900 *                TRUE PAGE-NUMBER/PAGE-SIZE PAGINATION -                 
006000 *                HEADER NOW SHOWS PAGE X OF Y (REQ #8390)                
006100 * 09/02/16  RDM  460 NOW SKIPS BLANK-CATEGORY RECORDS - THE              
006200 *                CATEGORY LIST IS DISTINCT NON-BLANK CATEGORIES          
006300 *                ONLY, AND A BLANK WAS FOLDING IN AS A NAMELESS          
006400 *                ROW (REQ #8455)                                         
006500 * 09/02/17  RDM  220 BUBBLED THE TABLE INTO ASCENDING DATE/DAY-          
006600 *                ORDER ORDER (OLDEST FIRST) - FLIPPED THE > TESTS        
006700 *                TO < SO NEWEST SORTS TO THE FRONT AND PAGE 1            
006800 *                COMES BACK NEWEST-FIRST (REQ #8456)                     
006900 *                                                                        
007000 ***************************************************************          
007100  ENVIRONMENT DIVISION.                                                   
007200  CONFIGURATION SECTION.                                                  
007300  SOURCE-COMPUTER.  IBM-370.                                              
007400  OBJECT-COMPUTER.  IBM-370.                                              
007500  SPECIAL-NAMES.                                                          
007600      C01 IS TOP-OF-FORM.                                                 
007700  INPUT-OUTPUT SECTION.                                                   
007800  FILE-CONTROL.                                                           
007900      SELECT QUERY-PARM-FILE  ASSIGN TO QRYPARM                           
008000             ORGANIZATION IS SEQUENTIAL                                   
008100             FILE STATUS  IS WS-PARMFILE-STATUS.                          
008200      SELECT MASTER-FILE      ASSIGN TO TXNMSTR                           
008300             ORGANIZATION IS SEQUENTIAL                                   
008400             FILE STATUS  IS WS-MASTER-STATUS.                            
008500      SELECT REPORT-FILE      ASSIGN TO QRYRPT                            
008600             ORGANIZATION IS SEQUENTIAL                                   
008700             FILE STATUS  IS WS-REPORT-STATUS.                            
008800 *                                                                        
008900  DATA DIVISION.                                                          
009000  FILE SECTION.                                                           
009100 *                                                                        
009200  FD  QUERY-PARM-FILE                                                     
009300      RECORDING MODE IS F.                                                
009400  01  QP-CARD-IN.                                                         
009500      05  QP-DATE-FROM            PIC 9(08).                              
009600      05  QP-DATE-TO              PIC 9(08).                              
009700      05  QP-CATEGORY-FILTER      PIC X(20).                              
009800      05  QP-TXN-ID-FILTER        PIC 9(09).                              
009900      05  QP-DESC-FILTER          PIC X(30).                              
010000      05  QP-ORIGINATOR-FILTER    PIC X(30).                              
010100      05  QP-ANNOTATED-ONLY       PIC X(01).                              
010200      05  QP-SORT-ORDER           PIC X(01).                              
010300      05  QP-PAGE-SIZE            PIC 9(03).                              
010400      05  QP-LIST-CATEGORIES-ONLY PIC X(01).                              
010500      05  FILLER                  PIC X(46).                              
010600 *                                                                        
010700  FD  MASTER-FILE                                                         
010800      RECORDING MODE IS F.                                                
010900  01  MF-RECORD-FD                PIC X(400).                             
011000 *                                                                        
011100  FD  REPORT-FILE                                                         
011200      RECORDING MODE IS F.                                                
011300  01  REPORT-RECORD               PIC X(132).                             
011400 *                                                                        
011500 ***************************************************************          
011600  WORKING-STORAGE SECTION.                                                
011700 ***************************************************************          
011800 *                                                                        
011900 * -- STANDALONE COUNTERS/SWITCHES FOR SUBSTRING SCAN AND      --         
012000 * -- PAGE-NUMBER PAGINATION                                   --         
012100  77  WS-DESC-FILTER-LEN          PIC S9(4)  COMP VALUE +0.               
012200  77  WS-ORIG-FILTER-LEN          PIC S9(4)  COMP VALUE +0.               
012300  77  WS-SUBSCAN-POS              PIC S9(4)  COMP VALUE +0.               
012400  77  WS-SUBSCAN-LIMIT            PIC S9(4)  COMP VALUE +0.               
012500  77  WS-PRINT-INDEX              PIC S9(4)  COMP VALUE +0.               
012600  77  WS-TOTAL-COUNT              PIC S9(4)  COMP VALUE +0.               
012700  77  WS-TOTAL-PAGES              PIC S9(4)  COMP VALUE +0.               
012800  77  WS-PAGE-REMAINDER           PIC S9(4)  COMP VALUE +0.               
012900  77  WS-PAGE-START               PIC S9(4)  COMP VALUE +0.               
013000  77  WS-PAGE-END                 PIC S9(4)  COMP VALUE +0.               
013100  77  WS-DESC-MATCH-SW            PIC X      VALUE 'N'.                   
013200      88  DESC-FILTER-MATCHED           VALUE 'Y'.                        
013300  77  WS-ORIG-MATCH-SW            PIC X      VALUE 'N'.                   
013400      88  ORIG-FILTER-MATCHED           VALUE 'Y'.                        
013500  77  WS-PRINT-INDENT-SW          PIC X      VALUE 'N'.                   
013600 *                                                                        
013700  01  WS-MF-RECORD.                                                       
013800      COPY BTXMSTR REPLACING ==:TAG:== BY ==MF==.                         
013900 *                                                                        
014000  COPY BTXCATS.                                                           
014100 *                                                                        
014200  01  SYSTEM-DATE-AND-TIME.                                               
014300      05  CURRENT-DATE.                                                   
014400          10  CURRENT-YEAR         PIC 9(2).                              
014500          10  CURRENT-MONTH        PIC 9(2).                              
014600          10  CURRENT-DAY          PIC 9(2).                              
014700      05  CURRENT-TIME.                                                   
014800          10  CURRENT-HOUR         PIC 9(2).                              
014900          10  CURRENT-MINUTE       PIC 9(2).                              
015000          10  CURRENT-SECOND       PIC 9(2).                              
015100          10  CURRENT-HNDSEC       PIC 9(2).                              
015200      05  FILLER                  PIC X(1).                               
015300 *                                                                        
015400  01  WS-FIELDS.                                                          
015500      05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.                 
015600      05  WS-MASTER-STATUS        PIC X(2)  VALUE SPACES.                 
015700      05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                 
015800      05  WS-MASTER-EOF           PIC X     VALUE 'N'.                    
015900          88  MASTER-AT-EOF             VALUE 'Y'.                        
016000      05  WS-SWAP-MADE            PIC X     VALUE 'N'.                    
016100          88  SWAP-WAS-MADE             VALUE 'Y'.                        
016200      05  FILLER                  PIC X(1).                               
016300 *                                                                        
016400  01  WORK-VARIABLES.                                                     
016500      05  WS-LINE-COUNT           PIC S9(4)  COMP VALUE +0.               
016600      05  WS-PAGE-COUNT           PIC S9(4)  COMP VALUE +0.               
016700      05  WS-CAT-INDEX            PIC S9(4)  COMP VALUE +0.               
016800      05  FILLER                  PIC X(1).                               
016900 *                                                                        
017000 * -- UPPERCASED FILTER VALUES AND SCRATCH SEARCH FIELDS FOR   --         
017100 * -- THE DESCRIPTION/ORIGINATOR SUBSTRING FILTERS             --         
017200  01  WS-SEARCH-FIELDS.                                                   
017300      05  WS-DESC-FILTER-UC       PIC X(30).                              
017400      05  WS-ORIG-FILTER-UC       PIC X(30).                              
017500      05  WS-SEARCH-DESC          PIC X(60).                              
017600      05  WS-SEARCH-DESC-UC       PIC X(60).                              
017700      05  WS-SEARCH-ORIG-UC       PIC X(40).                              
017800      05  FILLER                  PIC X(1).                               
017900 *                                                                        
018000 * -- FILTERED, SORTED WORK TABLE - ONE ENTRY PER QUALIFYING   --         
018100 * -- MASTER RECORD                                            --         
018200  01  WS-QUERY-TABLE.                                                     
018300      05  QT-ENTRY-COUNT          PIC S9(4)  COMP VALUE +0.               
018400      05  QT-MAX-ENTRIES          PIC S9(4)  COMP VALUE +5000.            
018500      05  QT-TABLE OCCURS 5000 TIMES                                      
018600              INDEXED BY QT-INDEX, QT-SRCH-INDEX.                         
018700          10  QT-BOOKING-DATE     PIC 9(8).                               
018800          10  QT-DAY-ORDER-ID     PIC 9(4).                               
018900          10  QT-STAN-ID          PIC X(12).                              
019000          10  QT-CATEGORY         PIC X(20).                              
019100          10  QT-DEBIT-AMOUNT     PIC S9(11)V99.                          
019200          10  QT-CREDIT-AMOUNT    PIC S9(11)V99.                          
019300          10  QT-DESC             PIC X(60).                              
019400          10  QT-IS-TAXES         PIC X(01).                              
019500          10  QT-NESTED           PIC X(01).                              
019600          10  QT-PARENT-INDEX     PIC S9(4) COMP.                         
019700      05  FILLER                  PIC X(1).                               
019800 *                                                                        
019900 * -- TOP-LEVEL (NON-NESTED) ENTRIES ONLY - PAGE BREAKS ARE    --         
020000 * -- COMPUTED AGAINST THIS LIST, NOT THE RAW QUERY TABLE      --         
020100  01  WS-TOPLVL-TABLE.                                                    
020200      05  TL-ENTRY-COUNT          PIC S9(4)  COMP VALUE +0.               
020300      05  TL-TABLE OCCURS 5000 TIMES INDEXED BY TL-INDEX.                 
020400          10  TL-QT-INDEX         PIC S9(4) COMP.                         
020500      05  FILLER                  PIC X(1).                               
020600 *                                                                        
020700  01  WS-SORT-SWAP-AREA.                                                  
020800      05  SS-BOOKING-DATE         PIC 9(8).                               
020900      05  SS-DAY-ORDER-ID         PIC 9(4).                               
021000      05  SS-STAN-ID              PIC X(12).                              
021100      05  SS-CATEGORY             PIC X(20).                              
021200      05  SS-DEBIT-AMOUNT         PIC S9(11)V99.                          
021300      05  SS-CREDIT-AMOUNT        PIC S9(11)V99.                          
021400      05  SS-DESC                 PIC X(60).                              
021500      05  SS-IS-TAXES             PIC X(01).                              
021600      05  SS-NESTED               PIC X(01).                              
021700      05  SS-PARENT-INDEX         PIC S9(4) COMP.                         
021800      05  FILLER                  PIC X(1).                               
021900 *                                                                        
022000  01  REPORT-TOTALS.                                                      
022100      05  NUM-MASTER-READ         PIC S9(9)  COMP-3 VALUE +0.             
022200      05  NUM-RECS-SELECTED       PIC S9(9)  COMP-3 VALUE +0.             
022300      05  NUM-RECS-NESTED         PIC S9(9)  COMP-3 VALUE +0.             
022400      05  FILLER                  PIC X(1).                               
022500 *                                                                        
022600  01  RPT-HEADER1.                                                        
022700      05  FILLER  PIC X(40)                                               
022800              VALUE 'BUDGET TRACKER - TRANSACTION QUERY      '.           
022900      05  RPT-MM  PIC 99.                                                 
023000      05  FILLER  PIC X VALUE '/'.                                        
023100      05  RPT-DD  PIC 99.                                                 
023200      05  FILLER  PIC X VALUE '/'.                                        
023300      05  RPT-YY  PIC 99.                                                 
023400      05  FILLER  PIC X(9) VALUE '  PAGE: '.                              
023500      05  RPT-PAGE  PIC ZZZ9.                                             
023600      05  FILLER  PIC X(5) VALUE ' OF '.                                  
023700      05  RPT-TOTAL-PAGES  PIC ZZZ9.                                      
023800      05  FILLER  PIC X(23) VALUE SPACES.                                 
023900  01  RPT-HEADER2.                                                        
024000      05  FILLER  PIC X(12) VALUE 'BOOK DATE   '.                         
024100      05  FILLER  PIC X(6)  VALUE 'DAY  '.                                
024200      05  FILLER  PIC X(22) VALUE 'CATEGORY              '.               
024300      05  FILLER  PIC X(15) VALUE 'DEBIT       '.                         
024400      05  FILLER  PIC X(15) VALUE 'CREDIT      '.                         
024500      05  FILLER  PIC X(62) VALUE 'DESCRIPTION'.                          
024600  01  RPT-DETAIL.                                                         
024700      05  RPT-D-INDENT            PIC X(02).                              
024800      05  RPT-D-BOOKING-DATE      PIC 9999/99/99.                         
024900      05  FILLER                  PIC X(02).                              
025000      05  RPT-D-DAY-ORDER         PIC ZZZ9.                               
025100      05  FILLER                  PIC X(02).                              
025200      05  RPT-D-CATEGORY          PIC X(20).                              
025300      05  FILLER                  PIC X(02).                              
025400      05  RPT-D-DEBIT             PIC Z,ZZZ,ZZ9.99-.                      
025500      05  FILLER                  PIC X(02).                              
025600      05  RPT-D-CREDIT            PIC Z,ZZZ,ZZ9.99-.                      
025700      05  FILLER                  PIC X(02).                              
025800      05  RPT-D-DESC              PIC X(60).                              
025900      05  FILLER                  PIC X(11).                              
026000  01  RPT-CATLINE.                                                        
026100      05  FILLER    PIC X(24) VALUE 'CATEGORY..............: '.           
026200      05  RPT-CAT-NAME     PIC X(20).                                     
026300      05  FILLER    PIC X(6) VALUE SPACES.                                
026400      05  FILLER    PIC X(12) VALUE 'DEBIT......:'.                       
026500      05  RPT-CAT-DEBIT    PIC ZZZ,ZZZ,ZZ9.99-.                           
026600      05  FILLER    PIC X(2) VALUE SPACES.                                
026700      05  FILLER    PIC X(12) VALUE 'CREDIT.....:'.                       
026800      05  RPT-CAT-CREDIT   PIC ZZZ,ZZZ,ZZ9.99-.                           
026900      05  FILLER    PIC X(21) VALUE SPACES.                               
027000 *                                                                        
027100 ***************************************************************          
027200  PROCEDURE DIVISION.                                                     
027300 ***************************************************************          
027400 *                                                                        
027500  000-MAIN.                                                               
027600      ACCEPT CURRENT-DATE FROM DATE.                                      
027700      ACCEPT CURRENT-TIME FROM TIME.                                      
027800      DISPLAY 'BTXQUERY STARTED DATE = ' CURRENT-MONTH '/'                
027900              CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                
028000 *                                                                        
028100      PERFORM 700-OPEN-FILES THRU 700-EXIT.                               
028200      PERFORM 705-INIT-SEARCH-FILTERS THRU 705-EXIT.                      
028300      PERFORM 100-LOAD-AND-FILTER-MASTER THRU 100-EXIT.                   
028400      PERFORM 200-SORT-FILTERED-SET THRU 200-EXIT.                        
028500      PERFORM 300-NEST-TAX-RECORDS THRU 300-EXIT.                         
028600      PERFORM 315-BUILD-TOPLEVEL-LIST THRU 315-EXIT.                      
028700 *                                                                        
028800      IF QP-LIST-CATEGORIES-ONLY = 'Y'                                    
028900          PERFORM 450-PRINT-CATEGORY-LIST THRU 450-EXIT                   
029000      ELSE                                                                
029100          PERFORM 400-PAGINATE-AND-PRINT THRU 400-EXIT                    
029200      END-IF.                                                             
029300 *                                                                        
029400      DISPLAY 'BTXQUERY - MASTER READ....: ' NUM-MASTER-READ.             
029500      DISPLAY 'BTXQUERY - RECS SELECTED..: ' NUM-RECS-SELECTED.           
029600      DISPLAY 'BTXQUERY - RECS NESTED....: ' NUM-RECS-NESTED.             
029700      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                              
029800 *                                                                        
029900      GOBACK.                                                             
030000 *                                                                        
030100  705-INIT-SEARCH-FILTERS.                                                
030200      MOVE QP-DESC-FILTER TO WS-DESC-FILTER-UC.                           
030300      INSPECT WS-DESC-FILTER-UC CONVERTING                                
030400              'abcdefghijklmnopqrstuvwxyz' TO                             
030500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
030600      MOVE QP-ORIGINATOR-FILTER TO WS-ORIG-FILTER-UC.                     
030700      INSPECT WS-ORIG-FILTER-UC CONVERTING                                
030800              'abcdefghijklmnopqrstuvwxyz' TO                             
030900              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
031000      MOVE 30 TO WS-DESC-FILTER-LEN.                                      
031100      PERFORM 706-BACKSCAN-DESC-POS THRU 706-EXIT                         
031200              VARYING WS-DESC-FILTER-LEN FROM 30 BY -1                    
031300              UNTIL WS-DESC-FILTER-LEN = 0                                
031400                 OR WS-DESC-FILTER-UC (WS-DESC-FILTER-LEN:1)              
031500                                           NOT = SPACE.                   
031600      MOVE 30 TO WS-ORIG-FILTER-LEN.                                      
031700      PERFORM 707-BACKSCAN-ORIG-POS THRU 707-EXIT                         
031800              VARYING WS-ORIG-FILTER-LEN FROM 30 BY -1                    
031900              UNTIL WS-ORIG-FILTER-LEN = 0                                
032000                 OR WS-ORIG-FILTER-UC (WS-ORIG-FILTER-LEN:1)              
032100                                           NOT = SPACE.                   
032200  705-EXIT.                                                               
032300      EXIT.                                                               
032400 *                                                                        
032500  706-BACKSCAN-DESC-POS.                                                  
032600      CONTINUE.                                                           
032700  706-EXIT.                                                               
032800      EXIT.                                                               
032900 *                                                                        
033000  707-BACKSCAN-ORIG-POS.                                                  
033100      CONTINUE.                                                           
033200  707-EXIT.                                                               
033300      EXIT.                                                               
033400 *                                                                        
033500  100-LOAD-AND-FILTER-MASTER.                                             
033600      PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                         
033700      PERFORM 110-FILTER-ONE-MASTER-REC THRU 110-EXIT                     
033800              UNTIL MASTER-AT-EOF.                                        
033900  100-EXIT.                                                               
034000      EXIT.                                                               
034100 *                                                                        
034200  105-READ-MASTER-FILE.                                                   
034300      READ MASTER-FILE                                                    
034400          AT END MOVE 'Y' TO WS-MASTER-EOF.                               
034500      IF NOT MASTER-AT-EOF                                                
034600          MOVE MF-RECORD-FD TO WS-MF-RECORD                               
034700          ADD +1 TO NUM-MASTER-READ                                       
034800      END-IF.                                                             
034900  105-EXIT.                                                               
035000      EXIT.                                                               
035100 *                                                                        
035200  110-FILTER-ONE-MASTER-REC.                                              
035300      MOVE 'Y' TO WS-DESC-MATCH-SW.                                       
035400      MOVE 'Y' TO WS-ORIG-MATCH-SW.                                       
035500      IF WS-DESC-FILTER-LEN > 0                                           
035600          PERFORM 140-CHECK-DESC-FILTER THRU 140-EXIT                     
035700      END-IF.                                                             
035800      IF WS-ORIG-FILTER-LEN > 0                                           
035900          PERFORM 150-CHECK-ORIG-FILTER THRU 150-EXIT                     
036000      END-IF.                                                             
036100      IF MF-BOOKING-DATE >= QP-DATE-FROM                                  
036200         AND MF-BOOKING-DATE <= QP-DATE-TO                                
036300         AND (QP-CATEGORY-FILTER = SPACES                                 
036400              OR QP-CATEGORY-FILTER = MF-CATEGORY)                        
036500         AND (QP-TXN-ID-FILTER = 0                                        
036600              OR QP-TXN-ID-FILTER = MF-TXN-ID)                            
036700         AND DESC-FILTER-MATCHED                                          
036800         AND ORIG-FILTER-MATCHED                                          
036900         AND (QP-ANNOTATED-ONLY NOT = 'Y'                                 
037000              OR MF-ANNOT-DESCRIPTION NOT = SPACES)                       
037100          PERFORM 120-ADD-QUERY-TABLE-ENTRY THRU 120-EXIT                 
037200      END-IF.                                                             
037300      PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                         
037400  110-EXIT.                                                               
037500      EXIT.                                                               
037600 *                                                                        
037700  120-ADD-QUERY-TABLE-ENTRY.                                              
037800      IF QT-ENTRY-COUNT < QT-MAX-ENTRIES                                  
037900          ADD +1 TO QT-ENTRY-COUNT                                        
038000          SET QT-INDEX TO QT-ENTRY-COUNT                                  
038100          MOVE MF-BOOKING-DATE  TO QT-BOOKING-DATE (QT-INDEX)             
038200          MOVE MF-DAY-ORDER-ID  TO QT-DAY-ORDER-ID (QT-INDEX)             
038300          MOVE MF-STAN-ID       TO QT-STAN-ID (QT-INDEX)                  
038400          MOVE MF-CATEGORY      TO QT-CATEGORY (QT-INDEX)                 
038500          MOVE MF-DEBIT-AMOUNT  TO QT-DEBIT-AMOUNT (QT-INDEX)             
038600          MOVE MF-CREDIT-AMOUNT TO QT-CREDIT-AMOUNT (QT-INDEX)            
038700          MOVE MF-IS-TAXES-FLAG TO QT-IS-TAXES (QT-INDEX)                 
038800          MOVE 'N'              TO QT-NESTED (QT-INDEX)                   
038900          MOVE 0                TO QT-PARENT-INDEX (QT-INDEX)             
039000          IF MF-ANNOT-DESCRIPTION NOT = SPACES                            
039100              MOVE MF-ANNOT-DESCRIPTION TO QT-DESC (QT-INDEX)             
039200          ELSE                                                            
039300              MOVE MF-BANK-STMT-DESC (1:60) TO QT-DESC (QT-INDEX)         
039400          END-IF                                                          
039500          ADD +1 TO NUM-RECS-SELECTED                                     
039600      END-IF.                                                             
039700  120-EXIT.                                                               
039800      EXIT.                                                               
039900 *                                                                        
040000  140-CHECK-DESC-FILTER.                                                  
040100      MOVE 'N' TO WS-DESC-MATCH-SW.                                       
040200      IF MF-ANNOT-DESCRIPTION NOT = SPACES                                
040300          MOVE MF-ANNOT-DESCRIPTION TO WS-SEARCH-DESC                     
040400      ELSE                                                                
040500          MOVE MF-BANK-STMT-DESC (1:60) TO WS-SEARCH-DESC                 
040600      END-IF.                                                             
040700      MOVE WS-SEARCH-DESC TO WS-SEARCH-DESC-UC.                           
040800      INSPECT WS-SEARCH-DESC-UC CONVERTING                                
040900              'abcdefghijklmnopqrstuvwxyz' TO                             
041000              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
041100      COMPUTE WS-SUBSCAN-LIMIT = 61 - WS-DESC-FILTER-LEN.                 
041200      IF WS-SUBSCAN-LIMIT > 0                                             
041300          PERFORM 145-SCAN-ONE-DESC-POSITION THRU 145-EXIT                
041400                  VARYING WS-SUBSCAN-POS FROM 1 BY 1                      
041500                  UNTIL WS-SUBSCAN-POS > WS-SUBSCAN-LIMIT                 
041600                     OR DESC-FILTER-MATCHED                               
041700      END-IF.                                                             
041800  140-EXIT.                                                               
041900      EXIT.                                                               
042000 *                                                                        
042100  145-SCAN-ONE-DESC-POSITION.                                             
042200      IF WS-SEARCH-DESC-UC (WS-SUBSCAN-POS:WS-DESC-FILTER-LEN) =          
042300               WS-DESC-FILTER-UC (1:WS-DESC-FILTER-LEN)                   
042400          MOVE 'Y' TO WS-DESC-MATCH-SW                                    
042500      END-IF.                                                             
042600  145-EXIT.                                                               
042700      EXIT.                                                               
042800 *                                                                        
042900  150-CHECK-ORIG-FILTER.                                                  
043000      MOVE 'N' TO WS-ORIG-MATCH-SW.                                       
043100      MOVE MF-ORIGINATOR-NAME TO WS-SEARCH-ORIG-UC.                       
043200      INSPECT WS-SEARCH-ORIG-UC CONVERTING                                
043300              'abcdefghijklmnopqrstuvwxyz' TO                             
043400              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
043500      COMPUTE WS-SUBSCAN-LIMIT = 41 - WS-ORIG-FILTER-LEN.                 
043600      IF WS-SUBSCAN-LIMIT > 0                                             
043700          PERFORM 155-SCAN-ONE-ORIG-POSITION THRU 155-EXIT                
043800                  VARYING WS-SUBSCAN-POS FROM 1 BY 1                      
043900                  UNTIL WS-SUBSCAN-POS > WS-SUBSCAN-LIMIT                 
044000                     OR ORIG-FILTER-MATCHED                               
044100      END-IF.                                                             
044200  150-EXIT.                                                               
044300      EXIT.                                                               
044400 *                                                                        
044500  155-SCAN-ONE-ORIG-POSITION.                                             
044600      IF WS-SEARCH-ORIG-UC (WS-SUBSCAN-POS:WS-ORIG-FILTER-LEN) =          
044700               WS-ORIG-FILTER-UC (1:WS-ORIG-FILTER-LEN)                   
044800          MOVE 'Y' TO WS-ORIG-MATCH-SW                                    
044900      END-IF.                                                             
045000  155-EXIT.                                                               
045100      EXIT.                                                               
045200 *                                                                        
045300  200-SORT-FILTERED-SET.                                                  
045400      MOVE 'Y' TO WS-SWAP-MADE.                                           
045500      PERFORM 210-BUBBLE-PASS THRU 210-EXIT                               
045600              UNTIL NOT SWAP-WAS-MADE.                                    
045700  200-EXIT.                                                               
045800      EXIT.                                                               
045900 *                                                                        
046000  210-BUBBLE-PASS.                                                        
046100      MOVE 'N' TO WS-SWAP-MADE.                                           
046200      PERFORM 220-COMPARE-ADJACENT-PAIR THRU 220-EXIT                     
046300              VARYING QT-INDEX FROM 1 BY 1                                
046400              UNTIL QT-INDEX > QT-ENTRY-COUNT - 1.                        
046500  210-EXIT.                                                               
046600      EXIT.                                                               
046700 *                                                                        
046800 * 09/02/17  RDM  DATE/DAY-ORDER LEG WAS THE TEXTBOOK ASCENDING           
046900 *                BUBBLE TEST (> SWAPS THE LARGER VALUE TOWARD            
047000 *                THE BACK) - QUERY OUTPUT MUST SORT NEWEST               
047100 *                FIRST, SO THE TEST IS NOW < AND THE LARGER              
047200 *                VALUE BUBBLES TO THE FRONT (REQ #8456)                  
047300  220-COMPARE-ADJACENT-PAIR.                                              
047400      SET QT-SRCH-INDEX TO QT-INDEX.                                      
047500      SET QT-SRCH-INDEX UP BY 1.                                          
047600      IF QP-SORT-ORDER = 'C'                                              
047700          IF QT-CATEGORY (QT-INDEX) > QT-CATEGORY (QT-SRCH-INDEX)         
047800              PERFORM 225-SWAP-TABLE-ENTRIES THRU 225-EXIT                
047900          END-IF                                                          
048000      ELSE                                                                
048100          IF QT-BOOKING-DATE (QT-INDEX) <                                 
048200                                  QT-BOOKING-DATE (QT-SRCH-INDEX)         
048300              PERFORM 225-SWAP-TABLE-ENTRIES THRU 225-EXIT                
048400          ELSE                                                            
048500              IF QT-BOOKING-DATE (QT-INDEX) =                             
048600                                  QT-BOOKING-DATE (QT-SRCH-INDEX)         
048700                 AND QT-DAY-ORDER-ID (QT-INDEX) <                         
048800                                  QT-DAY-ORDER-ID (QT-SRCH-INDEX)         
048900                  PERFORM 225-SWAP-TABLE-ENTRIES THRU 225-EXIT            
049000              END-IF                                                      
049100          END-IF                                                          
049200      END-IF.                                                             
049300  220-EXIT.                                                               
049400      EXIT.                                                               
049500 *                                                                        
049600  225-SWAP-TABLE-ENTRIES.                                                 
049700      MOVE QT-TABLE (QT-INDEX)      TO WS-SORT-SWAP-AREA.                 
049800      MOVE QT-TABLE (QT-SRCH-INDEX) TO QT-TABLE (QT-INDEX).               
049900      MOVE SS-BOOKING-DATE          TO                                    
050000              QT-BOOKING-DATE (QT-SRCH-INDEX).                            
050100      MOVE SS-DAY-ORDER-ID          TO                                    
050200              QT-DAY-ORDER-ID (QT-SRCH-INDEX).                            
050300      MOVE SS-STAN-ID               TO QT-STAN-ID (QT-SRCH-INDEX).        
050400      MOVE SS-CATEGORY              TO QT-CATEGORY (QT-SRCH-INDEX).       
050500      MOVE SS-DEBIT-AMOUNT          TO                                    
050600              QT-DEBIT-AMOUNT (QT-SRCH-INDEX).                            
050700      MOVE SS-CREDIT-AMOUNT         TO                                    
050800              QT-CREDIT-AMOUNT (QT-SRCH-INDEX).                           
050900      MOVE SS-DESC                  TO QT-DESC (QT-SRCH-INDEX).           
051000      MOVE SS-IS-TAXES              TO QT-IS-TAXES (QT-SRCH-INDEX).       
051100      MOVE SS-NESTED                TO QT-NESTED (QT-SRCH-INDEX).         
051200      MOVE SS-PARENT-INDEX          TO                                    
051300              QT-PARENT-INDEX (QT-SRCH-INDEX).                            
051400      MOVE 'Y' TO WS-SWAP-MADE.                                           
051500  225-EXIT.                                                               
051600      EXIT.                                                               
051700 *                                                                        
051800  300-NEST-TAX-RECORDS.                                                   
051900      IF QT-ENTRY-COUNT > 0                                               
052000          PERFORM 305-CHECK-ONE-FOR-NESTING THRU 305-EXIT                 
052100                  VARYING QT-INDEX FROM 1 BY 1                            
052200                  UNTIL QT-INDEX > QT-ENTRY-COUNT                         
052300      END-IF.                                                             
052400  300-EXIT.                                                               
052500      EXIT.                                                               
052600 *                                                                        
052700  305-CHECK-ONE-FOR-NESTING.                                              
052800      IF QT-IS-TAXES (QT-INDEX) = 'Y'                                     
052900         AND QT-STAN-ID (QT-INDEX) NOT = SPACES                           
053000          PERFORM 310-SEARCH-FOR-PARENT THRU 310-EXIT                     
053100                  VARYING QT-SRCH-INDEX FROM 1 BY 1                       
053200                  UNTIL QT-SRCH-INDEX > QT-ENTRY-COUNT                    
053300                     OR QT-PARENT-INDEX (QT-INDEX) NOT = 0                
053400      END-IF.                                                             
053500  305-EXIT.                                                               
053600      EXIT.                                                               
053700 *                                                                        
053800  310-SEARCH-FOR-PARENT.                                                  
053900      IF QT-SRCH-INDEX NOT = QT-INDEX                                     
054000         AND QT-IS-TAXES (QT-SRCH-INDEX) NOT = 'Y'                        
054100         AND QT-STAN-ID (QT-SRCH-INDEX) = QT-STAN-ID (QT-INDEX)           
054200          SET QT-PARENT-INDEX (QT-INDEX) TO QT-SRCH-INDEX                 
054300          MOVE 'Y' TO QT-NESTED (QT-INDEX)                                
054400          ADD +1 TO NUM-RECS-NESTED                                       
054500      END-IF.                                                             
054600  310-EXIT.                                                               
054700      EXIT.                                                               
054800 *                                                                        
054900  315-BUILD-TOPLEVEL-LIST.                                                
055000      IF QT-ENTRY-COUNT > 0                                               
055100          PERFORM 317-ADD-ONE-TOPLEVEL THRU 317-EXIT                      
055200                  VARYING QT-INDEX FROM 1 BY 1                            
055300                  UNTIL QT-INDEX > QT-ENTRY-COUNT                         
055400      END-IF.                                                             
055500  315-EXIT.                                                               
055600      EXIT.                                                               
055700 *                                                                        
055800  317-ADD-ONE-TOPLEVEL.                                                   
055900      IF QT-NESTED (QT-INDEX) NOT = 'Y'                                   
056000          ADD +1 TO TL-ENTRY-COUNT                                        
056100          SET TL-INDEX TO TL-ENTRY-COUNT                                  
056200          SET TL-QT-INDEX (TL-INDEX) TO QT-INDEX                          
056300      END-IF.                                                             
056400  317-EXIT.                                                               
056500      EXIT.                                                               
056600 *                                                                        
056700  400-PAGINATE-AND-PRINT.                                                 
056800      MOVE TL-ENTRY-COUNT TO WS-TOTAL-COUNT.                              
056900      IF QP-PAGE-SIZE > 0                                                 
057000          DIVIDE WS-TOTAL-COUNT BY QP-PAGE-SIZE                           
057100                GIVING WS-TOTAL-PAGES                                     
057200                REMAINDER WS-PAGE-REMAINDER                               
057300          IF WS-PAGE-REMAINDER NOT = 0                                    
057400              ADD 1 TO WS-TOTAL-PAGES                                     
057500          END-IF                                                          
057600      ELSE                                                                
057700          MOVE 1 TO WS-TOTAL-PAGES                                        
057800      END-IF.                                                             
057900      IF WS-TOTAL-PAGES = 0                                               
058000          MOVE 1 TO WS-TOTAL-PAGES                                        
058100      END-IF.                                                             
058200      PERFORM 405-PRINT-ONE-PAGE THRU 405-EXIT                            
058300              VARYING WS-PAGE-COUNT FROM 1 BY 1                           
058400              UNTIL WS-PAGE-COUNT > WS-TOTAL-PAGES.                       
058500  400-EXIT.                                                               
058600      EXIT.                                                               
058700 *                                                                        
058800  405-PRINT-ONE-PAGE.                                                     
058900      COMPUTE WS-PAGE-START =                                             
059000              (WS-PAGE-COUNT - 1) * QP-PAGE-SIZE + 1.                     
059100      COMPUTE WS-PAGE-END = WS-PAGE-COUNT * QP-PAGE-SIZE.                 
059200      IF WS-PAGE-END > WS-TOTAL-COUNT                                     
059300          MOVE WS-TOTAL-COUNT TO WS-PAGE-END                              
059400      END-IF.                                                             
059500      PERFORM 410-NEW-PAGE THRU 410-EXIT.                                 
059600      IF WS-PAGE-START <= WS-PAGE-END                                     
059700          PERFORM 420-PRINT-ONE-DETAIL-LINE THRU 420-EXIT                 
059800                  VARYING TL-INDEX FROM WS-PAGE-START BY 1                
059900                  UNTIL TL-INDEX > WS-PAGE-END                            
060000      END-IF.                                                             
060100  405-EXIT.                                                               
060200      EXIT.                                                               
060300 *                                                                        
060400  410-NEW-PAGE.                                                           
060500      MOVE WS-PAGE-COUNT TO RPT-PAGE.                                     
060600      MOVE WS-TOTAL-PAGES TO RPT-TOTAL-PAGES.                             
060700      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
060800      WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                       
060900      MOVE 2 TO WS-LINE-COUNT.                                            
061000  410-EXIT.                                                               
061100      EXIT.                                                               
061200 *                                                                        
061300  420-PRINT-ONE-DETAIL-LINE.                                              
061400      SET QT-INDEX TO TL-QT-INDEX (TL-INDEX).                             
061500      MOVE QT-INDEX TO WS-PRINT-INDEX.                                    
061600      MOVE 'N' TO WS-PRINT-INDENT-SW.                                     
061700      PERFORM 430-FORMAT-AND-WRITE-LINE THRU 430-EXIT.                    
061800      IF QT-ENTRY-COUNT > 0                                               
061900          PERFORM 425-PRINT-NESTED-CHILDREN THRU 425-EXIT                 
062000                  VARYING QT-SRCH-INDEX FROM 1 BY 1                       
062100                  UNTIL QT-SRCH-INDEX > QT-ENTRY-COUNT                    
062200      END-IF.                                                             
062300  420-EXIT.                                                               
062400      EXIT.                                                               
062500 *                                                                        
062600  425-PRINT-NESTED-CHILDREN.                                              
062700      IF QT-PARENT-INDEX (QT-SRCH-INDEX) = QT-INDEX                       
062800          SET WS-PRINT-INDEX TO QT-SRCH-INDEX                             
062900          MOVE 'Y' TO WS-PRINT-INDENT-SW                                  
063000          PERFORM 430-FORMAT-AND-WRITE-LINE THRU 430-EXIT                 
063100      END-IF.                                                             
063200  425-EXIT.                                                               
063300      EXIT.                                                               
063400 *                                                                        
063500  430-FORMAT-AND-WRITE-LINE.                                              
063600      IF WS-PRINT-INDENT-SW = 'Y'                                         
063700          MOVE '- ' TO RPT-D-INDENT                                       
063800      ELSE                                                                
063900          MOVE SPACES TO RPT-D-INDENT                                     
064000      END-IF.                                                             
064100      MOVE QT-BOOKING-DATE (WS-PRINT-INDEX) TO RPT-D-BOOKING-DATE.        
064200      MOVE QT-DAY-ORDER-ID (WS-PRINT-INDEX) TO RPT-D-DAY-ORDER.           
064300      MOVE QT-CATEGORY (WS-PRINT-INDEX)     TO RPT-D-CATEGORY.            
064400      MOVE QT-DEBIT-AMOUNT (WS-PRINT-INDEX) TO RPT-D-DEBIT.               
064500      MOVE QT-CREDIT-AMOUNT (WS-PRINT-INDEX) TO RPT-D-CREDIT.             
064600      MOVE QT-DESC (WS-PRINT-INDEX)          TO RPT-D-DESC.               
064700      WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                        
064800      ADD +1 TO WS-LINE-COUNT.                                            
064900  430-EXIT.                                                               
065000      EXIT.                                                               
065100 *                                                                        
065200  450-PRINT-CATEGORY-LIST.                                                
065300      IF QT-ENTRY-COUNT > 0                                               
065400          PERFORM 460-ACCUM-CATEGORY-TABLE THRU 460-EXIT                  
065500                  VARYING QT-INDEX FROM 1 BY 1                            
065600                  UNTIL QT-INDEX > QT-ENTRY-COUNT                         
065700      END-IF.                                                             
065800      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
065900      IF CT-ENTRY-COUNT > 0                                               
066000          PERFORM 470-PRINT-ONE-CATEGORY THRU 470-EXIT                    
066100                  VARYING WS-CAT-INDEX FROM 1 BY 1                        
066200                  UNTIL WS-CAT-INDEX > CT-ENTRY-COUNT                     
066300      END-IF.                                                             
066400  450-EXIT.                                                               
066500      EXIT.                                                               
066600 *                                                                        
066700 * 09/02/16  RDM  BLANK CATEGORY WAS FOLDING INTO THE LIST AS A           
066800 *                NAMELESS ROW - THE LIST IS DISTINCT NON-BLANK           
066900 *                CATEGORIES ONLY, SO A BLANK-CATEGORY RECORD NOW         
067000 *                SKIPS THE ACCUMULATOR ENTIRELY (REQ #8455)              
067100  460-ACCUM-CATEGORY-TABLE.                                               
067200      IF QT-CATEGORY (QT-INDEX) NOT = SPACES                              
067300          MOVE 0 TO WS-LINE-COUNT                                         
067400          IF CT-ENTRY-COUNT > 0                                           
067500              PERFORM 465-SEARCH-CATEGORY-TABLE THRU 465-EXIT             
067600                      VARYING CT-SRCH-INDEX FROM 1 BY 1                   
067700                      UNTIL CT-SRCH-INDEX > CT-ENTRY-COUNT                
067800                         OR WS-LINE-COUNT NOT = 0                         
067900          END-IF                                                          
068000          IF WS-LINE-COUNT = 0                                            
068100              IF CT-ENTRY-COUNT < CT-MAX-ENTRIES                          
068200                  ADD +1 TO CT-ENTRY-COUNT                                
068300                  SET CT-INDEX TO CT-ENTRY-COUNT                          
068400                  MOVE QT-CATEGORY (QT-INDEX) TO                          
068500                          CT-CATEGORY-NAME (CT-INDEX)                     
068600                  MOVE 0 TO CT-DEBIT-TOTAL (CT-INDEX)                     
068700                  MOVE 0 TO CT-CREDIT-TOTAL (CT-INDEX)                    
068800              END-IF                                                      
068900          ELSE                                                            
069000              SET CT-INDEX TO CT-SRCH-INDEX                               
069100              SET CT-INDEX DOWN BY 1                                      
069200          END-IF                                                          
069300          ADD QT-DEBIT-AMOUNT (QT-INDEX) TO                               
069400                  CT-DEBIT-TOTAL (CT-INDEX)                               
069500          ADD QT-CREDIT-AMOUNT (QT-INDEX) TO                              
069600                  CT-CREDIT-TOTAL (CT-INDEX)                              
069700      END-IF.                                                             
069800  460-EXIT.                                                               
069900      EXIT.                                                               
070000 *                                                                        
070100  465-SEARCH-CATEGORY-TABLE.                                              
070200      IF CT-CATEGORY-NAME (CT-SRCH-INDEX) = QT-CATEGORY (QT-INDEX)        
070300          MOVE 1 TO WS-LINE-COUNT                                         
070400      END-IF.                                                             
070500  465-EXIT.                                                               
070600      EXIT.                                                               
070700 *                                                                        
070800  470-PRINT-ONE-CATEGORY.                                                 
070900      MOVE CT-CATEGORY-NAME (WS-CAT-INDEX)  TO RPT-CAT-NAME.              
071000      MOVE CT-DEBIT-TOTAL (WS-CAT-INDEX)    TO RPT-CAT-DEBIT.             
071100      MOVE CT-CREDIT-TOTAL (WS-CAT-INDEX)   TO RPT-CAT-CREDIT.            
071200      WRITE REPORT-RECORD FROM RPT-CATLINE AFTER 1.                       
071300  470-EXIT.                                                               
071400      EXIT.                                                               
071500 *                                                                        
071600  700-OPEN-FILES.                                                         
071700      OPEN INPUT  QUERY-PARM-FILE                                         
071800                  MASTER-FILE                                             
071900           OUTPUT REPORT-FILE.                                            
072000      IF WS-PARMFILE-STATUS NOT = '00'                                    
072100          DISPLAY 'ERROR OPENING QUERY PARM FILE. RC:'                    
072200                  WS-PARMFILE-STATUS                                      
072300          DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                 
072400          MOVE 16 TO RETURN-CODE                                          
072500          MOVE 'Y' TO WS-MASTER-EOF                                       
072600      ELSE                                                                
072700          READ QUERY-PARM-FILE                                            
072800      END-IF.                                                             
072900      IF WS-MASTER-STATUS NOT = '00'                                      
073000          DISPLAY 'ERROR OPENING MASTER INPUT FILE. RC:'                  
073100                  WS-MASTER-STATUS                                        
073200          DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                 
073300          MOVE 16 TO RETURN-CODE                                          
073400          MOVE 'Y' TO WS-MASTER-EOF                                       
073500      END-IF.                                                             
073600  700-EXIT.                                                               
073700      EXIT.                                                               
073800 *                                                                        
073900  790-CLOSE-FILES.                                                        
074000      CLOSE QUERY-PARM-FILE                                               
074100            MASTER-FILE                                                   
074200            REPORT-FILE.                                                  
074300  790-EXIT.                                                               
074400      EXIT.                                                               
