000100***************************************************************           
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400***************************************************************           
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.      BTXRPT.                                                 
000700 AUTHOR.          W L TRUONG.                                             
000800 INSTALLATION.    COBOL DEVELOPMENT CENTER.                               
000900 DATE-WRITTEN.    07/18/95.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.        NON-CONFIDENTIAL.                                       
001200*                                                                         
001300***************************************************************           
001400* PROGRAM:  BTXRPT                                                        
001500*                                                                         
001600* READS THE TRANSACTION MASTER FOR THE DATE RANGE GIVEN ON THE            
001700* RPTPARM CARD AND PRODUCES THE MONTHLY ANALYSIS REPORT -                 
001800* TOTAL INCOME AND EXPENDITURE, THE EXPENDITURE-BY-CATEGORY               
001900* AND INCOME-BY-CATEGORY BREAKDOWNS, THE INCOME/EXPENDITURE               
002000* RATIO, EXPENDITURE STATISTICS (MIN, MAX, MEAN AND SAMPLE                
002100* STANDARD DEVIATION), AND A FORECAST FOR THE REQUESTED                   
002200* MONTH BASED ON THE DAILY AVERAGE SO FAR THIS MONTH.                     
002300*                                                                         
002400* THIS PROGRAM DOES NOT UPDATE THE MASTER - IT IS READ-ONLY.              
002500*                                                                         
002600* CHANGE LOG                                                              
002700* ----------                                                              
002800* 07/18/95  WLT  ORIGINAL PROGRAM - LEDGER FEED PROJECT                   
002900* 09/09/98  KLT  Y2K - RC-DATE-FROM/RC-DATE-TO CONFIRMED FULL             
003000*                4-DIGIT CCYY, WS-FORECAST-YEAR MADE 4 DIGITS             
003100* 02/11/02  PJH  ADDED SAMPLE STANDARD DEVIATION TO THE                   
003200*                EXPENDITURE STATISTICS SECTION (REQ #5518)               
003300* 01/06/03  PJH  ADDED NEXT-MONTH FORECAST SECTION, INCLUDING             
003400*                LEAP YEAR TEST FOR FEBRUARY (REQ #5518)                  
003500* 11/19/07  PJH  WIDENED MASTER RECORD TO 400 BYTES TO MATCH              
003600*                TXNMSTR DCB BLOCKSIZE CHANGE (REQ #7014)                 
003700* 04/02/12  RDM  REPORT NOW PRINTS THE REQUESTED DATE RANGE               
003800*                IN THE HEADER INSTEAD OF THE RUN DATE, AND               
003900*                INCOME/EXPENDITURE RATIO NOW SHOWS "INFINITE"            
004000*                WHEN THERE IS INCOME BUT NO EXPENDITURE                  
004100*                (AUDIT FINDING #8102)                                    
004200* 08/14/13  RDM  ADDED MIN/MAX TO THE EXPENDITURE STATISTICS              
004300*                SECTION AND A SEPARATE INCOME-BY-CATEGORY                
004400*                SECTION WITH ITS OWN TOTAL LINE (REQ #8244)              
004500* 08/14/13  RDM  BLANK CATEGORY NOW FILED AS "UNCATEGORIZED"              
004600*                RATHER THAN A BLANK-NAMED BUCKET (REQ #8244)             
004700*                CATEGORY TABLE NOW SORTED BY NAME BEFORE                 
004800*                PRINTING (REQ #8244)                                     
004900* 02/03/14  RDM  REWROTE THE MONTHLY FORECAST TO MEASURE DAYS             
005000*                ELAPSED AND CURRENT-MONTH EXPENDITURE AGAINST            
005100*                THE PROCESSING DATE INSTEAD OF THE WHOLE                 
005200*                REQUESTED RANGE; FORECAST SECTION NOW PRINTS             
005300*                DAYS IN MONTH, DAYS ELAPSED AND CURRENT TOTAL            
005400*                ALONGSIDE THE FORECASTED TOTAL (REQ #8244)               
005500*                                                                         
005600***************************************************************           
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-370.                                               
006000 OBJECT-COMPUTER.  IBM-370.                                               
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT REPORT-PARM-FILE ASSIGN TO RPTPARM                            
006600            ORGANIZATION IS SEQUENTIAL                                    
006700            FILE STATUS  IS WS-PARMFILE-STATUS.                           
006800     SELECT MASTER-FILE      ASSIGN TO TXNMSTR                            
006900            ORGANIZATION IS SEQUENTIAL                                    
007000            FILE STATUS  IS WS-MASTER-STATUS.                             
007100     SELECT ANALYSIS-RPT     ASSIGN TO ANALRPT                            
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS  IS WS-REPORT-STATUS.                             
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*                                                                         
007800 FD  REPORT-PARM-FILE                                                     
007900     RECORDING MODE IS F.                                                 
008000 01  RC-CARD-IN.                                                          
008100     05  RC-DATE-FROM             PIC 9(08).                              
008200     05  RC-DATE-FROM-R REDEFINES RC-DATE-FROM.                           
008300         10  RC-FROM-CCYY         PIC 9(04).                              
008400         10  RC-FROM-MM           PIC 9(02).                              
008500         10  RC-FROM-DD           PIC 9(02).                              
008600     05  RC-DATE-TO               PIC 9(08).                              
008700     05  RC-DATE-TO-R REDEFINES RC-DATE-TO.                               
008800         10  RC-TO-CCYY           PIC 9(04).                              
008900         10  RC-TO-MM             PIC 9(02).                              
009000         10  RC-TO-DD             PIC 9(02).                              
009100     05  RC-FORECAST-MONTH        PIC 9(02).                              
009200     05  RC-FORECAST-YEAR         PIC 9(04).                              
009300     05  FILLER                   PIC X(58).                              
009400*                                                                         
009500 FD  MASTER-FILE                                                          
009600     RECORDING MODE IS F.                                                 
009700 01  MF-RECORD-FD                 PIC X(400).                             
009800*                                                                         
009900 FD  ANALYSIS-RPT                                                         
010000     RECORDING MODE IS F.                                                 
010100 01  ANALYSIS-RECORD              PIC X(132).                             
010200*                                                                         
010300***************************************************************           
010400 WORKING-STORAGE SECTION.                                                 
010500***************************************************************           
010600*                                                                         
010700* -- STANDALONE COUNTERS AND SWITCHES USED ACROSS SECTIONS --             
010800 77  WS-CURRENT-CCYY              PIC 9(04) COMP VALUE 0.                 
010900 77  WS-FIRST-EXPENSE-SW          PIC X     VALUE 'Y'.                    
011000     88  FIRST-EXPENSE-REC             VALUE 'Y'.                         
011100 77  WS-CATEGORY-NAME-WORK        PIC X(20) VALUE SPACES.                 
011200 77  WS-RATIO-EDIT                PIC ZZ9.99-.                            
011300 77  WS-RATIO-DISPLAY             PIC X(09) VALUE SPACES.                 
011400 77  WS-GRAND-TOTAL-EXP-OR-1      PIC S9(11)V99 COMP-3                    
011500                                  VALUE +0.                               
011600 77  WS-GRAND-TOTAL-INC-OR-1      PIC S9(11)V99 COMP-3                    
011700                                  VALUE +0.                               
011800*                                                                         
011900 01  WS-MF-RECORD.                                                        
012000     COPY BTXMSTR REPLACING ==:TAG:== BY ==MF==.                          
012100*                                                                         
012200 COPY BTXCATS.                                                            
012300*                                                                         
012400 01  WS-CAT-SORT-WORK.                                                    
012500     05  WS-CAT-SWAP-SW           PIC X     VALUE 'N'.                    
012600     05  WS-CAT-SWAP-NAME         PIC X(20) VALUE SPACES.                 
012700     05  WS-CAT-SWAP-DEBIT        PIC S9(11)V99 COMP-3                    
012800                                  VALUE +0.                               
012900     05  WS-CAT-SWAP-CREDIT       PIC S9(11)V99 COMP-3                    
013000                                  VALUE +0.                               
013100     05  FILLER                   PIC X(1).                               
013200*                                                                         
013300 01  SYSTEM-DATE-AND-TIME.                                                
013400     05  CURRENT-DATE.                                                    
013500         10  CURRENT-YEAR         PIC 9(2).                               
013600         10  CURRENT-MONTH        PIC 9(2).                               
013700         10  CURRENT-DAY          PIC 9(2).                               
013800     05  FILLER                   PIC X(1).                               
013900*                                                                         
014000 01  WS-FIELDS.                                                           
014100     05  WS-PARMFILE-STATUS       PIC X(2)  VALUE SPACES.                 
014200     05  WS-MASTER-STATUS         PIC X(2)  VALUE SPACES.                 
014300     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.                 
014400     05  WS-MASTER-EOF            PIC X     VALUE 'N'.                    
014500         88  MASTER-AT-EOF              VALUE 'Y'.                        
014600     05  FILLER                   PIC X(1).                               
014700*                                                                         
014800* -- MONTH-LENGTH TABLE, WITH A LOCAL REDEFINES SO THE VALUES --          
014900* -- CAN BE LOADED AS ONE LITERAL AND SUBSCRIPTED AS A TABLE  --          
015000 01  WS-MONTH-LEN-TABLE-VALUES.                                           
015100     05  FILLER  PIC 9(2) VALUE 31.                                       
015200     05  FILLER  PIC 9(2) VALUE 28.                                       
015300     05  FILLER  PIC 9(2) VALUE 31.                                       
015400     05  FILLER  PIC 9(2) VALUE 30.                                       
015500     05  FILLER  PIC 9(2) VALUE 31.                                       
015600     05  FILLER  PIC 9(2) VALUE 30.                                       
015700     05  FILLER  PIC 9(2) VALUE 31.                                       
015800     05  FILLER  PIC 9(2) VALUE 31.                                       
015900     05  FILLER  PIC 9(2) VALUE 30.                                       
016000     05  FILLER  PIC 9(2) VALUE 31.                                       
016100     05  FILLER  PIC 9(2) VALUE 30.                                       
016200     05  FILLER  PIC 9(2) VALUE 31.                                       
016300 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-TABLE-VALUES.              
016400     05  WS-MONTH-LEN OCCURS 12 TIMES                                     
016500                       INDEXED BY WS-MONTH-INDEX  PIC 9(2).               
016600*                                                                         
016700 01  ACCUM-FIELDS.                                                        
016800     05  WS-TOTAL-INCOME          PIC S9(11)V99 COMP-3 VALUE +0.          
016900     05  WS-TOTAL-EXPENDITURE     PIC S9(11)V99 COMP-3 VALUE +0.          
017000     05  WS-INCOME-EXP-RATIO      PIC S9(5)V99 COMP-3 VALUE +0.           
017100     05  WS-RATIO-IS-INF-SW       PIC X     VALUE 'N'.                    
017200         88  RATIO-IS-INFINITE          VALUE 'Y'.                        
017300     05  WS-EXPENSE-COUNT         PIC S9(7)  COMP VALUE +0.               
017400     05  WS-EXPENSE-MIN           PIC S9(9)V99 COMP-3 VALUE +0.           
017500     05  WS-EXPENSE-MAX           PIC S9(9)V99 COMP-3 VALUE +0.           
017600     05  WS-EXPENSE-MEAN          PIC S9(9)V99 COMP-3 VALUE +0.           
017700     05  WS-EXPENSE-VARIANCE      PIC S9(9)V9999 COMP-3 VALUE +0.         
017800     05  WS-EXPENSE-STD-DEV       PIC S9(9)V99 COMP-3 VALUE +0.           
017900     05  WS-SUM-SQ-DIFF           PIC S9(13)V99 COMP-3 VALUE +0.          
018000     05  WS-DAYS-IN-MONTH         PIC S9(3)  COMP VALUE +0.               
018100     05  WS-DAYS-ELAPSED          PIC S9(3)  COMP VALUE +0.               
018200     05  WS-FORECAST-MONTH-TOTAL  PIC S9(9)V99 COMP-3 VALUE +0.           
018300     05  WS-DAILY-MEAN            PIC S9(9)V99 COMP-3 VALUE +0.           
018400     05  WS-FORECASTED-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.           
018500     05  WS-LEAP-QUOTIENT         PIC S9(7)  COMP VALUE +0.               
018600     05  WS-LEAP-REMAINDER-4      PIC S9(3)  COMP VALUE +0.               
018700     05  WS-LEAP-REMAINDER-100    PIC S9(3)  COMP VALUE +0.               
018800     05  WS-LEAP-REMAINDER-400    PIC S9(3)  COMP VALUE +0.               
018900     05  FILLER                   PIC X(1).                               
019000*                                                                         
019100 01  REPORT-TOTALS.                                                       
019200     05  NUM-MASTER-READ          PIC S9(9)  COMP-3 VALUE +0.             
019300     05  NUM-IN-RANGE             PIC S9(9)  COMP-3 VALUE +0.             
019400     05  FILLER                   PIC X(1).                               
019500*                                                                         
019600 01  RPT-HEADER1.                                                         
019700     05  FILLER  PIC X(42)                                                
019800             VALUE 'BUDGET TRACKER - MONTHLY ANALYSIS REPORT '.           
019900     05  FILLER  PIC X(7) VALUE 'RANGE: '.                                
020000     05  RPT-FROM-CCYY  PIC 9999.                                         
020100     05  FILLER  PIC X VALUE '-'.                                         
020200     05  RPT-FROM-MM    PIC 99.                                           
020300     05  FILLER  PIC X VALUE '-'.                                         
020400     05  RPT-FROM-DD    PIC 99.                                           
020500     05  FILLER  PIC X(4) VALUE ' TO '.                                   
020600     05  RPT-TO-CCYY    PIC 9999.                                         
020700     05  FILLER  PIC X VALUE '-'.                                         
020800     05  RPT-TO-MM      PIC 99.                                           
020900     05  FILLER  PIC X VALUE '-'.                                         
021000     05  RPT-TO-DD      PIC 99.                                           
021100     05  FILLER  PIC X(59) VALUE SPACES.                                  
021200 01  RPT-SUMMARY1.                                                        
021300     05  FILLER    PIC X(28) VALUE 'TOTAL INCOME..............: '.        
021400     05  RPT-INCOME    PIC ZZZ,ZZZ,ZZ9.99-.                               
021500     05  FILLER    PIC X(76) VALUE SPACES.                                
021600 01  RPT-SUMMARY2.                                                        
021700     05  FILLER    PIC X(28) VALUE 'TOTAL EXPENDITURE.........: '.        
021800     05  RPT-EXPEND    PIC ZZZ,ZZZ,ZZ9.99-.                               
021900     05  FILLER    PIC X(76) VALUE SPACES.                                
022000 01  RPT-SUMMARY3.                                                        
022100     05  FILLER    PIC X(28) VALUE 'INCOME/EXPENDITURE RATIO..: '.        
022200     05  RPT-RATIO     PIC X(9).                                          
022300     05  FILLER    PIC X(85) VALUE SPACES.                                
022400 01  RPT-EXPHDR.                                                          
022500     05  FILLER  PIC X(32) VALUE 'EXPENDITURE BY CATEGORY'.               
022600     05  FILLER  PIC X(100) VALUE SPACES.                                 
022700 01  RPT-INCHDR.                                                          
022800     05  FILLER  PIC X(32) VALUE 'INCOME BY CATEGORY'.                    
022900     05  FILLER  PIC X(100) VALUE SPACES.                                 
023000 01  RPT-CATLINE.                                                         
023100     05  FILLER    PIC X(2) VALUE SPACES.                                 
023200     05  RPT-CAT-NAME     PIC X(20).                                      
023300     05  FILLER    PIC X(4) VALUE SPACES.                                 
023400     05  RPT-CAT-AMOUNT   PIC ZZZ,ZZZ,ZZ9.99-.                            
023500     05  FILLER    PIC X(4) VALUE SPACES.                                 
023600     05  RPT-CAT-PCT      PIC ZZ9.99.                                     
023700     05  FILLER    PIC X(1) VALUE '%'.                                    
023800     05  FILLER    PIC X(78) VALUE SPACES.                                
023900 01  RPT-CATTOTAL.                                                        
024000     05  FILLER    PIC X(2) VALUE SPACES.                                 
024100     05  RPT-CATTOT-NAME  PIC X(20).                                      
024200     05  FILLER    PIC X(4) VALUE SPACES.                                 
024300     05  RPT-CATTOT-AMOUNT PIC ZZZ,ZZZ,ZZ9.99-.                           
024400     05  FILLER    PIC X(83) VALUE SPACES.                                
024500 01  RPT-STATHDR.                                                         
024600     05  FILLER  PIC X(28) VALUE 'EXPENDITURE STATISTICS'.                
024700     05  FILLER  PIC X(104) VALUE SPACES.                                 
024800 01  RPT-STATLINE0A.                                                      
024900     05  FILLER    PIC X(28) VALUE 'MINIMUM EXPENSE AMOUNT....: '.        
025000     05  RPT-MIN       PIC ZZZ,ZZ9.99-.                                   
025100     05  FILLER    PIC X(85) VALUE SPACES.                                
025200 01  RPT-STATLINE0B.                                                      
025300     05  FILLER    PIC X(28) VALUE 'MAXIMUM EXPENSE AMOUNT....: '.        
025400     05  RPT-MAX       PIC ZZZ,ZZ9.99-.                                   
025500     05  FILLER    PIC X(85) VALUE SPACES.                                
025600 01  RPT-STATLINE1.                                                       
025700     05  FILLER    PIC X(28) VALUE 'MEAN EXPENSE AMOUNT.......: '.        
025800     05  RPT-MEAN      PIC ZZZ,ZZ9.99-.                                   
025900     05  FILLER    PIC X(85) VALUE SPACES.                                
026000 01  RPT-STATLINE2.                                                       
026100     05  FILLER    PIC X(28) VALUE 'STANDARD DEVIATION........: '.        
026200     05  RPT-STDDEV    PIC ZZZ,ZZ9.99-.                                   
026300     05  FILLER    PIC X(85) VALUE SPACES.                                
026400 01  RPT-FCSTHDR.                                                         
026500     05  FILLER  PIC X(28) VALUE 'MONTHLY FORECAST'.                      
026600     05  FILLER  PIC X(104) VALUE SPACES.                                 
026700 01  RPT-FCSTLINE1.                                                       
026800     05  FILLER    PIC X(28) VALUE 'DAYS IN MONTH.............: '.        
026900     05  RPT-FC-DAYS-IN-MONTH  PIC ZZ9.                                   
027000     05  FILLER    PIC X(90) VALUE SPACES.                                
027100 01  RPT-FCSTLINE2.                                                       
027200     05  FILLER    PIC X(28) VALUE 'DAYS ELAPSED..............: '.        
027300     05  RPT-FC-DAYS-ELAPSED   PIC ZZ9.                                   
027400     05  FILLER    PIC X(90) VALUE SPACES.                                
027500 01  RPT-FCSTLINE3.                                                       
027600     05  FILLER    PIC X(28) VALUE 'CURRENT MONTH TOTAL.......: '.        
027700     05  RPT-FC-CURRENT-TOTAL  PIC ZZZ,ZZZ,ZZ9.99-.                       
027800     05  FILLER    PIC X(85) VALUE SPACES.                                
027900 01  RPT-FCSTLINE4.                                                       
028000     05  FILLER    PIC X(28) VALUE 'DAILY MEAN................: '.        
028100     05  RPT-FC-DAILY-MEAN     PIC ZZZ,ZZ9.99-.                           
028200     05  FILLER    PIC X(85) VALUE SPACES.                                
028300 01  RPT-FCSTLINE.                                                        
028400     05  FILLER    PIC X(28) VALUE 'FORECASTED TOTAL..........: '.        
028500     05  RPT-FORECAST  PIC ZZZ,ZZZ,ZZ9.99-.                               
028600     05  FILLER    PIC X(85) VALUE SPACES.                                
028700*                                                                         
028800***************************************************************           
028900 PROCEDURE DIVISION.                                                      
029000***************************************************************           
029100*                                                                         
029200 000-MAIN.                                                                
029300     ACCEPT CURRENT-DATE FROM DATE.                                       
029400     COMPUTE WS-CURRENT-CCYY = 2000 + CURRENT-YEAR.                       
029500     DISPLAY 'BTXRPT STARTED DATE = ' CURRENT-MONTH '/'                   
029600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
029700*                                                                         
029800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
029900     PERFORM 100-LOAD-MASTER-IN-RANGE THRU 100-EXIT.                      
030000     PERFORM 315-SORT-CATEGORY-TABLE THRU 315-EXIT.                       
030100     PERFORM 400-CALC-RATIO THRU 400-EXIT.                                
030200     PERFORM 500-CALC-EXPENSE-STATS THRU 500-EXIT.                        
030300     PERFORM 600-CALC-FORECAST THRU 600-EXIT.                             
030400*                                                                         
030500     PERFORM 800-PRINT-HEADER THRU 800-EXIT.                              
030600     PERFORM 810-PRINT-SUMMARY THRU 810-EXIT.                             
030700     PERFORM 820-PRINT-EXPENSE-CATEGORIES THRU 820-EXIT.                  
030800     PERFORM 826-PRINT-INCOME-CATEGORIES THRU 826-EXIT.                   
030900     PERFORM 830-PRINT-STATS-SECTION THRU 830-EXIT.                       
031000     PERFORM 840-PRINT-FORECAST-SECTION THRU 840-EXIT.                    
031100*                                                                         
031200     DISPLAY 'BTXRPT  - MASTER READ.....: ' NUM-MASTER-READ.              
031300     DISPLAY 'BTXRPT  - RECS IN RANGE...: ' NUM-IN-RANGE.                 
031400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
031500*                                                                         
031600     GOBACK.                                                              
031700*                                                                         
031800 100-LOAD-MASTER-IN-RANGE.                                                
031900     PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                          
032000     PERFORM 110-CHECK-ONE-MASTER-REC THRU 110-EXIT                       
032100             UNTIL MASTER-AT-EOF.                                         
032200     CLOSE MASTER-FILE.                                                   
032300 100-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 105-READ-MASTER-FILE.                                                    
032700     READ MASTER-FILE                                                     
032800         AT END MOVE 'Y' TO WS-MASTER-EOF.                                
032900     IF NOT MASTER-AT-EOF                                                 
033000         MOVE MF-RECORD-FD TO WS-MF-RECORD                                
033100         ADD +1 TO NUM-MASTER-READ                                        
033200     END-IF.                                                              
033300 105-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600 110-CHECK-ONE-MASTER-REC.                                                
033700     PERFORM 210-ACCUM-FORECAST-MONTH THRU 210-EXIT.                      
033800     IF MF-BOOKING-DATE >= RC-DATE-FROM                                   
033900        AND MF-BOOKING-DATE <= RC-DATE-TO                                 
034000         ADD +1 TO NUM-IN-RANGE                                           
034100         PERFORM 200-ACCUM-TOTALS THRU 200-EXIT                           
034200         PERFORM 300-ACCUM-CATEGORY-TABLE THRU 300-EXIT                   
034300     END-IF.                                                              
034400     PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                          
034500 110-EXIT.                                                                
034600     EXIT.                                                                
034700*                                                                         
034800 200-ACCUM-TOTALS.                                                        
034900     IF MF-CREDIT-PRESENT AND MF-CREDIT-AMOUNT NOT = 0                    
035000         ADD MF-CREDIT-AMOUNT TO WS-TOTAL-INCOME                          
035100     END-IF.                                                              
035200     IF MF-DEBIT-PRESENT AND MF-DEBIT-AMOUNT NOT = 0                      
035300         ADD MF-DEBIT-AMOUNT TO WS-TOTAL-EXPENDITURE                      
035400         ADD +1 TO WS-EXPENSE-COUNT                                       
035500         PERFORM 205-TRACK-MIN-MAX THRU 205-EXIT                          
035600     END-IF.                                                              
035700 200-EXIT.                                                                
035800     EXIT.                                                                
035900*                                                                         
036000 205-TRACK-MIN-MAX.                                                       
036100     IF FIRST-EXPENSE-REC                                                 
036200         MOVE MF-DEBIT-AMOUNT TO WS-EXPENSE-MIN                           
036300         MOVE MF-DEBIT-AMOUNT TO WS-EXPENSE-MAX                           
036400         MOVE 'N' TO WS-FIRST-EXPENSE-SW                                  
036500     ELSE                                                                 
036600         IF MF-DEBIT-AMOUNT < WS-EXPENSE-MIN                              
036700             MOVE MF-DEBIT-AMOUNT TO WS-EXPENSE-MIN                       
036800         END-IF                                                           
036900         IF MF-DEBIT-AMOUNT > WS-EXPENSE-MAX                              
037000             MOVE MF-DEBIT-AMOUNT TO WS-EXPENSE-MAX                       
037100         END-IF                                                           
037200     END-IF.                                                              
037300 205-EXIT.                                                                
037400     EXIT.                                                                
037500*                                                                         
037600 210-ACCUM-FORECAST-MONTH.                                                
037700     IF MF-BOOK-CCYY = RC-FORECAST-YEAR                                   
037800        AND MF-BOOK-MM = RC-FORECAST-MONTH                                
037900         IF MF-DEBIT-PRESENT AND MF-DEBIT-AMOUNT NOT = 0                  
038000             ADD MF-DEBIT-AMOUNT TO WS-FORECAST-MONTH-TOTAL               
038100         END-IF                                                           
038200     END-IF.                                                              
038300 210-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 300-ACCUM-CATEGORY-TABLE.                                                
038700     PERFORM 305-RESOLVE-CATEGORY-NAME THRU 305-EXIT.                     
038800     PERFORM 310-SEARCH-CATEGORY-TABLE THRU 310-EXIT                      
038900             VARYING CT-SRCH-INDEX FROM 1 BY 1                            
039000             UNTIL CT-SRCH-INDEX > CT-ENTRY-COUNT                         
039100                OR CT-INDEX NOT = 0.                                      
039200     IF CT-INDEX = 0                                                      
039300        AND CT-ENTRY-COUNT < CT-MAX-ENTRIES                               
039400         ADD +1 TO CT-ENTRY-COUNT                                         
039500         SET CT-INDEX TO CT-ENTRY-COUNT                                   
039600         MOVE WS-CATEGORY-NAME-WORK TO CT-CATEGORY-NAME (CT-INDEX)        
039700         MOVE 0 TO CT-DEBIT-TOTAL (CT-INDEX)                              
039800         MOVE 0 TO CT-CREDIT-TOTAL (CT-INDEX)                             
039900     END-IF.                                                              
040000     IF CT-INDEX NOT = 0                                                  
040100         IF MF-DEBIT-PRESENT AND MF-DEBIT-AMOUNT NOT = 0                  
040200             ADD MF-DEBIT-AMOUNT TO CT-DEBIT-TOTAL (CT-INDEX)             
040300         END-IF                                                           
040400         IF MF-CREDIT-PRESENT AND MF-CREDIT-AMOUNT NOT = 0                
040500             ADD MF-CREDIT-AMOUNT TO CT-CREDIT-TOTAL (CT-INDEX)           
040600         END-IF                                                           
040700     END-IF.                                                              
040800 300-EXIT.                                                                
040900     EXIT.                                                                
041000*                                                                         
041100 305-RESOLVE-CATEGORY-NAME.                                               
041200     IF MF-CATEGORY = SPACES                                              
041300         MOVE 'UNCATEGORIZED' TO WS-CATEGORY-NAME-WORK                    
041400     ELSE                                                                 
041500         MOVE MF-CATEGORY TO WS-CATEGORY-NAME-WORK                        
041600     END-IF.                                                              
041700 305-EXIT.                                                                
041800     EXIT.                                                                
041900*                                                                         
042000 310-SEARCH-CATEGORY-TABLE.                                               
042100     SET CT-INDEX TO 0.                                                   
042200     IF CT-CATEGORY-NAME (CT-SRCH-INDEX) = WS-CATEGORY-NAME-WORK          
042300         SET CT-INDEX TO CT-SRCH-INDEX                                    
042400     END-IF.                                                              
042500 310-EXIT.                                                                
042600     EXIT.                                                                
042700*                                                                         
042800 315-SORT-CATEGORY-TABLE.                                                 
042900     MOVE 'Y' TO WS-CAT-SWAP-SW.                                          
043000     PERFORM 320-CATEGORY-BUBBLE-PASS THRU 320-EXIT                       
043100             UNTIL WS-CAT-SWAP-SW = 'N'.                                  
043200 315-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500 320-CATEGORY-BUBBLE-PASS.                                                
043600     MOVE 'N' TO WS-CAT-SWAP-SW.                                          
043700     IF CT-ENTRY-COUNT > 1                                                
043800         PERFORM 325-COMPARE-CAT-PAIR THRU 325-EXIT                       
043900                 VARYING CT-INDEX FROM 1 BY 1                             
044000                 UNTIL CT-INDEX > CT-ENTRY-COUNT - 1                      
044100     END-IF.                                                              
044200 320-EXIT.                                                                
044300     EXIT.                                                                
044400*                                                                         
044500 325-COMPARE-CAT-PAIR.                                                    
044600     SET CT-SRCH-INDEX TO CT-INDEX.                                       
044700     SET CT-SRCH-INDEX UP BY 1.                                           
044800     IF CT-CATEGORY-NAME (CT-INDEX) >                                     
044900             CT-CATEGORY-NAME (CT-SRCH-INDEX)                             
045000         PERFORM 330-SWAP-CAT-ENTRIES THRU 330-EXIT                       
045100         MOVE 'Y' TO WS-CAT-SWAP-SW                                       
045200     END-IF.                                                              
045300 325-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 330-SWAP-CAT-ENTRIES.                                                    
045700     MOVE CT-CATEGORY-NAME (CT-INDEX) TO WS-CAT-SWAP-NAME.                
045800     MOVE CT-DEBIT-TOTAL (CT-INDEX)   TO WS-CAT-SWAP-DEBIT.               
045900     MOVE CT-CREDIT-TOTAL (CT-INDEX)  TO WS-CAT-SWAP-CREDIT.              
046000     MOVE CT-CATEGORY-NAME (CT-SRCH-INDEX)                                
046100             TO CT-CATEGORY-NAME (CT-INDEX).                              
046200     MOVE CT-DEBIT-TOTAL (CT-SRCH-INDEX)                                  
046300             TO CT-DEBIT-TOTAL (CT-INDEX).                                
046400     MOVE CT-CREDIT-TOTAL (CT-SRCH-INDEX)                                 
046500             TO CT-CREDIT-TOTAL (CT-INDEX).                               
046600     MOVE WS-CAT-SWAP-NAME   TO CT-CATEGORY-NAME (CT-SRCH-INDEX).         
046700     MOVE WS-CAT-SWAP-DEBIT  TO CT-DEBIT-TOTAL (CT-SRCH-INDEX).           
046800     MOVE WS-CAT-SWAP-CREDIT TO CT-CREDIT-TOTAL (CT-SRCH-INDEX).          
046900 330-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 400-CALC-RATIO.                                                          
047300     IF WS-TOTAL-EXPENDITURE > 0                                          
047400         COMPUTE WS-INCOME-EXP-RATIO ROUNDED =                            
047500                 WS-TOTAL-INCOME / WS-TOTAL-EXPENDITURE                   
047600         MOVE 'N' TO WS-RATIO-IS-INF-SW                                   
047700     ELSE                                                                 
047800         IF WS-TOTAL-INCOME > 0                                           
047900             SET RATIO-IS-INFINITE TO TRUE                                
048000         ELSE                                                             
048100             MOVE 'N' TO WS-RATIO-IS-INF-SW                               
048200         END-IF                                                           
048300         MOVE 0 TO WS-INCOME-EXP-RATIO                                    
048400     END-IF.                                                              
048500 400-EXIT.                                                                
048600     EXIT.                                                                
048700*                                                                         
048800 500-CALC-EXPENSE-STATS.                                                  
048900     IF WS-EXPENSE-COUNT > 0                                              
049000         COMPUTE WS-EXPENSE-MEAN ROUNDED =                                
049100                 WS-TOTAL-EXPENDITURE / WS-EXPENSE-COUNT                  
049200         PERFORM 510-CALC-STD-DEV THRU 510-EXIT                           
049300     ELSE                                                                 
049400         MOVE 0 TO WS-EXPENSE-MEAN                                        
049500         MOVE 0 TO WS-EXPENSE-STD-DEV                                     
049600         MOVE 0 TO WS-EXPENSE-MIN                                         
049700         MOVE 0 TO WS-EXPENSE-MAX                                         
049800     END-IF.                                                              
049900 500-EXIT.                                                                
050000     EXIT.                                                                
050100*                                                                         
050200 510-CALC-STD-DEV.                                                        
050300     MOVE 0 TO WS-SUM-SQ-DIFF.                                            
050400     PERFORM 715-OPEN-FILES-MASTER-ONLY THRU 715-EXIT.                    
050500     MOVE 'N' TO WS-MASTER-EOF.                                           
050600     PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                          
050700     PERFORM 520-ACCUM-ONE-SQ-DIFF THRU 520-EXIT                          
050800             UNTIL MASTER-AT-EOF.                                         
050900     CLOSE MASTER-FILE.                                                   
051000     IF WS-EXPENSE-COUNT > 1                                              
051100         COMPUTE WS-EXPENSE-VARIANCE ROUNDED =                            
051200                 WS-SUM-SQ-DIFF / (WS-EXPENSE-COUNT - 1)                  
051300         COMPUTE WS-EXPENSE-STD-DEV ROUNDED =                             
051400                 WS-EXPENSE-VARIANCE ** 0.5                               
051500     ELSE                                                                 
051600         MOVE 0 TO WS-EXPENSE-STD-DEV                                     
051700     END-IF.                                                              
051800 510-EXIT.                                                                
051900     EXIT.                                                                
052000*                                                                         
052100 520-ACCUM-ONE-SQ-DIFF.                                                   
052200     IF MF-BOOKING-DATE >= RC-DATE-FROM                                   
052300        AND MF-BOOKING-DATE <= RC-DATE-TO                                 
052400        AND MF-DEBIT-PRESENT                                              
052500        AND MF-DEBIT-AMOUNT NOT = 0                                       
052600         COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +                        
052700             (MF-DEBIT-AMOUNT - WS-EXPENSE-MEAN) *                        
052800             (MF-DEBIT-AMOUNT - WS-EXPENSE-MEAN)                          
052900     END-IF.                                                              
053000     PERFORM 105-READ-MASTER-FILE THRU 105-EXIT.                          
053100 520-EXIT.                                                                
053200     EXIT.                                                                
053300*                                                                         
053400 600-CALC-FORECAST.                                                       
053500     MOVE RC-FORECAST-MONTH TO WS-MONTH-INDEX.                            
053600     MOVE WS-MONTH-LEN (WS-MONTH-INDEX) TO WS-DAYS-IN-MONTH.              
053700     IF WS-MONTH-INDEX = 2                                                
053800         PERFORM 610-CHECK-LEAP-YEAR THRU 610-EXIT                        
053900     END-IF.                                                              
054000     PERFORM 620-CALC-DAYS-ELAPSED THRU 620-EXIT.                         
054100     IF WS-DAYS-ELAPSED > 0                                               
054200         COMPUTE WS-DAILY-MEAN ROUNDED =                                  
054300                 WS-FORECAST-MONTH-TOTAL / WS-DAYS-ELAPSED                
054400         COMPUTE WS-FORECASTED-TOTAL ROUNDED =                            
054500                 WS-DAILY-MEAN * WS-DAYS-IN-MONTH                         
054600     ELSE                                                                 
054700         MOVE 0 TO WS-DAILY-MEAN                                          
054800         MOVE 0 TO WS-FORECASTED-TOTAL                                    
054900     END-IF.                                                              
055000 600-EXIT.                                                                
055100     EXIT.                                                                
055200*                                                                         
055300 610-CHECK-LEAP-YEAR.                                                     
055400     DIVIDE RC-FORECAST-YEAR BY 4 GIVING WS-LEAP-QUOTIENT                 
055500             REMAINDER WS-LEAP-REMAINDER-4.                               
055600     DIVIDE RC-FORECAST-YEAR BY 100 GIVING WS-LEAP-QUOTIENT               
055700             REMAINDER WS-LEAP-REMAINDER-100.                             
055800     DIVIDE RC-FORECAST-YEAR BY 400 GIVING WS-LEAP-QUOTIENT               
055900             REMAINDER WS-LEAP-REMAINDER-400.                             
056000     IF (WS-LEAP-REMAINDER-4 = 0                                          
056100            AND WS-LEAP-REMAINDER-100 NOT = 0)                            
056200        OR WS-LEAP-REMAINDER-400 = 0                                      
056300         MOVE 29 TO WS-DAYS-IN-MONTH                                      
056400     END-IF.                                                              
056500 610-EXIT.                                                                
056600     EXIT.                                                                
056700*                                                                         
056800 620-CALC-DAYS-ELAPSED.                                                   
056900     IF WS-CURRENT-CCYY = RC-FORECAST-YEAR                                
057000        AND CURRENT-MONTH = RC-FORECAST-MONTH                             
057100         MOVE CURRENT-DAY TO WS-DAYS-ELAPSED                              
057200     ELSE                                                                 
057300         IF WS-CURRENT-CCYY > RC-FORECAST-YEAR                            
057400            OR (WS-CURRENT-CCYY = RC-FORECAST-YEAR                        
057500                AND CURRENT-MONTH > RC-FORECAST-MONTH)                    
057600             MOVE WS-DAYS-IN-MONTH TO WS-DAYS-ELAPSED                     
057700         ELSE                                                             
057800             MOVE 0 TO WS-DAYS-ELAPSED                                    
057900         END-IF                                                           
058000     END-IF.                                                              
058100 620-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400 800-PRINT-HEADER.                                                        
058500     MOVE RC-FROM-CCYY TO RPT-FROM-CCYY.                                  
058600     MOVE RC-FROM-MM   TO RPT-FROM-MM.                                    
058700     MOVE RC-FROM-DD   TO RPT-FROM-DD.                                    
058800     MOVE RC-TO-CCYY   TO RPT-TO-CCYY.                                    
058900     MOVE RC-TO-MM     TO RPT-TO-MM.                                      
059000     MOVE RC-TO-DD     TO RPT-TO-DD.                                      
059100     WRITE ANALYSIS-RECORD FROM RPT-HEADER1 AFTER PAGE.                   
059200 800-EXIT.                                                                
059300     EXIT.                                                                
059400*                                                                         
059500 810-PRINT-SUMMARY.                                                       
059600     MOVE WS-TOTAL-INCOME      TO RPT-INCOME.                             
059700     MOVE WS-TOTAL-EXPENDITURE TO RPT-EXPEND.                             
059800     IF RATIO-IS-INFINITE                                                 
059900         MOVE 'INFINITE' TO WS-RATIO-DISPLAY                              
060000     ELSE                                                                 
060100         MOVE WS-INCOME-EXP-RATIO TO WS-RATIO-EDIT                        
060200         MOVE WS-RATIO-EDIT TO WS-RATIO-DISPLAY                           
060300     END-IF.                                                              
060400     MOVE WS-RATIO-DISPLAY TO RPT-RATIO.                                  
060500     WRITE ANALYSIS-RECORD FROM RPT-SUMMARY1 AFTER 2.                     
060600     WRITE ANALYSIS-RECORD FROM RPT-SUMMARY2 AFTER 1.                     
060700     WRITE ANALYSIS-RECORD FROM RPT-SUMMARY3 AFTER 1.                     
060800 810-EXIT.                                                                
060900     EXIT.                                                                
061000*                                                                         
061100 820-PRINT-EXPENSE-CATEGORIES.                                            
061200     IF WS-TOTAL-EXPENDITURE > 0                                          
061300         MOVE WS-TOTAL-EXPENDITURE TO WS-GRAND-TOTAL-EXP-OR-1             
061400     ELSE                                                                 
061500         MOVE 1 TO WS-GRAND-TOTAL-EXP-OR-1                                
061600     END-IF.                                                              
061700     WRITE ANALYSIS-RECORD FROM RPT-EXPHDR AFTER 2.                       
061800     IF CT-ENTRY-COUNT > 0                                                
061900         PERFORM 822-PRINT-ONE-EXPENSE-CAT THRU 822-EXIT                  
062000                 VARYING CT-INDEX FROM 1 BY 1                             
062100                 UNTIL CT-INDEX > CT-ENTRY-COUNT                          
062200     END-IF.                                                              
062300     MOVE 'TOTAL'              TO RPT-CATTOT-NAME.                        
062400     MOVE WS-TOTAL-EXPENDITURE TO RPT-CATTOT-AMOUNT.                      
062500     WRITE ANALYSIS-RECORD FROM RPT-CATTOTAL AFTER 1.                     
062600 820-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900 822-PRINT-ONE-EXPENSE-CAT.                                               
063000     MOVE CT-CATEGORY-NAME (CT-INDEX) TO RPT-CAT-NAME.                    
063100     MOVE CT-DEBIT-TOTAL (CT-INDEX)   TO RPT-CAT-AMOUNT.                  
063200     COMPUTE RPT-CAT-PCT ROUNDED =                                        
063300         (CT-DEBIT-TOTAL (CT-INDEX) / WS-GRAND-TOTAL-EXP-OR-1)            
063400             * 100.                                                       
063500     WRITE ANALYSIS-RECORD FROM RPT-CATLINE AFTER 1.                      
063600 822-EXIT.                                                                
063700     EXIT.                                                                
063800*                                                                         
063900 826-PRINT-INCOME-CATEGORIES.                                             
064000     IF WS-TOTAL-INCOME > 0                                               
064100         MOVE WS-TOTAL-INCOME TO WS-GRAND-TOTAL-INC-OR-1                  
064200     ELSE                                                                 
064300         MOVE 1 TO WS-GRAND-TOTAL-INC-OR-1                                
064400     END-IF.                                                              
064500     WRITE ANALYSIS-RECORD FROM RPT-INCHDR AFTER 2.                       
064600     IF CT-ENTRY-COUNT > 0                                                
064700         PERFORM 828-PRINT-ONE-INCOME-CAT THRU 828-EXIT                   
064800                 VARYING CT-INDEX FROM 1 BY 1                             
064900                 UNTIL CT-INDEX > CT-ENTRY-COUNT                          
065000     END-IF.                                                              
065100     MOVE 'TOTAL'         TO RPT-CATTOT-NAME.                             
065200     MOVE WS-TOTAL-INCOME TO RPT-CATTOT-AMOUNT.                           
065300     WRITE ANALYSIS-RECORD FROM RPT-CATTOTAL AFTER 1.                     
065400 826-EXIT.                                                                
065500     EXIT.                                                                
065600*                                                                         
065700 828-PRINT-ONE-INCOME-CAT.                                                
065800     MOVE CT-CATEGORY-NAME (CT-INDEX) TO RPT-CAT-NAME.                    
065900     MOVE CT-CREDIT-TOTAL (CT-INDEX)  TO RPT-CAT-AMOUNT.                  
066000     COMPUTE RPT-CAT-PCT ROUNDED =                                        
066100         (CT-CREDIT-TOTAL (CT-INDEX) / WS-GRAND-TOTAL-INC-OR-1)           
066200             * 100.                                                       
066300     WRITE ANALYSIS-RECORD FROM RPT-CATLINE AFTER 1.                      
066400 828-EXIT.                                                                
066500     EXIT.                                                                
066600*                                                                         
066700 830-PRINT-STATS-SECTION.                                                 
066800     MOVE WS-EXPENSE-MIN     TO RPT-MIN.                                  
066900     MOVE WS-EXPENSE-MAX     TO RPT-MAX.                                  
067000     MOVE WS-EXPENSE-MEAN    TO RPT-MEAN.                                 
067100     MOVE WS-EXPENSE-STD-DEV TO RPT-STDDEV.                               
067200     WRITE ANALYSIS-RECORD FROM RPT-STATHDR AFTER 2.                      
067300     WRITE ANALYSIS-RECORD FROM RPT-STATLINE0A AFTER 1.                   
067400     WRITE ANALYSIS-RECORD FROM RPT-STATLINE0B AFTER 1.                   
067500     WRITE ANALYSIS-RECORD FROM RPT-STATLINE1 AFTER 1.                    
067600     WRITE ANALYSIS-RECORD FROM RPT-STATLINE2 AFTER 1.                    
067700 830-EXIT.                                                                
067800     EXIT.                                                                
067900*                                                                         
068000 840-PRINT-FORECAST-SECTION.                                              
068100     MOVE WS-DAYS-IN-MONTH        TO RPT-FC-DAYS-IN-MONTH.                
068200     MOVE WS-DAYS-ELAPSED         TO RPT-FC-DAYS-ELAPSED.                 
068300     MOVE WS-FORECAST-MONTH-TOTAL TO RPT-FC-CURRENT-TOTAL.                
068400     MOVE WS-DAILY-MEAN           TO RPT-FC-DAILY-MEAN.                   
068500     MOVE WS-FORECASTED-TOTAL     TO RPT-FORECAST.                        
068600     WRITE ANALYSIS-RECORD FROM RPT-FCSTHDR AFTER 2.                      
068700     WRITE ANALYSIS-RECORD FROM RPT-FCSTLINE1 AFTER 1.                    
068800     WRITE ANALYSIS-RECORD FROM RPT-FCSTLINE2 AFTER 1.                    
068900     WRITE ANALYSIS-RECORD FROM RPT-FCSTLINE3 AFTER 1.                    
069000     WRITE ANALYSIS-RECORD FROM RPT-FCSTLINE4 AFTER 1.                    
069100     WRITE ANALYSIS-RECORD FROM RPT-FCSTLINE AFTER 1.                     
069200 840-EXIT.                                                                
069300     EXIT.                                                                
069400*                                                                         
069500 700-OPEN-FILES.                                                          
069600     OPEN INPUT  REPORT-PARM-FILE                                         
069700                 MASTER-FILE                                              
069800          OUTPUT ANALYSIS-RPT.                                            
069900     IF WS-PARMFILE-STATUS NOT = '00'                                     
070000         DISPLAY 'ERROR OPENING REPORT PARM FILE. RC:'                    
070100                 WS-PARMFILE-STATUS                                       
070200         MOVE 16 TO RETURN-CODE                                           
070300         MOVE 'Y' TO WS-MASTER-EOF                                        
070400     ELSE                                                                 
070500         READ REPORT-PARM-FILE                                            
070600     END-IF.                                                              
070700     IF WS-MASTER-STATUS NOT = '00'                                       
070800         DISPLAY 'ERROR OPENING MASTER INPUT FILE. RC:'                   
070900                 WS-MASTER-STATUS                                         
071000         MOVE 16 TO RETURN-CODE                                           
071100         MOVE 'Y' TO WS-MASTER-EOF                                        
071200     END-IF.                                                              
071300 700-EXIT.                                                                
071400     EXIT.                                                                
071500*                                                                         
071600 715-OPEN-FILES-MASTER-ONLY.                                              
071700     OPEN INPUT MASTER-FILE.                                              
071800 715-EXIT.                                                                
071900     EXIT.                                                                
072000*                                                                         
072100 790-CLOSE-FILES.                                                         
072200     CLOSE REPORT-PARM-FILE                                               
072300           ANALYSIS-RPT.                                                  
072400 790-EXIT.                                                                
072500     EXIT.                                                                
